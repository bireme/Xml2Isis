000100*----------------------------------------------------------------
000200* X70CTL   -  CONTROL-RECORD run summary for the Xml2Isis driver
000300*             (files converted / records written / elapsed time).
000400*----------------------------------------------------------------
000500 01  CONTROL-RECORD-AREA.
000600     03  CTL-FILES-CONVERTED          PIC 9(09).
000700     03  FILLER                      PIC X(01).
000800     03  CTL-RECORDS-WRITTEN          PIC 9(09).
000900     03  FILLER                      PIC X(01).
001000     03  CTL-ELAPSED-SECONDS          PIC 9(07)V9(02).
001100     03  FILLER                      PIC X(01).
