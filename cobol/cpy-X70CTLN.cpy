000100*----------------------------------------------------------------
000200* X70CTLN  -  CONV-TABLE-LINE, one rule per line of the
000300*             conversion-table file read by X70T001.
000400*             adapted from the shop's X60I002I tlv-pattern layout
000500*----------------------------------------------------------------
000600 01  CTL-LINE.
000700     03  CTL-TAG-TEXT                 PIC X(10).
000800     03  FILLER                      PIC X(01).
000900     03  CTL-PATH-TEXT                 PIC X(200).
001000     03  FILLER                      PIC X(39).
