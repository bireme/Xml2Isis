000100*----------------------------------------------------------------
000200* X70EVT   -  ELEMENT-EVENT, one flattened XML element/attribute
000300*             event per line, read by X70W001 in place of a raw
000400*             StAX stream (see NON-GOALS - no angle-bracket
000500*             tokenizing is performed in this suite).
000600*             absorbs the old X60D002O tag-list shape for the
000700*             attribute sub-table of a start-element event.
000800*----------------------------------------------------------------
000900 01  EVT-RECORD.
001000     03  EVT-TYPE                     PIC X(01).
001100         88  EVT-IS-START                  VALUE 'S'.
001200         88  EVT-IS-CHARACTER              VALUE 'C'.
001300         88  EVT-IS-END                    VALUE 'E'.
001400     03  FILLER                      PIC X(01).
001500     03  EVT-LEVEL                     PIC 9(04).
001600     03  FILLER                      PIC X(01).
001700     03  EVT-NAME                      PIC X(40).
001800     03  FILLER                      PIC X(01).
001900     03  EVT-ATTR-COUNT                PIC 9(02).
002000     03  FILLER                      PIC X(01).
002100     03  EVT-ATTR-LIST.
002200         05  EVT-ATTR-EL OCCURS 0 TO 10
002300                         DEPENDING ON EVT-ATTR-COUNT
002400                         INDEXED BY EVT-ATTR-IDX.
002500             07  EVT-ATTR-NAME            PIC X(40).
002600             07  EVT-ATTR-VALUE-LEN       PIC 9(04) COMP.
002700             07  EVT-ATTR-VALUE           PIC X(500).
002800     03  FILLER                      PIC X(01).
002900     03  EVT-TEXT-LEN                  PIC 9(04) COMP.
003000     03  FILLER                      PIC X(01).
003100     03  EVT-TEXT                      PIC X(2048).
003200     03  FILLER                      PIC X(01).
