000100*----------------------------------------------------------------
000200* X70ISF   -  ISIS-FIELD record layout (one tag+content row of
000300*             the sequential output/input master file) and the
000400*             in-progress record buffer shared between X70W001
000500*             and X70R001 while one record is being built.
000600*             adapted from the shop's X60MIO message-io area.
000700*----------------------------------------------------------------
000800 01  ISF-RECORD.
000900     03  ISF-MFN                      PIC 9(09).
001000     03  FILLER                      PIC X(01).
001100     03  ISF-STATUS                   PIC X(01).
001200         88  ISF-ACTIVE                    VALUE 'A'.
001300         88  ISF-DELETED                   VALUE 'D'.
001400     03  FILLER                      PIC X(01).
001500     03  ISF-TAG                      PIC 9(04).
001600     03  FILLER                      PIC X(01).
001700     03  ISF-SEQ                      PIC 9(04).
001800     03  FILLER                      PIC X(01).
001900     03  ISF-CONTENT                   PIC X(2048).
002000     03  FILLER                      PIC X(01).
002100*
002200 01  ISF-BUILD-AREA.
002300     03  ISF-BUILD-TOT                PIC 9(09) COMP VALUE ZERO.
002400     03  ISF-BUILD-STATUS              PIC X(01) VALUE SPACE.
002500         88  ISF-OVERFLOWED                VALUE 'Y'.
002600     03  FILLER                      PIC X(01).
002700     03  ISF-BUILD-LIST.
002800         05  ISF-BUILD-EL OCCURS 0 TO 32767
002900                          DEPENDING ON ISF-BUILD-TOT
003000                          INDEXED BY ISF-BUILD-IDX.
003100             07  ISF-BUILD-TAG            PIC 9(04).
003200             07  ISF-BUILD-SEQ            PIC 9(04).
003300             07  ISF-BUILD-CONTENT-LEN    PIC 9(04) COMP.
003400             07  ISF-BUILD-CONTENT        PIC X(2048).
