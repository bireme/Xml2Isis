000100*----------------------------------------------------------------
000200* X70MR    -  message/result area returned by every X70 CALLed
000300*             subprogram in the Xml2Isis conversion suite.
000400*             replaces COBOL exceptions: a non-zero MR-RESULT is
000500*             the caller's cue to stop and propagate MR-POSITION.
000600*----------------------------------------------------------------
000700 01  MR.
000800     03  MR-RESULT                   PIC 9(04).
000900     03  FILLER                      PIC X(01).
001000     03  MR-DESCRIPTION               PIC X(80).
001100     03  FILLER                      PIC X(01).
001200     03  MR-POSITION                  PIC X(60).
001300     03  FILLER                      PIC X(01).
