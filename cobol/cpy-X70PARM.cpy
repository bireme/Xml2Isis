000100*----------------------------------------------------------------
000200* X70PARM  -  run parameters / switches, read by X70M001 from a
000300*             fixed PARM control-card record and shared with the
000400*             other X70 subprograms; also carries the HOST/GUEST
000500*             parameters of the ToSubfield pass (X70S001).
000600*             adapted from the shop's X60MCP override-table area.
000700*----------------------------------------------------------------
000800 01  RUN-PARM.
000900     03  PARM-SWITCHES.
001000         05  PARM-CREATE-MISSING          PIC X(01).
001100             88  PARM-CREATE-MISSING-ON       VALUE 'Y'.
001200         05  PARM-ALLOW-SUBELEMS          PIC X(01).
001300             88  PARM-ALLOW-SUBELEMS-ON       VALUE 'Y'.
001400         05  PARM-CREATE-FILE-NAME        PIC X(01).
001500             88  PARM-CREATE-FILE-NAME-ON     VALUE 'Y'.
001600         05  PARM-GUEST-BEFORE-HOST       PIC X(01).
001700             88  PARM-GUEST-BEFORE-HOST-ON    VALUE 'Y'.
001800     03  FILLER REDEFINES PARM-SWITCHES.
001900         05  FILLER                       PIC X(04).
002000     03  FILLER                      PIC X(01).
002100     03  PARM-TELL                    PIC 9(05) COMP.
002200     03  PARM-MAX-FLD-LENGTH           PIC 9(04) COMP.
002300     03  FILLER                      PIC X(01).
002400     03  PARM-REMOVABLE-TAGS.
002500         05  PARM-REMOVABLE-TOT       PIC 9(02) COMP VALUE ZERO.
002600         05  PARM-REMOVABLE-TB.
002700             07  PARM-REMOVABLE-EL OCCURS 0 TO 20
002800                               DEPENDING ON PARM-REMOVABLE-TOT
002900                               INDEXED BY PARM-REMOVABLE-IDX.
003000                 09  PARM-REMOVABLE-TAG       PIC 9(04).
003100     03  FILLER                      PIC X(01).
003200     03  PARM-HOST-GUEST.
003300         05  PARM-HOST-TAG                 PIC 9(04).
003400         05  PARM-GUEST-TAG                PIC 9(04).
003500         05  PARM-SUBFIELD-CODE             PIC X(01).
003600     03  FILLER                      PIC X(01).
003700     03  PARM-CONVTAB-NAME            PIC X(08).
003800     03  PARM-INFILES-NAME            PIC X(08).
003900     03  PARM-ISISOUT-NAME            PIC X(08).
004000     03  FILLER                      PIC X(01).
