000100*----------------------------------------------------------------
000200* X70TREE  -  conversion-tag tree node table, built once by
000300*             X70T001 and shared (by reference) with X70W001 for
000400*             the whole run. adapted from the shop's X60MCFMT
000500*             data-element format table.
000600*----------------------------------------------------------------
000700 01  TREE-AREA.
000800     03  TREE-NODE-TOT                PIC 9(04) COMP VALUE ZERO.
000900     03  FILLER                      PIC X(01).
001000     03  TREE-SAVE-LEVEL              PIC 9(04) COMP VALUE ZERO.
001100     03  FILLER                      PIC X(01).
001200     03  TREE-SAVE-NODE               PIC 9(04) COMP VALUE ZERO.
001300     03  FILLER                      PIC X(01).
001400     03  TREE-ROOT-NODE               PIC 9(04) COMP VALUE ZERO.
001500     03  FILLER                      PIC X(01).
001600     03  TREE-MAP.
001700         05  TREE-NODE OCCURS 500 TIMES
001800                       DEPENDING ON TREE-NODE-TOT
001900                       INDEXED BY TREE-IDX.
002000             07  NOD-NAME                 PIC X(40).
002100             07  FILLER                  PIC X(01).
002200             07  NOD-TAG                  PIC S9(04).
002300             07  FILLER                  PIC X(01).
002400             07  NOD-PARENT                PIC 9(04) COMP.
002500             07  NOD-FIRST-CHILD           PIC 9(04) COMP.
002600             07  NOD-NEXT-SIBLING          PIC 9(04) COMP.
002700             07  NOD-FLAGS.
002800                 09  NOD-IS-ATTR              PIC X(01).
002900                     88  NOD-ATTRIBUTE            VALUE 'Y'.
003000                 09  NOD-RECORD-SAVE          PIC X(01).
003100                     88  NOD-IS-RECORD-SAVE       VALUE 'Y'.
003200                 09  NOD-VISITED              PIC X(01).
003300                     88  NOD-WAS-VISITED          VALUE 'Y'.
003400             07  FILLER REDEFINES NOD-FLAGS.
003500                 09  NOD-FLAGS-X              PIC X(03).
003600             07  FILLER                  PIC X(01).
