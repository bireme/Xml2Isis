000100*----------------------------------------------------------------
000200* X70WFIL  -  per-CALL request/response area passed to X70W001
000300*             (StaxXmlWalker) by X70M001: which source file's
000400*             element-event stream to walk, and how many ISIS
000500*             records got written out of it.  adapted from the
000600*             shop's X60MCSP special-routine-area shape.
000700*----------------------------------------------------------------
000800 01  WALK-FILE-AREA.
000900     03  WALK-FILE-NAME               PIC X(200).
001000     03  FILLER                      PIC X(01).
001100     03  WALK-RECORDS-WRITTEN          PIC 9(09) COMP.
001200     03  FILLER                      PIC X(01).
