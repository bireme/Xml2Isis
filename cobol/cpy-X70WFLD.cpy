000100*----------------------------------------------------------------
000200* X70WFLD  -  one field ADD-FIELD/COMMIT-RECORD request passed to
000300*             X70R001 (IsisWriter) together with X70WOP. adapted
000400*             from the shop's X60D002I/X60D002O tlv-pattern linkage
000500*             conventions (one fixed request area per CALL).
000600*----------------------------------------------------------------
000700 01  WFLD-AREA.
000800     03  WFLD-TAG                     PIC 9(04).
000900     03  FILLER                      PIC X(01).
001000     03  WFLD-CONTENT-LEN              PIC 9(04) COMP.
001100     03  FILLER                      PIC X(01).
001200     03  WFLD-CONTENT                  PIC X(2048).
001300     03  FILLER                      PIC X(01).
001400     03  WFLD-FILE-NAME                PIC X(200).
001500     03  FILLER                      PIC X(01).
