000100*----------------------------------------------------------------
000200* X70WOP   -  IsisWriter operation selector, passed to X70R001
000300*             on every CALL to dispatch ADD-FIELD vs COMMIT-
000400*             RECORD.  adapted from the shop's X60MCSP special-
000500*             routine-area deblock/inblock behavior switch.
000600*----------------------------------------------------------------
000700 01  WRITER-OPERATION-AREA.
000800     03  WRITER-OPERATION             PIC X(08) VALUE SPACE.
000900     03  FILLER REDEFINES WRITER-OPERATION.
001000         05  FILLER                   PIC X(03).
001100         05  WRITER-OP-CODE               PIC X(01).
001200             88  WRITER-OP-OPEN-OUTPUT        VALUE 'O'.
001300             88  WRITER-OP-ADD-FIELD          VALUE 'A'.
001400             88  WRITER-OP-COMMIT-RECORD      VALUE 'C'.
001500             88  WRITER-OP-CLOSE-OUTPUT       VALUE 'X'.
001600         05  FILLER                   PIC X(04).
