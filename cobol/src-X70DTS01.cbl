000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70DTS01.
000400 AUTHOR.        R CHAVES.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  05/11/1995.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70DTS01
001100* **++ XUNIT-style test driver for the ToSubfield pass (X70S001).
001200*      reads a TCIN test-case record, builds a one-line PARMIN
001300*      override card and a one-group ISISIN input file from it,
001400*      CALLs X70S001 cold (same way a production job step would),
001500*      then re-reads the resulting ISISOUT group and checks it
001600*      against the expected field count / expected host content
001700*      carried on the test case.  adapted from the shop's DTS01
001800*      test-suite idiom for the old X60D001 deblocker.
001900*----------------------------------------------------------------
002000* C H A N G E   L O G
002100*------------------------------------------------------------
002200* 05/11/95 RC  MI3401 ORIGINAL PROGRAM - COVERS GUEST-BEFORE-    MI3401
002300*              HOST AND HOST-BEFORE-GUEST MERGE CASES ONLY.      MI3401
002400* 11/14/95 RC  MI3412 ADDED NO-HOST-NO-GUEST PASSTHROUGH CASE,   MI3412
002500*              SAME TEST CARD SHAPE AS THE MERGE CASES.          MI3412
002600* 12/02/98 MI  MI3512 Y2K - DATE-COMPILED LEFT BLANK, NO         MI3512
002700*              2-DIGIT YEAR FIELDS IN THIS PROGRAM.              MI3512
002800* 01/19/99 LT  MI3514 Y2K REVIEW SIGNED OFF - RC/LT.             MI3514
002900* 09/10/03 LT  MI3652 ADDED A DELETED-GROUP TEST CARD SO THE     MI3652
003000*              ISF-STATUS SKIP IN X70S001 HAS COVERAGE.          MI3652
003100*------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS W-TRACE-ON
003900            OFF STATUS IS W-TRACE-OFF.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TCIN                  ASSIGN TO TCIN
004400                          ORGANIZATION IS LINE SEQUENTIAL
004500                          FILE STATUS IS TCIN-FS.
004600     SELECT PARMOUT               ASSIGN TO PARMIN
004700                          ORGANIZATION IS LINE SEQUENTIAL
004800                          FILE STATUS IS PARMOUT-FS.
004900     SELECT ISINOUT               ASSIGN TO ISISIN
005000                          ORGANIZATION IS LINE SEQUENTIAL
005100                          FILE STATUS IS ISINOUT-FS.
005200     SELECT ISOUTIN               ASSIGN TO ISISOUT
005300                          ORGANIZATION IS LINE SEQUENTIAL
005400                          FILE STATUS IS ISOUTIN-FS.
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900 FD  TCIN.
006000 01  TCIN-REC.
006100     03  TCIN-DESCRIPTION          PIC X(40).
006200     03  FILLER                   PIC X(01).
006300     03  TCIN-PARM-OVERRIDE.
006400         05  TCIN-HOST-TAG            PIC 9(04).
006500         05  TCIN-GUEST-TAG           PIC 9(04).
006600         05  TCIN-SUBFIELD-CODE       PIC X(01).
006700         05  TCIN-GUEST-BEFORE-HOST   PIC X(01).
006800             88  TCIN-GBH-ON              VALUE 'Y'.
006900     03  FILLER REDEFINES TCIN-PARM-OVERRIDE.
007000         05  TCIN-PARM-OVERRIDE-X         PIC X(10).
007100     03  FILLER                   PIC X(01).
007200     03  TCIN-GROUP-DELETED        PIC X(01).
007300         88  TCIN-GROUP-IS-DELETED     VALUE 'Y'.
007400     03  FILLER                   PIC X(01).
007500     03  TCIN-IN-TOT                PIC 9(02).
007600     03  FILLER                   PIC X(01).
007700     03  TCIN-IN-LIST.
007800         05  TCIN-IN-EL OCCURS 6 TIMES.
007900             07  TCIN-IN-TAG          PIC 9(04).
008000             07  TCIN-IN-CONTENT      PIC X(20).
008100     03  FILLER                   PIC X(01).
008200     03  TCIN-EXPECTED-TOT          PIC 9(02).
008300     03  FILLER                   PIC X(01).
008400     03  TCIN-EXPECTED-HOST.
008500         05  TCIN-EXPECTED-HOST-TAG      PIC 9(04).
008600         05  FILLER                      PIC X(01).
008700         05  TCIN-EXPECTED-HOST-CONTENT  PIC X(40).
008800     03  FILLER REDEFINES TCIN-EXPECTED-HOST.
008900         05  TCIN-EXPECTED-HOST-X        PIC X(45).
009000     03  FILLER                   PIC X(20).
009100*
009200 FD  PARMOUT.
009300 01  PARMOUT-REC.
009400     03  PARMOUT-DATA              PIC X(139).
009500     03  FILLER                   PIC X(01).
009600*
009700 FD  ISINOUT.
009800 01  ISINOUT-REC.
009900     03  ISINOUT-DATA              PIC X(2070).
010000     03  FILLER                   PIC X(01).
010100*
010200 FD  ISOUTIN.
010300 01  ISOUTIN-REC.
010400     03  ISOUTIN-DATA              PIC X(2070).
010500     03  FILLER                   PIC X(01).
010600*
010700 WORKING-STORAGE SECTION.
010800 01  WK-LITERALS.
010900     03  CC-TOSUBFIELD-PGM         PIC X(08) VALUE 'X70S001'.
011000     03  FILLER                   PIC X(01).
011100*
011200 01  LS-FILE-STATUSES.
011300     03  TCIN-FS                  PIC X(02).
011400         88  TCIN-OK                  VALUE '00'.
011500         88  TCIN-EOF                  VALUE '10'.
011600     03  PARMOUT-FS                PIC X(02).
011700         88  PARMOUT-OK                VALUE '00'.
011800     03  ISINOUT-FS                PIC X(02).
011900         88  ISINOUT-OK                VALUE '00'.
012000     03  ISOUTIN-FS                PIC X(02).
012100         88  ISOUTIN-OK                VALUE '00'.
012200         88  ISOUTIN-EOF                VALUE '10'.
012300     03  FILLER                   PIC X(01).
012400*
012500     COPY X70PARM.
012600     COPY X70ISF.
012700     COPY X70MR.
012800*
012900 01  LS-TEST-CASE-SWITCH.
013000     03  W-TEST-CASE-SWITCH        PIC X(01).
013100         88  TEST-CASE-PASSED          VALUE 'P'.
013200         88  TEST-CASE-FAILED          VALUE 'F'.
013300     03  FILLER                   PIC X(01).
013400*
013500 01  LS-COUNTERS.
013600     03  W-TEST-CASE-CTR           PIC 9(04) COMP VALUE ZERO.
013700     03  W-PASSED-CTR              PIC 9(04) COMP VALUE ZERO.
013800     03  W-FAILED-CTR              PIC 9(04) COMP VALUE ZERO.
013900     03  FILLER                   PIC X(01).
014000*
014100 01  LS-UTILS.
014200     03  W-SCAN-IDX                PIC 9(02) COMP.
014300     03  W-OUT-TOT                 PIC 9(02) COMP.
014400     03  W-OUT-HOST-CONTENT        PIC X(40).
014500     03  FILLER                   PIC X(01).
014600*
014700 PROCEDURE DIVISION.
014800*
014900 BEGIN-X70DTS01.
015000     DISPLAY 'X70DTS01 - TOSUBFIELD TEST SUITE STARTING'.
015100     MOVE ZERO                            TO RETURN-CODE.
015200     PERFORM OPEN-TEST-CASES-FILE.
015300     IF RETURN-CODE NOT EQUAL ZERO
015400        GO TO BEGIN-X70DTS01-EXIT
015500     END-IF.
015600
015700     PERFORM READ-TEST-CASES-FILE.
015800     IF RETURN-CODE NOT EQUAL ZERO
015900        GO TO BEGIN-X70DTS01-EXIT
016000     END-IF.
016100
016200     PERFORM RUN-ONE-TEST-CASE THRU RUN-ONE-TEST-CASE-EXIT
016300        UNTIL TCIN-EOF.
016400     PERFORM CLOSE-TEST-CASES-FILE.
016500     PERFORM SHOW-STATISTICS.
016600     IF W-FAILED-CTR NOT EQUAL ZERO
016700        MOVE 12                          TO RETURN-CODE
016800     END-IF.
016900 BEGIN-X70DTS01-EXIT.
017000     GOBACK.
017100*
017200 OPEN-TEST-CASES-FILE.
017300     OPEN INPUT TCIN.
017400     IF NOT TCIN-OK
017500        DISPLAY 'X70DTS01 UNABLE TO OPEN TCIN, STATUS ' TCIN-FS
017600        MOVE 16                          TO RETURN-CODE
017700     END-IF.
017800*
017900 READ-TEST-CASES-FILE.
018000     READ TCIN.
018100     IF NOT TCIN-OK
018200        IF TCIN-FS NOT EQUAL '10'
018300           DISPLAY 'X70DTS01 TCIN READ ERROR, STATUS ' TCIN-FS
018400           MOVE 16                       TO RETURN-CODE
018500        END-IF
018600     END-IF.
018700*
018800 CLOSE-TEST-CASES-FILE.
018900     CLOSE TCIN.
019000*
019100 RUN-ONE-TEST-CASE.
019200     ADD 1                                TO W-TEST-CASE-CTR.
019300     SET TEST-CASE-FAILED                 TO TRUE.
019400     PERFORM BUILD-TEST-PARMIN-FILE.
019500     PERFORM BUILD-TEST-ISISIN-FILE.
019600     CALL CC-TOSUBFIELD-PGM.
019700     PERFORM CHECK-TEST-CASE-RESULT.
019800     PERFORM SHOW-TEST-CASE-RESULT.
019900     PERFORM READ-TEST-CASES-FILE.
020000 RUN-ONE-TEST-CASE-EXIT.
020100     EXIT.
020200*
020300* --- write the one-line PARMIN override card the run expects,   --
020400*     carrying only the HOST/GUEST/SUBFIELD-CODE fields this      --
020500*     test case needs to vary - every other RUN-PARM field is     --
020600*     fixed low-value filler, X70S001 never looks at it -----------
020700 BUILD-TEST-PARMIN-FILE.
020800     MOVE SPACE                          TO RUN-PARM.
020900     MOVE TCIN-HOST-TAG                   TO PARM-HOST-TAG.
021000     MOVE TCIN-GUEST-TAG                  TO PARM-GUEST-TAG.
021100     MOVE TCIN-SUBFIELD-CODE              TO PARM-SUBFIELD-CODE.
021200     MOVE TCIN-GUEST-BEFORE-HOST          TO PARM-GUEST-BEFORE-HOST.
021300     OPEN OUTPUT PARMOUT.
021400     WRITE PARMOUT-REC FROM RUN-PARM.
021500     CLOSE PARMOUT.
021600*
021700* --- write one active (or deleted) ISIS group, MFN 1, from the  --
021800*     test case's embedded TCIN-IN-LIST fields --------------------
021900 BUILD-TEST-ISISIN-FILE.
022000     OPEN OUTPUT ISINOUT.
022100     PERFORM WRITE-ONE-TEST-INPUT-FIELD
022200        VARYING W-SCAN-IDX FROM 1 BY 1
022300        UNTIL W-SCAN-IDX > TCIN-IN-TOT.
022400     CLOSE ISINOUT.
022500*
022600 WRITE-ONE-TEST-INPUT-FIELD.
022700     MOVE SPACE                          TO ISF-RECORD.
022800     MOVE 1                               TO ISF-MFN.
022900     IF TCIN-GROUP-IS-DELETED
023000        MOVE 'D'                         TO ISF-STATUS
023100     ELSE
023200        MOVE 'A'                         TO ISF-STATUS
023300     END-IF.
023400     MOVE TCIN-IN-TAG (W-SCAN-IDX)         TO ISF-TAG.
023500     MOVE W-SCAN-IDX                       TO ISF-SEQ.
023600     MOVE TCIN-IN-CONTENT (W-SCAN-IDX)     TO ISF-CONTENT (1 : 20).
023700     WRITE ISINOUT-REC FROM ISF-RECORD.
023800*
023900* --- read back the ISISOUT group X70S001/IsisWriter just built  --
024000*     and compare it against the test case's expected shape -------
024100 CHECK-TEST-CASE-RESULT.
024200     MOVE ZERO                            TO W-OUT-TOT.
024300     MOVE SPACE                           TO W-OUT-HOST-CONTENT.
024400     OPEN INPUT ISOUTIN.
024500     IF NOT ISOUTIN-OK
024600        DISPLAY 'X70DTS01 UNABLE TO OPEN ISISOUT, STATUS '
024700                ISOUTIN-FS
024800        GO TO CHECK-TEST-CASE-RESULT-EXIT
024900     END-IF.
025000     PERFORM READ-ONE-RESULT-FIELD
025100        UNTIL ISOUTIN-EOF
025200           OR ISF-MFN NOT EQUAL 1.
025300     CLOSE ISOUTIN.
025400     IF W-OUT-TOT EQUAL TCIN-EXPECTED-TOT
025500        AND W-OUT-HOST-CONTENT EQUAL TCIN-EXPECTED-HOST-CONTENT
025600        SET TEST-CASE-PASSED             TO TRUE
025700     END-IF.
025800 CHECK-TEST-CASE-RESULT-EXIT.
025900     EXIT.
026000*
026100 READ-ONE-RESULT-FIELD.
026200     READ ISOUTIN INTO ISF-RECORD.
026300     IF NOT ISOUTIN-OK
026400        GO TO READ-ONE-RESULT-FIELD-EXIT
026500     END-IF.
026600     IF ISF-MFN EQUAL 1
026700        ADD 1                             TO W-OUT-TOT
026800        IF ISF-TAG EQUAL TCIN-EXPECTED-HOST-TAG
026900           MOVE ISF-CONTENT (1 : 40)       TO W-OUT-HOST-CONTENT
027000        END-IF
027100     END-IF.
027200 READ-ONE-RESULT-FIELD-EXIT.
027300     EXIT.
027400*
027500 SHOW-TEST-CASE-RESULT.
027600     IF TEST-CASE-PASSED
027700        ADD 1                             TO W-PASSED-CTR
027800        DISPLAY 'PASSED - CASE ' W-TEST-CASE-CTR ' - '
027900                TCIN-DESCRIPTION
028000     ELSE
028100        ADD 1                             TO W-FAILED-CTR
028200        DISPLAY 'FAILED - CASE ' W-TEST-CASE-CTR ' - '
028300                TCIN-DESCRIPTION
028400        DISPLAY '   EXPECTED TOT=' TCIN-EXPECTED-TOT
028500                ' HOST=' TCIN-EXPECTED-HOST-CONTENT
028600        DISPLAY '   ACTUAL   TOT=' W-OUT-TOT
028700                ' HOST=' W-OUT-HOST-CONTENT
028800     END-IF.
028900*
029000 SHOW-STATISTICS.
029100     DISPLAY '----------------------------------------------'.
029200     DISPLAY 'X70DTS01 TOSUBFIELD TEST SUITE - STATISTICS'.
029300     DISPLAY 'TEST CASES RUN ........ ' W-TEST-CASE-CTR.
029400     DISPLAY 'PASSED ................ ' W-PASSED-CTR.
029500     DISPLAY 'FAILED ................ ' W-FAILED-CTR.
029600     DISPLAY '----------------------------------------------'.
029700
