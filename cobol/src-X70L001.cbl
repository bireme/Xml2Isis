000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70L001.
000400 AUTHOR.        L TADDEI.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  08/12/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70L001
001100* **++ passo Medline: legge il file ISIS grezzo MFN per MFN e
001200*      fonde le coppie descrittore/qualificatore MeSH in un solo
001300*      campo 351 subcampato, riscrivendo il record sul file ISIS
001400*      di uscita tramite IsisWriter
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700*------------------------------------------------------------
001800* 08/12/91 LT  MI3212 ORIGINAL PROGRAM.                  MI3212
001900* 01/15/92 LT  MI3245 QUALIFIER PAIR SCAN NOW STOPS ON A  MI3245
002000*              NEW DESCRIPTOR PAIR, NOT JUST END OF       MI3245
002100*              RECORD.                                    MI3245
002200* 06/09/93 RC  MI3310 COMMENT CLEANUP, NO LOGIC CHANGE.   MI3310
002300* 02/21/95 LT  MI3395 STRUCTURAL ERRORS IN ONE HEADING    MI3395
002400*              NOW DROP ONLY THAT RECORD - THE RUN        MI3395
002500*              CONTINUES WITH THE NEXT MFN.                MI3395
002600* 05/17/97 RC  MI3470 PARM-MAX-FLD-LENGTH NOW TAKEN FROM  MI3470
002700*              PARMIN INSTEAD OF A HARD-CODED 500.        MI3470
002800* 12/02/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK, NO  MI3510
002900*              2-DIGIT YEAR FIELDS IN THIS PROGRAM.       MI3510
003000* 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.      MI3512
003100* 09/03/03 LT  MI3650 ISF-STATUS NOW CHECKED - DELETED    MI3650
003200*              RECORDS ARE SKIPPED INSTEAD OF MERGED.     MI3650
003300* 04/28/06 RC  MI3710 PROGRESS LINE ADDED EVERY TELL-TH   MI3710
003400*              RECORD, SAME AS THE X70M001 DRIVER.        MI3710
003500*------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS W-TRACE-ON
004300            OFF STATUS IS W-TRACE-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PARMIN                ASSIGN TO PARMIN
004800                          ORGANIZATION IS LINE SEQUENTIAL
004900                          FILE STATUS IS PARMIN-FS.
005000     SELECT ISISIN                ASSIGN TO ISISIN
005100                          ORGANIZATION IS LINE SEQUENTIAL
005200                          FILE STATUS IS ISISIN-FS.
005300*
005400 DATA DIVISION.
005500*
005600 FILE SECTION.
005700 FD  PARMIN.
005800 01  PARMIN-REC.
005900     03  PARMIN-DATA              PIC X(139).
006000     03  FILLER                 PIC X(01).
006100*
006200 FD  ISISIN.
006300 01  ISISIN-REC.
006400     03  ISISIN-DATA              PIC X(2070).
006500     03  FILLER                 PIC X(01).
006600*
006700 WORKING-STORAGE SECTION.
006800 01  WK-LITERALS.
006900     03  CC-ISIS-WRITER-PGM       PIC X(08) VALUE 'X70R001'.
007000     03  CC-DESCRIPTOR-MTYN-TAG   PIC 9(04) VALUE 3511.
007100     03  CC-DESCRIPTOR-NAME-TAG   PIC 9(04) VALUE 3512.
007200     03  CC-QUALIFIER-MTYN-TAG    PIC 9(04) VALUE 3513.
007300     03  CC-QUALIFIER-NAME-TAG    PIC 9(04) VALUE 3514.
007400     03  CC-OUTPUT-HEADING-TAG    PIC 9(04) VALUE 351.
007500     03  CC-TOO-MANY-FIELDS-RC    PIC 9(04) VALUE 34.
007600     03  FILLER                 PIC X(01).
007700 01  LS-FILE-STATUSES.
007800     03  PARMIN-FS                PIC X(02).
007900         88  PARMIN-OK                    VALUE '00'.
008000     03  ISISIN-FS                PIC X(02).
008100         88  ISISIN-OK                    VALUE '00'.
008200         88  ISISIN-EOF                   VALUE '10'.
008300     03  FILLER                 PIC X(01).
008400*
008500 COPY X70ISF.
008600*
008700 COPY X70WOP.
008800*
008900 COPY X70WFLD.
009000*
009100 COPY X70PARM.
009200*
009300 COPY X70MR.
009400*
009500* --- one logical input record, accumulated field by field off
009600*     ISISIN until the MFN changes (read-ahead control break) --
009700 01  WS-IN-RECORD.
009800     03  WS-IN-TOT                PIC 9(05) COMP VALUE ZERO.
009900     03  FILLER                 PIC X(01).
010000     03  WS-IN-TB.
010100         05  WS-IN-EL OCCURS 0 TO 32767
010200                             DEPENDING ON WS-IN-TOT
010300                             INDEXED BY WS-IN-IDX.
010400             07  WS-IN-TAG            PIC 9(04).
010500             07  WS-IN-CONTENT-LEN     PIC 9(04) COMP.
010600             07  WS-IN-CONTENT         PIC X(2048).
010700*
010800* --- the merged fields waiting to be sent to IsisWriter for   --
010900*     this same logical record, in output order -----------------
011000 01  WS-OUT-RECORD.
011100     03  WS-OUT-TOT               PIC 9(05) COMP VALUE ZERO.
011200     03  FILLER                 PIC X(01).
011300     03  WS-OUT-TB.
011400         05  WS-OUT-EL OCCURS 0 TO 32767
011500                              DEPENDING ON WS-OUT-TOT
011600                              INDEXED BY WS-OUT-IDX.
011700             07  WS-OUT-TAG            PIC 9(04).
011800             07  WS-OUT-CONTENT-LEN     PIC 9(04) COMP.
011900             07  WS-OUT-CONTENT         PIC X(2048).
012000*
012100 LOCAL-STORAGE SECTION.
012200 01  LS-EMIT-FIELD.
012300     03  W-EMIT-TAG               PIC 9(04).
012400     03  W-EMIT-LEN                PIC 9(04) COMP.
012500     03  W-EMIT-CONTENT            PIC X(2048).
012600     03  FILLER                 PIC X(01).
012700*
012800 01  LS-MERGE-WORK.
012900     03  W-MTYN-CONTENT            PIC X(2048).
013000     03  W-MTYN-LEN                 PIC 9(04) COMP.
013100     03  W-NAME-CONTENT            PIC X(2048).
013200     03  W-NAME-LEN                 PIC 9(04) COMP.
013300     03  W-QNAME-CONTENT           PIC X(2048).
013400     03  W-QNAME-LEN                PIC 9(04) COMP.
013500     03  W-QMTYN-CONTENT           PIC X(2048).
013600     03  W-QMTYN-LEN                PIC 9(04) COMP.
013700     03  W-PREFIX                  PIC X(2048).
013800     03  W-PREFIX-LEN               PIC 9(04) COMP.
013900     03  W-HEADING-CONTENT         PIC X(2048).
014000     03  W-HEADING-LEN              PIC 9(04) COMP.
014100     03  W-STRING-WORK             PIC X(2048).
014200     03  W-STRING-WORK2            PIC X(2048).
014300     03  W-BUILD-LEN                PIC 9(04) COMP.
014400     03  W-SCRATCH-CONTENT         PIC X(2048).
014500     03  W-SCRATCH-LEN              PIC 9(04) COMP.
014600     03  FILLER                    PIC X(01).
014700*
014800 01  LS-SWITCHES.
014900     03  W-ERROR-SWITCH            PIC X(01).
015000         88  MERGE-ERROR                  VALUE 'Y'.
015100     03  W-HEADING-SWITCH          PIC X(01).
015200         88  HEADING-ENDED                VALUE 'Y'.
015300     03  W-PROGRESS-SWITCH         PIC X(01).
015400         88  W-SHOW-PROGRESS-NOW          VALUE 'Y'.
015500     03  FILLER                   PIC X(01).
015600*
015700 01  LS-UTILS.
015800     03  CURRENT-MFN               PIC 9(09).
015900     03  W-SCAN-IDX                PIC 9(05) COMP.
016000     03  W-TELL-CTR                PIC 9(09) COMP VALUE ZERO.
016100     03  W-START-TIME.
016200         05  W-START-HH                PIC 9(02).
016300         05  W-START-MM                PIC 9(02).
016400         05  W-START-SS                PIC 9(02).
016500         05  W-START-HS                PIC 9(02).
016600     03  W-CURRENT-TIME.
016700         05  W-CURRENT-HH              PIC 9(02).
016800         05  W-CURRENT-MM              PIC 9(02).
016900         05  W-CURRENT-SS              PIC 9(02).
017000         05  W-CURRENT-HS              PIC 9(02).
017100     03  W-START-TOTAL-SEC         PIC 9(07) COMP VALUE ZERO.
017200     03  W-CURRENT-TOTAL-SEC       PIC 9(07) COMP VALUE ZERO.
017300     03  W-ELAPSED-AREA.
017400         05  W-ELAPSED-N                   PIC 9(07)V9(02).
017500         05  W-ELAPSED-X REDEFINES W-ELAPSED-N
017600                         PIC X(09).
017700     03  FILLER                   PIC X(01).
017800*
017900 01  LS-COUNTERS.
018000     03  W-RECORDS-READ            PIC 9(09) COMP VALUE ZERO.
018100     03  W-RECORDS-WRITTEN         PIC 9(09) COMP VALUE ZERO.
018200     03  W-RECORDS-DROPPED         PIC 9(09) COMP VALUE ZERO.
018300     03  W-RECORDS-SKIPPED-INACTIVE PIC 9(09) COMP VALUE ZERO.
018400     03  FILLER                    PIC X(01).
018500*
018600 LINKAGE SECTION.
018700*
018800 PROCEDURE DIVISION.
018900*
019000 BEGIN-X70L001.
019100     MOVE ZERO                           TO MR-RESULT.
019200     MOVE ZERO                           TO W-RECORDS-READ.
019300     MOVE ZERO                           TO W-RECORDS-WRITTEN.
019400     MOVE ZERO                           TO W-RECORDS-DROPPED.
019500     MOVE ZERO                TO W-RECORDS-SKIPPED-INACTIVE.
019600     MOVE ZERO                           TO W-TELL-CTR.
019700     MOVE SPACE                          TO WFLD-AREA.
019800     ACCEPT W-START-TIME FROM TIME.
019900
020000     PERFORM READ-RUN-PARAMETERS.
020100     IF MR-RESULT NOT EQUAL ZERO
020200        GO TO BEGIN-X70L001-EXIT
020300     END-IF.
020400
020500     PERFORM OPEN-ISIS-OUTPUT.
020600     IF MR-RESULT NOT EQUAL ZERO
020700        GO TO BEGIN-X70L001-EXIT
020800     END-IF.
020900
021000     PERFORM OPEN-INPUT-FILE.
021100     IF MR-RESULT NOT EQUAL ZERO
021200        GO TO BEGIN-X70L001-EXIT
021300     END-IF.
021400
021500     PERFORM READ-ISISIN-FILE.
021600
021700     PERFORM PROCESS-ONE-GROUP THRU PROCESS-ONE-GROUP-EXIT
021800        UNTIL ISISIN-EOF.
021900
022000     PERFORM CLOSE-INPUT-FILE.
022100     PERFORM CLOSE-ISIS-OUTPUT.
022200
022300 BEGIN-X70L001-EXIT.
022400     ACCEPT W-CURRENT-TIME FROM TIME.
022500     PERFORM COMPUTE-ELAPSED-TIME.
022600     PERFORM SHOW-RUN-SUMMARY.
022700     GOBACK.
022800*
022900 READ-RUN-PARAMETERS.
023000     OPEN INPUT PARMIN.
023100     IF NOT PARMIN-OK
023200        PERFORM RAISE-PARMIN-OPEN-ERROR
023300        GO TO READ-RUN-PARAMETERS-EXIT
023400     END-IF.
023500
023600     READ PARMIN INTO RUN-PARM.
023700     IF NOT PARMIN-OK
023800        PERFORM RAISE-PARMIN-READ-ERROR
023900     END-IF.
024000
024100     CLOSE PARMIN.
024200 READ-RUN-PARAMETERS-EXIT.
024300     EXIT.
024400*
024500 OPEN-ISIS-OUTPUT.
024600     SET WRITER-OP-OPEN-OUTPUT           TO TRUE.
024700     MOVE SPACE                          TO WFLD-AREA.
024800     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
024900                          WFLD-AREA
025000                          RUN-PARM
025100                          MR.
025200*
025300 CLOSE-ISIS-OUTPUT.
025400     SET WRITER-OP-CLOSE-OUTPUT          TO TRUE.
025500     MOVE SPACE                          TO WFLD-AREA.
025600     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
025700                          WFLD-AREA
025800                          RUN-PARM
025900                          MR.
026000*
026100 OPEN-INPUT-FILE.
026200     OPEN INPUT ISISIN.
026300     IF NOT ISISIN-OK
026400        PERFORM RAISE-ISISIN-OPEN-ERROR
026500     END-IF.
026600*
026700 CLOSE-INPUT-FILE.
026800     CLOSE ISISIN.
026900*
027000 READ-ISISIN-FILE.
027100     READ ISISIN INTO ISF-RECORD.
027200     IF NOT ISISIN-OK AND NOT ISISIN-EOF
027300        PERFORM RAISE-ISISIN-READ-ERROR
027400     END-IF.
027500*
027600* --- per-MFN control break: ISF-RECORD already holds the first
027700*     row of the next group when this paragraph is entered ----
027800 PROCESS-ONE-GROUP.
027900     MOVE ISF-MFN                        TO CURRENT-MFN.
028000     MOVE ZERO                           TO WS-IN-TOT.
028100     ADD 1                               TO W-RECORDS-READ.
028200
028300     IF ISF-ACTIVE
028400        PERFORM ACCUMULATE-ONE-ROW
028500           UNTIL ISISIN-EOF
028600           OR ISF-MFN NOT EQUAL CURRENT-MFN
028700        PERFORM MERGE-AND-WRITE-RECORD
028800     ELSE
028900        ADD 1                    TO W-RECORDS-SKIPPED-INACTIVE
029000        PERFORM SKIP-ONE-GROUP-ROW
029100           UNTIL ISISIN-EOF
029200           OR ISF-MFN NOT EQUAL CURRENT-MFN
029300     END-IF.
029400
029500     PERFORM SHOW-PROGRESS-LINE.
029600 PROCESS-ONE-GROUP-EXIT.
029700     EXIT.
029800*
029900 ACCUMULATE-ONE-ROW.
030000     ADD 1                               TO WS-IN-TOT.
030100     MOVE ISF-TAG                 TO WS-IN-TAG (WS-IN-TOT).
030200     MOVE ISF-CONTENT                    TO W-SCRATCH-CONTENT.
030300     PERFORM RTRIM-CONTENT.
030400     MOVE W-SCRATCH-LEN       TO WS-IN-CONTENT-LEN (WS-IN-TOT).
030500     MOVE SPACE                TO WS-IN-CONTENT (WS-IN-TOT).
030600     IF W-SCRATCH-LEN > ZERO
030700        MOVE ISF-CONTENT (1 : W-SCRATCH-LEN)
030800                   TO WS-IN-CONTENT (WS-IN-TOT)
030900                                 (1 : W-SCRATCH-LEN)
031000     END-IF.
031100     PERFORM READ-ISISIN-FILE.
031200*
031300 SKIP-ONE-GROUP-ROW.
031400     PERFORM READ-ISISIN-FILE.
031500*
031600* --- trailing-space trim shared by any PIC X(2048) content ---
031700 RTRIM-CONTENT.
031800     MOVE 2048                           TO W-SCRATCH-LEN.
031900     PERFORM RTRIM-ONE-STEP
032000        UNTIL W-SCRATCH-LEN EQUAL ZERO
032100        OR W-SCRATCH-CONTENT (W-SCRATCH-LEN : 1) NOT EQUAL SPACE.
032200*
032300 RTRIM-ONE-STEP.
032400     SUBTRACT 1                          FROM W-SCRATCH-LEN.
032500*
032600* --- MeSH descriptor/qualifier merge for one logical record --
032700 MERGE-AND-WRITE-RECORD.
032800     MOVE ZERO                           TO WS-OUT-TOT.
032900     MOVE SPACE                          TO W-ERROR-SWITCH.
033000     MOVE 1                               TO W-SCAN-IDX.
033100
033200     PERFORM SCAN-ONE-INPUT-FIELD
033300        UNTIL W-SCAN-IDX > WS-IN-TOT OR MERGE-ERROR.
033400
033500     IF MERGE-ERROR
033600        PERFORM SHOW-DROPPED-RECORD-MESSAGE
033700        ADD 1                             TO W-RECORDS-DROPPED
033800     ELSE
033900        IF WS-OUT-TOT > ZERO
034000           PERFORM WRITE-OUTPUT-RECORD
034100        END-IF
034200     END-IF.
034300*
034400 SCAN-ONE-INPUT-FIELD.
034500     IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-MTYN-TAG
034600        OR WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-NAME-TAG
034700        PERFORM SCAN-ONE-HEADING
034800     ELSE
034900        PERFORM COPY-ONE-PLAIN-FIELD
035000     END-IF.
035100*
035200 COPY-ONE-PLAIN-FIELD.
035300     MOVE WS-IN-TAG (W-SCAN-IDX)          TO W-EMIT-TAG.
035400     MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)   TO W-EMIT-LEN.
035500     MOVE WS-IN-CONTENT (W-SCAN-IDX)       TO W-EMIT-CONTENT.
035600     PERFORM EMIT-ONE-OUTPUT-FIELD.
035700     ADD 1                                TO W-SCAN-IDX.
035800*
035900 EMIT-ONE-OUTPUT-FIELD.
036000     ADD 1                                TO WS-OUT-TOT.
036100     MOVE W-EMIT-TAG          TO WS-OUT-TAG (WS-OUT-TOT).
036200     MOVE W-EMIT-LEN          TO WS-OUT-CONTENT-LEN (WS-OUT-TOT).
036300     MOVE SPACE               TO WS-OUT-CONTENT (WS-OUT-TOT).
036400     IF W-EMIT-LEN > ZERO
036500        MOVE W-EMIT-CONTENT (1 : W-EMIT-LEN)
036600                   TO WS-OUT-CONTENT (WS-OUT-TOT)
036700                                 (1 : W-EMIT-LEN)
036800     END-IF.
036900*
037000* --- one heading: descriptor pair, plain fields carried along,
037100*     optional qualifier pair ends the heading ------------------
037200 SCAN-ONE-HEADING.
037300     PERFORM EXTRACT-DESCRIPTOR-PAIR.
037400     IF MERGE-ERROR
037500        GO TO SCAN-ONE-HEADING-EXIT
037600     END-IF.
037700
037800     PERFORM BUILD-PREFIX.
037900     ADD 2                                TO W-SCAN-IDX.
038000     MOVE SPACE                           TO W-QNAME-CONTENT.
038100     MOVE ZERO                            TO W-QNAME-LEN.
038200     MOVE SPACE                           TO W-QMTYN-CONTENT.
038300     MOVE ZERO                            TO W-QMTYN-LEN.
038400     MOVE SPACE                           TO W-HEADING-SWITCH.
038500
038600     PERFORM SCAN-HEADING-BODY
038700        UNTIL W-SCAN-IDX > WS-IN-TOT
038800        OR HEADING-ENDED OR MERGE-ERROR.
038900     IF MERGE-ERROR
039000        GO TO SCAN-ONE-HEADING-EXIT
039100     END-IF.
039200
039300     PERFORM BUILD-HEADING-CONTENT.
039400     MOVE CC-OUTPUT-HEADING-TAG           TO W-EMIT-TAG.
039500     MOVE W-HEADING-LEN                    TO W-EMIT-LEN.
039600     MOVE W-HEADING-CONTENT               TO W-EMIT-CONTENT.
039700     PERFORM EMIT-ONE-OUTPUT-FIELD.
039800 SCAN-ONE-HEADING-EXIT.
039900     EXIT.
040000*
040100 SCAN-HEADING-BODY.
040200     IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-MTYN-TAG
040300        OR WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-NAME-TAG
040400        SET HEADING-ENDED                 TO TRUE
040500     ELSE
040600        IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-QUALIFIER-MTYN-TAG
040700           OR WS-IN-TAG (W-SCAN-IDX) EQUAL CC-QUALIFIER-NAME-TAG
040800           PERFORM EXTRACT-QUALIFIER-PAIR
040900           IF NOT MERGE-ERROR
041000              ADD 2                       TO W-SCAN-IDX
041100              SET HEADING-ENDED           TO TRUE
041200           END-IF
041300        ELSE
041400           PERFORM COPY-ONE-PLAIN-FIELD
041500        END-IF
041600     END-IF.
041700*
041800* --- DESCRIPTOR-MTYN (3511) / DESCRIPTOR-NAME (3512), always
041900*     adjacent, either order - both empty or both non-empty --
042000 EXTRACT-DESCRIPTOR-PAIR.
042100     MOVE SPACE                           TO W-MTYN-CONTENT.
042200     MOVE ZERO                            TO W-MTYN-LEN.
042300     MOVE SPACE                           TO W-NAME-CONTENT.
042400     MOVE ZERO                            TO W-NAME-LEN.
042500
042600     IF W-SCAN-IDX + 1 > WS-IN-TOT
042700        PERFORM RAISE-MERGE-ERROR
042800        GO TO EXTRACT-DESCRIPTOR-PAIR-EXIT
042900     END-IF.
043000
043100     IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-MTYN-TAG
043200        IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
043300                                CC-DESCRIPTOR-NAME-TAG
043400           PERFORM RAISE-MERGE-ERROR
043500           GO TO EXTRACT-DESCRIPTOR-PAIR-EXIT
043600        END-IF
043700        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-MTYN-LEN
043800        MOVE WS-IN-CONTENT (W-SCAN-IDX)          TO W-MTYN-CONTENT
043900        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-NAME-LEN
044000        MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)       TO W-NAME-CONTENT
044100     ELSE
044200        IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
044300                                CC-DESCRIPTOR-MTYN-TAG
044400           PERFORM RAISE-MERGE-ERROR
044500           GO TO EXTRACT-DESCRIPTOR-PAIR-EXIT
044600        END-IF
044700        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-NAME-LEN
044800        MOVE WS-IN-CONTENT (W-SCAN-IDX)          TO W-NAME-CONTENT
044900        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-MTYN-LEN
045000        MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)       TO W-MTYN-CONTENT
045100     END-IF.
045200
045300     IF (W-MTYN-LEN EQUAL ZERO AND W-NAME-LEN NOT EQUAL ZERO)
045400        OR (W-MTYN-LEN NOT EQUAL ZERO AND W-NAME-LEN EQUAL ZERO)
045500        PERFORM RAISE-MERGE-ERROR
045600     END-IF.
045700 EXTRACT-DESCRIPTOR-PAIR-EXIT.
045800     EXIT.
045900*
046000* --- QUALIFIER-MTYN (3513) / QUALIFIER-NAME (3514), always
046100*     adjacent, either order - both empty or both non-empty --
046200 EXTRACT-QUALIFIER-PAIR.
046300     MOVE SPACE                           TO W-QMTYN-CONTENT.
046400     MOVE ZERO                            TO W-QMTYN-LEN.
046500     MOVE SPACE                           TO W-QNAME-CONTENT.
046600     MOVE ZERO                            TO W-QNAME-LEN.
046700
046800     IF W-SCAN-IDX + 1 > WS-IN-TOT
046900        PERFORM RAISE-MERGE-ERROR
047000        GO TO EXTRACT-QUALIFIER-PAIR-EXIT
047100     END-IF.
047200
047300     IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-QUALIFIER-MTYN-TAG
047400        IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
047500                                CC-QUALIFIER-NAME-TAG
047600           PERFORM RAISE-MERGE-ERROR
047700           GO TO EXTRACT-QUALIFIER-PAIR-EXIT
047800        END-IF
047900        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-QMTYN-LEN
048000        MOVE WS-IN-CONTENT (W-SCAN-IDX)      TO W-QMTYN-CONTENT
048100        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-QNAME-LEN
048200        MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)   TO W-QNAME-CONTENT
048300     ELSE
048400        IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
048500                                CC-QUALIFIER-MTYN-TAG
048600           PERFORM RAISE-MERGE-ERROR
048700           GO TO EXTRACT-QUALIFIER-PAIR-EXIT
048800        END-IF
048900        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-QNAME-LEN
049000        MOVE WS-IN-CONTENT (W-SCAN-IDX)      TO W-QNAME-CONTENT
049100        MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-QMTYN-LEN
049200        MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)   TO W-QMTYN-CONTENT
049300     END-IF.
049400
049500     IF (W-QMTYN-LEN EQUAL ZERO AND W-QNAME-LEN NOT EQUAL ZERO)
049600        OR (W-QMTYN-LEN NOT EQUAL ZERO AND W-QNAME-LEN EQUAL ZERO)
049700        PERFORM RAISE-MERGE-ERROR
049800     END-IF.
049900 EXTRACT-QUALIFIER-PAIR-EXIT.
050000     EXIT.
050100*
050200 RAISE-MERGE-ERROR.
050300     SET MERGE-ERROR                     TO TRUE.
050400*
050500* --- PREFIX = NAME-CONTENT, plus "^a"+MTYN-CONTENT when the
050600*     descriptor carries a non-empty MTYN - same result no
050700*     matter which of the pair physically came first -----------
050800 BUILD-PREFIX.
050900     MOVE W-NAME-CONTENT                  TO W-STRING-WORK.
051000     MOVE W-NAME-LEN                      TO W-BUILD-LEN.
051100     IF W-MTYN-LEN > ZERO
051200        PERFORM APPEND-MTYN-SUFFIX
051300     END-IF.
051400     MOVE W-STRING-WORK                   TO W-PREFIX.
051500     MOVE W-BUILD-LEN                     TO W-PREFIX-LEN.
051600*
051700 APPEND-MTYN-SUFFIX.
051800     STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
051900            '^a'                            DELIMITED BY SIZE
052000            W-MTYN-CONTENT (1 : W-MTYN-LEN)  DELIMITED BY SIZE
052100       INTO W-STRING-WORK2.
052200     MOVE W-STRING-WORK2                  TO W-STRING-WORK.
052300     COMPUTE W-BUILD-LEN = W-BUILD-LEN + 2 + W-MTYN-LEN.
052400*
052500* --- 351 = PREFIX, plus "^q"+QUALIFIER-NAME when present, plus
052600*     "^b"+QUALIFIER-MTYN when present - in that fixed order --
052700 BUILD-HEADING-CONTENT.
052800     MOVE W-PREFIX                        TO W-STRING-WORK.
052900     MOVE W-PREFIX-LEN                    TO W-BUILD-LEN.
053000     IF W-QNAME-LEN > ZERO
053100        PERFORM APPEND-QNAME-SUFFIX
053200     END-IF.
053300     IF W-QMTYN-LEN > ZERO
053400        PERFORM APPEND-QMTYN-SUFFIX
053500     END-IF.
053600     MOVE W-STRING-WORK                   TO W-HEADING-CONTENT.
053700     MOVE W-BUILD-LEN                      TO W-HEADING-LEN.
053800*
053900 APPEND-QNAME-SUFFIX.
054000     STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
054100            '^q'                            DELIMITED BY SIZE
054200            W-QNAME-CONTENT (1 : W-QNAME-LEN) DELIMITED BY SIZE
054300       INTO W-STRING-WORK2.
054400     MOVE W-STRING-WORK2                  TO W-STRING-WORK.
054500     COMPUTE W-BUILD-LEN = W-BUILD-LEN + 2 + W-QNAME-LEN.
054600*
054700 APPEND-QMTYN-SUFFIX.
054800     STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
054900            '^b'                            DELIMITED BY SIZE
055000            W-QMTYN-CONTENT (1 : W-QMTYN-LEN) DELIMITED BY SIZE
055100       INTO W-STRING-WORK2.
055200     MOVE W-STRING-WORK2                  TO W-STRING-WORK.
055300     COMPUTE W-BUILD-LEN = W-BUILD-LEN + 2 + W-QMTYN-LEN.
055400*
055500* --- send the merged fields to IsisWriter, one ADD-FIELD per
055600*     WS-OUT-TB entry, then COMMIT-RECORD ------------------------
055700 WRITE-OUTPUT-RECORD.
055800     MOVE 1                               TO WS-OUT-IDX.
055900     PERFORM SEND-ONE-OUTPUT-FIELD THRU
056000        SEND-ONE-OUTPUT-FIELD-EXIT
056100        VARYING WS-OUT-IDX FROM 1 BY 1
056200        UNTIL WS-OUT-IDX > WS-OUT-TOT.
056300
056400     SET WRITER-OP-COMMIT-RECORD          TO TRUE.
056500     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
056600                          WFLD-AREA
056700                          RUN-PARM
056800                          MR.
056900
057000     IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
057100        MOVE ZERO                         TO MR-RESULT
057200     ELSE
057300        IF MR-RESULT EQUAL ZERO
057400           ADD 1                          TO W-RECORDS-WRITTEN
057500        END-IF
057600     END-IF.
057700*
057800 SEND-ONE-OUTPUT-FIELD.
057900     MOVE WS-OUT-TAG (WS-OUT-IDX)          TO WFLD-TAG.
058000     MOVE WS-OUT-CONTENT-LEN (WS-OUT-IDX)   TO WFLD-CONTENT-LEN.
058100     MOVE SPACE                            TO WFLD-CONTENT.
058200     IF WS-OUT-CONTENT-LEN (WS-OUT-IDX) > ZERO
058300        MOVE WS-OUT-CONTENT (WS-OUT-IDX)
058400                   (1 : WS-OUT-CONTENT-LEN (WS-OUT-IDX))
058500                   TO WFLD-CONTENT
058600                   (1 : WS-OUT-CONTENT-LEN (WS-OUT-IDX))
058700     END-IF.
058800
058900     SET WRITER-OP-ADD-FIELD              TO TRUE.
059000     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
059100                          WFLD-AREA
059200                          RUN-PARM
059300                          MR.
059400
059500* CC-TOO-MANY-FIELDS-RC mirrors X70R001's own internal error
059600* code 34 - by SPEC this record is discarded, already counted
059700* on X70R001's side, so WRITE-OUTPUT-RECORD's commit call is
059800* still made and this is not fatal to the run
059900     IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
060000        MOVE ZERO                         TO MR-RESULT
060100        GO TO SEND-ONE-OUTPUT-FIELD-EXIT
060200     END-IF.
060300 SEND-ONE-OUTPUT-FIELD-EXIT.
060400     EXIT.
060500*
060600 SHOW-DROPPED-RECORD-MESSAGE.
060700     DISPLAY 'X70L001 - RECORD DROPPED, MFN ' CURRENT-MFN
060800           ' - DESCRIPTOR/QUALIFIER PAIR MISMATCH'.
060900     IF W-TRACE-ON
061000        DISPLAY '          FIELDS READ BEFORE DROP: ' WS-IN-TOT
061100        IF W-SCAN-IDX <= WS-IN-TOT
061200           DISPLAY '          LAST TAG SCANNED       : '
061300                 WS-IN-TAG (W-SCAN-IDX)
061400        END-IF
061500     END-IF.
061600*
061700 SHOW-PROGRESS-LINE.
061800     ADD 1                                TO W-TELL-CTR.
061900     SET W-SHOW-PROGRESS-NOW TO FALSE.
062000     IF PARM-TELL > ZERO
062100        IF W-TELL-CTR >= PARM-TELL
062200           SET W-SHOW-PROGRESS-NOW TO TRUE
062300           MOVE ZERO                        TO W-TELL-CTR
062400        END-IF
062500     END-IF.
062600
062700     IF W-SHOW-PROGRESS-NOW
062800        ACCEPT W-CURRENT-TIME FROM TIME
062900        PERFORM COMPUTE-ELAPSED-TIME
063000        DISPLAY 'X70L001 - RECORD ' W-RECORDS-READ ' : MFN '
063100              CURRENT-MFN ' - ELAPSED ' W-ELAPSED-N ' SEC'
063200     END-IF.
063300*
063400 COMPUTE-ELAPSED-TIME.
063500* HHMMSSHH clock values turned into whole seconds; a run that
063600* crosses midnight is out of scope for this job
063700     COMPUTE W-START-TOTAL-SEC =
063800           W-START-HH * 3600 + W-START-MM * 60 + W-START-SS.
063900     COMPUTE W-CURRENT-TOTAL-SEC =
064000           W-CURRENT-HH * 3600 + W-CURRENT-MM * 60 +
064100           W-CURRENT-SS.
064200     IF W-CURRENT-TOTAL-SEC >= W-START-TOTAL-SEC
064300        COMPUTE W-ELAPSED-N =
064400              W-CURRENT-TOTAL-SEC - W-START-TOTAL-SEC
064500     END-IF.
064600*
064700 SHOW-RUN-SUMMARY.
064800     DISPLAY ' '.
064900     DISPLAY '************* X70L001 RUN SUMMARY *************'.
065000     DISPLAY '* RECORDS READ    : ' W-RECORDS-READ.
065100     DISPLAY '* RECORDS WRITTEN : ' W-RECORDS-WRITTEN.
065200     DISPLAY '* RECORDS DROPPED : ' W-RECORDS-DROPPED.
065300     DISPLAY '* RECORDS SKIPPED : ' W-RECORDS-SKIPPED-INACTIVE.
065400     DISPLAY '*************************************************'.
065500     DISPLAY ' '.
065600     IF MR-RESULT NOT EQUAL ZERO
065700        DISPLAY '* ABORTED - ' MR-DESCRIPTION (1:60)
065800        MOVE 12                          TO RETURN-CODE
065900     END-IF.
066000*
066100* --- I N P U T   E R R O R S ---
066200 RAISE-PARMIN-OPEN-ERROR.
066300     MOVE 240                            TO MR-RESULT.
066400     STRING 'unable to open PARMIN, file status '
066500                  DELIMITED BY SIZE
066600              PARMIN-FS                     DELIMITED BY SIZE
066700        INTO MR-DESCRIPTION.
066800     MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
066900*
067000 RAISE-PARMIN-READ-ERROR.
067100     MOVE 241                            TO MR-RESULT.
067200     STRING 'unable to read PARMIN, file status '
067300                  DELIMITED BY SIZE
067400              PARMIN-FS                     DELIMITED BY SIZE
067500        INTO MR-DESCRIPTION.
067600     MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
067700*
067800 RAISE-ISISIN-OPEN-ERROR.
067900     MOVE 242                            TO MR-RESULT.
068000     STRING 'unable to open ISISIN, file status '
068100                  DELIMITED BY SIZE
068200              ISISIN-FS                     DELIMITED BY SIZE
068300        INTO MR-DESCRIPTION.
068400     MOVE 'OPEN-INPUT-FILE'              TO MR-POSITION.
068500*
068600 RAISE-ISISIN-READ-ERROR.
068700     MOVE 243                            TO MR-RESULT.
068800     STRING 'unable to read ISISIN, file status '
068900                  DELIMITED BY SIZE
069000              ISISIN-FS                     DELIMITED BY SIZE
069100        INTO MR-DESCRIPTION.
069200     MOVE 'READ-ISISIN-FILE'             TO MR-POSITION.
069300     SET ISISIN-EOF                      TO TRUE.
