000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70M001.
000400 AUTHOR.        R CAVALLO.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  05/01/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70M001
001100* **++ programma pilota: legge i parametri di run, compila
001200*      l'albero di conversione, elabora i file XML in ingresso
001300*      uno ad uno e produce il file ISIS di output
001400*----------------------------------------------------------------
001500* C H A N G E   L O G
001600*------------------------------------------------------------
001700* 05/01/91 RC  MI3180 ORIGINAL PROGRAM.                  MI3180
001800* 06/20/91 RC  MI3190 CALLS StaxXmlWalker PER FILE AFTER  MI3190
001900*              THE TREE COMPILE STEP.                     MI3190
002000* 09/30/91 LT  MI3220 PROGRESS LINE NOW EVERY TELL-TH     MI3220
002100*              FILE, NOT EVERY FILE.                       MI3220
002200* 02/18/92 RC  MI3250 ROOT-MISMATCH (MR-RESULT 201) NOW   MI3250
002300*              SKIPS TO THE NEXT FILE INSTEAD OF ABORTING MI3250
002400*              THE WHOLE RUN.                              MI3250
002500* 07/14/93 LT  MI3335 COMMENT CLEANUP, NO LOGIC CHANGE.   MI3335
002600* 01/09/95 RC  MI3385 RECORDS-WRITTEN NOW ACCUMULATED     MI3385
002700*              FROM WALK-RECORDS-WRITTEN PER FILE.         MI3385
002800* 10/11/96 LT  MI3450 ADDED FILES-SKIPPED COUNT TO THE    MI3450
002900*              RUN SUMMARY.                                MI3450
003000* 12/02/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK,     MI3510
003100*              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.     MI3510
003200* 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.      MI3512
003300* 07/30/02 RC  MI3605 ISISOUT NOW OPENED/CLOSED VIA       MI3605
003400*              IsisWriter OP-CODES 'O' AND 'X'.            MI3605
003500* 05/19/05 LT  MI3692 MINOR - ELAPSED TIME NOW TAKEN AT   MI3692
003600*              RUN START, NOT AT TREE-COMPILE TIME.       MI3692
003700*------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS FILENAME-VALID   IS 'A' THRU 'Z' 'a' THRU 'z'
004500                                '0' THRU '9' '.' '/' '-' '_'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARMIN                ASSIGN TO PARMIN
005000                          ORGANIZATION IS LINE SEQUENTIAL
005100                          FILE STATUS IS PARMIN-FS.
005200     SELECT INFILES               ASSIGN TO INFILES
005300                          ORGANIZATION IS LINE SEQUENTIAL
005400                          FILE STATUS IS INFILES-FS.
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900 FD  PARMIN.
006000 01  PARMIN-REC.
006100     03  PARMIN-DATA              PIC X(139).
006200     03  FILLER                 PIC X(01).
006300*
006400 FD  INFILES.
006500 01  INFILES-REC.
006600     03  INFILES-DATA             PIC X(199).
006700     03  FILLER                 PIC X(01).
006800*
006900 WORKING-STORAGE SECTION.
007000 01  WK-LITERALS.
007100     03  CC-TREE-COMPILER-PGM     PIC X(08) VALUE 'X70T001'.
007200     03  CC-ISIS-WRITER-PGM       PIC X(08) VALUE 'X70R001'.
007300     03  CC-XML-WALKER-PGM        PIC X(08) VALUE 'X70W001'.
007400     03  FILLER                 PIC X(01).
007500 01  LS-FILE-STATUSES.
007600     03  PARMIN-FS                PIC X(02).
007700         88  PARMIN-OK                    VALUE '00'.
007800     03  INFILES-FS               PIC X(02).
007900         88  INFILES-OK                   VALUE '00'.
008000         88  INFILES-EOF                  VALUE '10'.
008100*
008200 COPY X70TREE.
008300*
008400 COPY X70WOP.
008500*
008600 COPY X70WFLD.
008700*
008800 COPY X70WFIL.
008900*
009000 COPY X70PARM.
009100*
009200 COPY X70MR.
009300*
009400 COPY X70CTL.
009500*
009600 LOCAL-STORAGE SECTION.
009700 01  LS-UTILS.
009800     03  W-FILE-CTR               PIC 9(09) COMP VALUE ZERO.
009900     03  W-TELL-CTR               PIC 9(09) COMP VALUE ZERO.
010000     03  W-START-TIME.
010100         05  W-START-HH               PIC 9(02).
010200         05  W-START-MM               PIC 9(02).
010300         05  W-START-SS               PIC 9(02).
010400         05  W-START-HS               PIC 9(02).
010500     03  W-CURRENT-TIME.
010600         05  W-CURRENT-HH             PIC 9(02).
010700         05  W-CURRENT-MM             PIC 9(02).
010800         05  W-CURRENT-SS             PIC 9(02).
010900         05  W-CURRENT-HS             PIC 9(02).
011000     03  W-START-TOTAL-SEC        PIC 9(07) COMP VALUE ZERO.
011100     03  W-CURRENT-TOTAL-SEC      PIC 9(07) COMP VALUE ZERO.
011200     03  W-ELAPSED-AREA.
011300         05  W-ELAPSED-N                  PIC 9(07)V9(02).
011400         05  W-ELAPSED-X REDEFINES W-ELAPSED-N
011500                         PIC X(09).
011600     03  W-PROGRESS-SWITCH        PIC X(01).
011700         88  W-SHOW-PROGRESS-NOW          VALUE 'Y'.
011800*
011900 LINKAGE SECTION.
012000*
012100 PROCEDURE DIVISION.
012200*
012300 BEGIN-X70M001.
012400     MOVE ZERO                           TO MR-RESULT.
012500     MOVE ZERO                           TO CTL-FILES-CONVERTED.
012600     MOVE ZERO                           TO CTL-RECORDS-WRITTEN.
012700     MOVE ZERO                           TO CTL-ELAPSED-SECONDS.
012800     MOVE ZERO                           TO W-FILE-CTR.
012900     MOVE ZERO                           TO W-TELL-CTR.
013000     ACCEPT W-START-TIME FROM TIME.
013100
013200     PERFORM READ-RUN-PARAMETERS.
013300     IF MR-RESULT NOT EQUAL ZERO
013400        GO TO BEGIN-X70M001-EXIT
013500     END-IF.
013600
013700     PERFORM BUILD-CONVERSION-TREE.
013800     IF MR-RESULT NOT EQUAL ZERO
013900        GO TO BEGIN-X70M001-EXIT
014000     END-IF.
014100
014200     PERFORM OPEN-ISIS-OUTPUT.
014300     IF MR-RESULT NOT EQUAL ZERO
014400        GO TO BEGIN-X70M001-EXIT
014500     END-IF.
014600
014700     PERFORM OPEN-INPUT-FILE-LIST.
014800     IF MR-RESULT NOT EQUAL ZERO
014900        GO TO BEGIN-X70M001-EXIT
015000     END-IF.
015100
015200     PERFORM READ-INPUT-FILE-LIST THRU
015300        READ-INPUT-FILE-LIST-EXIT.
015400
015500     PERFORM CONVERT-ONE-FILE THRU CONVERT-ONE-FILE-EXIT
015600        UNTIL INFILES-EOF.
015700
015800     PERFORM CLOSE-INPUT-FILE-LIST.
015900     PERFORM CLOSE-ISIS-OUTPUT.
016000
016100 BEGIN-X70M001-EXIT.
016200     ACCEPT W-CURRENT-TIME FROM TIME.
016300     PERFORM COMPUTE-ELAPSED-TIME.
016400     PERFORM SHOW-RUN-SUMMARY.
016500     GOBACK.
016600*
016700 READ-RUN-PARAMETERS.
016800     OPEN INPUT PARMIN.
016900     IF NOT PARMIN-OK
017000        PERFORM RAISE-PARMIN-OPEN-ERROR
017100        GO TO READ-RUN-PARAMETERS-EXIT
017200     END-IF.
017300
017400     READ PARMIN INTO RUN-PARM.
017500     IF NOT PARMIN-OK
017600        PERFORM RAISE-PARMIN-READ-ERROR
017700     END-IF.
017800
017900     CLOSE PARMIN.
018000 READ-RUN-PARAMETERS-EXIT.
018100     EXIT.
018200*
018300 BUILD-CONVERSION-TREE.
018400     MOVE ZERO                           TO TREE-NODE-TOT.
018500     MOVE ZERO                           TO TREE-ROOT-NODE.
018600     CALL CC-TREE-COMPILER-PGM USING TREE-AREA
018700                          MR.
018800*
018900 OPEN-ISIS-OUTPUT.
019000     SET WRITER-OP-OPEN-OUTPUT           TO TRUE.
019100     MOVE SPACE                          TO WFLD-AREA.
019200     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
019300                          WFLD-AREA
019400                          RUN-PARM
019500                          MR.
019600*
019700 CLOSE-ISIS-OUTPUT.
019800     SET WRITER-OP-CLOSE-OUTPUT          TO TRUE.
019900     MOVE SPACE                          TO WFLD-AREA.
020000     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
020100                          WFLD-AREA
020200                          RUN-PARM
020300                          MR.
020400*
020500 OPEN-INPUT-FILE-LIST.
020600     OPEN INPUT INFILES.
020700     IF NOT INFILES-OK
020800        PERFORM RAISE-INFILES-OPEN-ERROR
020900     END-IF.
021000*
021100 READ-INPUT-FILE-LIST.
021200     READ INFILES INTO WALK-FILE-NAME.
021300     IF NOT INFILES-OK AND NOT INFILES-EOF
021400        PERFORM RAISE-INFILES-READ-ERROR
021500        GO TO READ-INPUT-FILE-LIST-EXIT
021600     END-IF.
021700     IF INFILES-EOF
021800        GO TO READ-INPUT-FILE-LIST-EXIT
021900     END-IF.
022000* blank or comment lines in the file-of-filenames are skipped -
022100* a line is only a real file name if it starts with a char
022200* this shop allows in a file name
022300     IF WALK-FILE-NAME (1:1) IS NOT FILENAME-VALID
022400        GO TO READ-INPUT-FILE-LIST
022500     END-IF.
022600 READ-INPUT-FILE-LIST-EXIT.
022700     EXIT.
022800*
022900 CLOSE-INPUT-FILE-LIST.
023000     CLOSE INFILES.
023100*
023200* --- per-file control break: one call to StaxXmlWalker, then
023300*     the next file name off the list -------------------------
023400 CONVERT-ONE-FILE.
023500     ADD 1                               TO W-FILE-CTR.
023600     MOVE ZERO                           TO WALK-RECORDS-WRITTEN.
023700     MOVE ZERO                           TO MR-RESULT.
023800
023900     CALL CC-XML-WALKER-PGM USING TREE-AREA
024000                          WALK-FILE-AREA
024100                          RUN-PARM
024200                          MR.
024300
024400     IF MR-RESULT NOT EQUAL ZERO
024500        PERFORM SHOW-SKIPPED-FILE-MESSAGE
024600     ELSE
024700        ADD 1                            TO CTL-FILES-CONVERTED
024800        ADD WALK-RECORDS-WRITTEN         TO CTL-RECORDS-WRITTEN
024900     END-IF.
025000
025100     PERFORM SHOW-PROGRESS-LINE.
025200     PERFORM READ-INPUT-FILE-LIST THRU
025300        READ-INPUT-FILE-LIST-EXIT.
025400 CONVERT-ONE-FILE-EXIT.
025500     EXIT.
025600*
025700 SHOW-SKIPPED-FILE-MESSAGE.
025800     DISPLAY 'X70M001 - FILE SKIPPED: ' WALK-FILE-NAME (1:60).
025900     DISPLAY '         RESULT ' MR-RESULT ' - '
026000           MR-DESCRIPTION (1:60).
026100*
026200 SHOW-PROGRESS-LINE.
026300     ADD 1                               TO W-TELL-CTR.
026400     SET W-SHOW-PROGRESS-NOW TO FALSE.
026500     IF PARM-TELL > ZERO
026600        IF W-TELL-CTR >= PARM-TELL
026700           SET W-SHOW-PROGRESS-NOW TO TRUE
026800           MOVE ZERO                        TO W-TELL-CTR
026900        END-IF
027000     END-IF.
027100
027200     IF W-SHOW-PROGRESS-NOW
027300        ACCEPT W-CURRENT-TIME FROM TIME
027400        PERFORM COMPUTE-ELAPSED-TIME
027500        DISPLAY 'X70M001 - FILE ' W-FILE-CTR ' : '
027600              WALK-FILE-NAME (1:50)
027700              ' - ELAPSED ' W-ELAPSED-N ' SEC'
027800     END-IF.
027900*
028000 COMPUTE-ELAPSED-TIME.
028100* HHMMSSHH clock values turned into whole seconds; a run that
028200* crosses midnight is out of scope for this job
028300     COMPUTE W-START-TOTAL-SEC =
028400           W-START-HH * 3600 + W-START-MM * 60 + W-START-SS.
028500     COMPUTE W-CURRENT-TOTAL-SEC =
028600           W-CURRENT-HH * 3600 + W-CURRENT-MM * 60 +
028700           W-CURRENT-SS.
028800     IF W-CURRENT-TOTAL-SEC >= W-START-TOTAL-SEC
028900        COMPUTE W-ELAPSED-N =
029000              W-CURRENT-TOTAL-SEC - W-START-TOTAL-SEC
029100     END-IF.
029200*
029300 SHOW-RUN-SUMMARY.
029400     MOVE W-ELAPSED-N                    TO CTL-ELAPSED-SECONDS.
029500     DISPLAY ' '.
029600     DISPLAY '************* X70M001 RUN SUMMARY *************'.
029700     DISPLAY '* FILES CONVERTED : ' CTL-FILES-CONVERTED.
029800     DISPLAY '* RECORDS WRITTEN : ' CTL-RECORDS-WRITTEN.
029900     DISPLAY '* ELAPSED SECONDS : ' CTL-ELAPSED-SECONDS.
030000     DISPLAY '************************************************'.
030100     DISPLAY ' '.
030200     IF MR-RESULT NOT EQUAL ZERO
030300        DISPLAY '* ABORTED - ' MR-DESCRIPTION (1:60)
030400        MOVE 12                          TO RETURN-CODE
030500     END-IF.
030600*
030700* --- I N P U T   E R R O R S ---
030800 RAISE-PARMIN-OPEN-ERROR.
030900     MOVE 220                            TO MR-RESULT.
031000     STRING 'unable to open PARMIN, file status '
031100                  DELIMITED BY SIZE
031200              PARMIN-FS                     DELIMITED BY SIZE
031300        INTO MR-DESCRIPTION.
031400     MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
031500*
031600 RAISE-PARMIN-READ-ERROR.
031700     MOVE 221                            TO MR-RESULT.
031800     STRING 'unable to read PARMIN, file status '
031900                  DELIMITED BY SIZE
032000              PARMIN-FS                     DELIMITED BY SIZE
032100        INTO MR-DESCRIPTION.
032200     MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
032300*
032400 RAISE-INFILES-OPEN-ERROR.
032500     MOVE 222                            TO MR-RESULT.
032600     STRING 'unable to open INFILES, file status '
032700                  DELIMITED BY SIZE
032800              INFILES-FS                    DELIMITED BY SIZE
032900        INTO MR-DESCRIPTION.
033000     MOVE 'OPEN-INPUT-FILE-LIST'         TO MR-POSITION.
033100*
033200 RAISE-INFILES-READ-ERROR.
033300     MOVE 223                            TO MR-RESULT.
033400     STRING 'unable to read INFILES, file status '
033500                  DELIMITED BY SIZE
033600              INFILES-FS                    DELIMITED BY SIZE
033700        INTO MR-DESCRIPTION.
033800     MOVE 'READ-INPUT-FILE-LIST'         TO MR-POSITION.
033900     SET INFILES-EOF                     TO TRUE.
