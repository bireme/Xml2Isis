000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70R001.
000400 AUTHOR.        R CAVALLO.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  06/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70R001
001100* **++ routine per accumulare i campi di un record ISIS e
001200*      scrivere il record completo sul file di output
001300*----------------------------------------------------------------
001400* C H A N G E   L O G
001500*------------------------------------------------------------
001600* 06/03/91 RC  MI3180 ORIGINAL PROGRAM.                  MI3180
001700* 06/18/91 RC  MI3180 ADDED OVERFLOW / REMOVABLE-TAG      MI3180
001800*              RETRY LOGIC ON ADD-FIELD.                   MI3180
001900* 10/04/91 LT  MI3205 FILE-NAME FIELD (999) ADDED AT       MI3205
002000*              COMMIT TIME WHEN SWITCH IS ON.               MI3205
002100* 04/22/92 RC  MI3265 ZERO-FIELD RECORDS NOW DISCARDED      MI3265
002200*              WITHOUT ADVANCING MFN.                        MI3265
002300* 11/09/93 LT  MI3345 COMMENT CLEANUP, NO LOGIC CHANGE.    MI3345
002400* 03/14/96 RC  MI3460 RAISED FIELD LIMIT TO 32767 PER       MI3460
002500*              REVISED ISIS SPEC FROM BIREME.                MI3460
002600* 12/01/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK,       MI3510
002700*              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.       MI3510
002800* 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.        MI3512
002900* 08/02/02 RC  MI3615 IsisWriter NOW OWNS OPEN/CLOSE OF     MI3615
003000*              THE OUTPUT FILE (OP-CODES 'O' AND 'X').       MI3615
003100* 05/05/05 LT  MI3690 MINOR - TAG OCCURRENCE SEQUENCE NOW   MI3690
003200*              RECOMPUTED ON EVERY ADD, NOT CACHED.           MI3690
003300* 11/14/07 RC  MI3740 ISF-RECORD NOW CARRIES ISF-STATUS SO    MI3740
003400*              THE Medline/ToSubfield PASSES CAN TELL ACTIVE  MI3740
003500*              FROM DELETED RECORDS; EVERY COMMITTED RECORD   MI3740
003600*              IS STAMPED ACTIVE (THIS SUITE NEVER DELETES).  MI3740
003700*------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400* class used to recognize a 1-byte writer operation code
004500     CLASS OPCODE-VALID IS 'O', 'A', 'C', 'X'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ISISOUT               ASSIGN TO ISISOUT
005000                                   ORGANIZATION IS LINE SEQUENTIAL
005100                                   FILE STATUS IS ISISOUT-FS.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600 FD  ISISOUT.
005700 01  ISISOUT-REC.
005800     03  ISISOUT-DATA               PIC X(2070).
005900     03  FILLER                    PIC X(01).
006000*
006100 WORKING-STORAGE SECTION.
006200 01  WK-LITERALS.
006300     03  CC-FILE-NAME-TAG          PIC 9(04)  VALUE 999.
006400     03  CC-MAX-FIELDS             PIC 9(05) COMP VALUE 32767.
006500     03  FILLER                    PIC X(01).
006600*
006700 01  LS-FILE-STATUSES.
006800     03  ISISOUT-FS                PIC X(02).
006900         88  ISISOUT-OK                VALUE '00'.
007000     03  FILLER                    PIC X(01).
007100*
007200 COPY X70ISF.
007300*
007400 LOCAL-STORAGE SECTION.
007500 01  LS-UTILS.
007600     03  NEXT-MFN                 PIC 9(09) COMP VALUE ZERO.
007700     03  W-ADD-TAG                PIC 9(04) COMP.
007800     03  W-ADD-TAG-AREA.
007900         05  W-ADD-TAG-N              PIC 9(04).
008000         05  W-ADD-TAG-X REDEFINES W-ADD-TAG-N
008100                                     PIC X(04).
008200     03  W-ADD-CONTENT-LEN         PIC 9(04) COMP.
008300     03  W-ADD-CONTENT             PIC X(2048).
008400     03  W-SCAN-IDX                PIC 9(05) COMP.
008500     03  W-KEEP-TOT                PIC 9(05) COMP.
008600     03  W-SEQ-IDX                 PIC 9(05) COMP.
008700     03  W-SEQ-TOT                 PIC 9(04) COMP.
008800     03  W-REMOVABLE-IDX           PIC 9(02) COMP.
008900     03  FILLER                    PIC X(01).
009000*
009100 LINKAGE SECTION.
009200 COPY X70WOP.
009300 COPY X70WFLD.
009400 COPY X70PARM.
009500 COPY X70MR.
009600*
009700 PROCEDURE DIVISION USING WRITER-OPERATION-AREA
009800                          WFLD-AREA
009900                          RUN-PARM
010000                          MR.
010100*
010200 BEGIN-X70R001.
010300
010400     MOVE ZERO                          TO MR-RESULT.
010500
010600     EVALUATE TRUE
010700        WHEN WRITER-OP-OPEN-OUTPUT
010800           PERFORM OPEN-OUTPUT-FILE
010900        WHEN WRITER-OP-ADD-FIELD
011000           PERFORM ADD-CALLER-FIELD
011100        WHEN WRITER-OP-COMMIT-RECORD
011200           PERFORM COMMIT-ONE-RECORD
011300        WHEN WRITER-OP-CLOSE-OUTPUT
011400           PERFORM CLOSE-OUTPUT-FILE
011500        WHEN OTHER
011600           PERFORM RAISE-UNKNOWN-OPERATION-ERROR
011700     END-EVALUATE.
011800
011900     GOBACK.
012000*
012100 OPEN-OUTPUT-FILE.
012200     OPEN OUTPUT ISISOUT.
012300     IF NOT ISISOUT-OK
012400        PERFORM RAISE-OPEN-ERROR
012500     END-IF.
012600     MOVE ZERO                          TO NEXT-MFN.
012700     PERFORM RESET-BUILD-AREA.
012800*
012900 CLOSE-OUTPUT-FILE.
013000     CLOSE ISISOUT.
013100     IF NOT ISISOUT-OK
013200        PERFORM RAISE-CLOSE-ERROR
013300     END-IF.
013400*
013500 RESET-BUILD-AREA.
013600     MOVE ZERO                          TO ISF-BUILD-TOT.
013700     MOVE SPACE                         TO ISF-BUILD-STATUS.
013800*
013900 ADD-CALLER-FIELD.
014000* ADD-FIELD(tag, content) - tag must be greater than zero
014100     IF WFLD-TAG EQUAL ZERO
014200        PERFORM RAISE-ZERO-TAG-ERROR
014300     ELSE
014400        MOVE WFLD-TAG                   TO W-ADD-TAG
014500        MOVE WFLD-CONTENT-LEN            TO W-ADD-CONTENT-LEN
014600        MOVE WFLD-CONTENT                TO W-ADD-CONTENT
014700        PERFORM ADD-ONE-FIELD THRU ADD-ONE-FIELD-EXIT
014800     END-IF.
014900*
015000 ADD-ONE-FIELD.
015100* truncate content to the run's configured maximum field length,
015200* leftmost characters kept - no rounding, no whitespace trimming
015300     IF W-ADD-CONTENT-LEN > PARM-MAX-FLD-LENGTH
015400        MOVE PARM-MAX-FLD-LENGTH        TO W-ADD-CONTENT-LEN
015500     END-IF.
015600
015700     IF ISF-BUILD-TOT >= CC-MAX-FIELDS
015800        PERFORM APPLY-OVERFLOW-RULE
015900        IF ISF-BUILD-TOT >= CC-MAX-FIELDS
016000           SET ISF-OVERFLOWED            TO TRUE
016100           GO TO ADD-ONE-FIELD-EXIT
016200        END-IF
016300     END-IF.
016400
016500     IF ISF-OVERFLOWED
016600* record is already marked TOO-MANY-FIELDS - drop silently until
016700* the next COMMIT-RECORD discards the whole record
016800        GO TO ADD-ONE-FIELD-EXIT
016900     END-IF.
017000
017100     ADD 1                              TO ISF-BUILD-TOT.
017200     MOVE W-ADD-TAG                     TO ISF-BUILD-TAG (ISF-BUILD-TOT).
017300     MOVE W-ADD-CONTENT-LEN              TO
017400                                 ISF-BUILD-CONTENT-LEN (ISF-BUILD-TOT).
017500     MOVE W-ADD-CONTENT                  TO
017600                                 ISF-BUILD-CONTENT (ISF-BUILD-TOT).
017700     PERFORM NUMBER-THIS-OCCURRENCE.
017800*
017900 ADD-ONE-FIELD-EXIT.
018000     EXIT.
018100*
018200 NUMBER-THIS-OCCURRENCE.
018300* the SEQ of a tag occurrence counts how many times the same tag
018400* already appears earlier in the record being built - informational
018500* only, not used by any control-break logic in this program
018600     MOVE ZERO                          TO W-SEQ-TOT.
018700     MOVE 1                             TO W-SEQ-IDX.
018800
018900     PERFORM COUNT-ONE-PRIOR-OCCURRENCE
019000        UNTIL W-SEQ-IDX > ISF-BUILD-TOT.
019100
019200     MOVE W-SEQ-TOT                     TO ISF-BUILD-SEQ (ISF-BUILD-TOT).
019300*
019400 COUNT-ONE-PRIOR-OCCURRENCE.
019500     IF ISF-BUILD-TAG (W-SEQ-IDX) EQUAL ISF-BUILD-TAG (ISF-BUILD-TOT)
019600        ADD 1                           TO W-SEQ-TOT
019700     END-IF.
019800     ADD 1                              TO W-SEQ-IDX.
019900*
020000 APPLY-OVERFLOW-RULE.
020100* field-count overflow: if REMOVABLE-FIELD-TAGS is non-empty, delete
020200* every occurrence of each tag in that set, then retry; an empty
020300* set (or no room made) leaves the record over its field limit
020400
020500     IF PARM-REMOVABLE-TOT EQUAL ZERO
020600        GO TO APPLY-OVERFLOW-RULE-EXIT
020700     END-IF.
020800
020900     MOVE 1                             TO W-REMOVABLE-IDX.
021000     PERFORM REMOVE-ONE-REMOVABLE-TAG-SET
021100        UNTIL W-REMOVABLE-IDX > PARM-REMOVABLE-TOT.
021200*
021300 APPLY-OVERFLOW-RULE-EXIT.
021400     EXIT.
021500*
021600 REMOVE-ONE-REMOVABLE-TAG-SET.
021700     MOVE ZERO                          TO W-KEEP-TOT.
021800     MOVE 1                             TO W-SCAN-IDX.
021900
022000     PERFORM COMPACT-ONE-BUILD-ENTRY
022100        UNTIL W-SCAN-IDX > ISF-BUILD-TOT.
022200
022300     MOVE W-KEEP-TOT                    TO ISF-BUILD-TOT.
022400     ADD 1                              TO W-REMOVABLE-IDX.
022500*
022600 COMPACT-ONE-BUILD-ENTRY.
022700     IF ISF-BUILD-TAG (W-SCAN-IDX) NOT EQUAL
022800                                PARM-REMOVABLE-TAG (W-REMOVABLE-IDX)
022900        ADD 1                           TO W-KEEP-TOT
023000        IF W-KEEP-TOT NOT EQUAL W-SCAN-IDX
023100           MOVE ISF-BUILD-EL (W-SCAN-IDX) TO ISF-BUILD-EL (W-KEEP-TOT)
023200        END-IF
023300     END-IF.
023400     ADD 1                              TO W-SCAN-IDX.
023500*
023600 COMMIT-ONE-RECORD.
023700* COMMIT-RECORD - optionally attach the FILE-NAME field (999) first,
023800* subject to the same field-limit / overflow rule as ADD-FIELD
023900     IF PARM-CREATE-FILE-NAME-ON
024000        MOVE CC-FILE-NAME-TAG           TO W-ADD-TAG
024100        MOVE WFLD-FILE-NAME              TO W-ADD-CONTENT
024200        MOVE ZERO                       TO W-ADD-CONTENT-LEN
024300        INSPECT WFLD-FILE-NAME
024400           TALLYING W-ADD-CONTENT-LEN FOR CHARACTERS BEFORE SPACE
024500        PERFORM ADD-ONE-FIELD THRU ADD-ONE-FIELD-EXIT
024600     END-IF.
024700
024800     IF ISF-BUILD-TOT EQUAL ZERO
024900* nothing was ever added to this record - discard without writing
025000        CONTINUE
025100     ELSE
025200        IF ISF-OVERFLOWED
025300* too many fields - discard the whole record, report it as skipped
025400           PERFORM RAISE-TOO-MANY-FIELDS-ERROR
025500        ELSE
025600           ADD 1                        TO NEXT-MFN
025700           PERFORM WRITE-ALL-BUILD-FIELDS
025800        END-IF
025900     END-IF.
026000
026100     PERFORM RESET-BUILD-AREA.
026200*
026300 WRITE-ALL-BUILD-FIELDS.
026400     MOVE 1                             TO W-SCAN-IDX.
026500     PERFORM WRITE-ONE-BUILD-FIELD
026600        UNTIL W-SCAN-IDX > ISF-BUILD-TOT
026700        OR MR-RESULT NOT EQUAL ZERO.
026800*
026900 WRITE-ONE-BUILD-FIELD.
027000     MOVE NEXT-MFN                      TO ISF-MFN.
027100     SET ISF-ACTIVE                      TO TRUE.
027200     MOVE ISF-BUILD-TAG (W-SCAN-IDX)      TO ISF-TAG.
027300     MOVE ISF-BUILD-SEQ (W-SCAN-IDX)      TO ISF-SEQ.
027400     MOVE SPACE                         TO ISF-CONTENT.
027500     IF ISF-BUILD-CONTENT-LEN (W-SCAN-IDX) > ZERO
027600        MOVE ISF-BUILD-CONTENT (W-SCAN-IDX)
027700               (1 : ISF-BUILD-CONTENT-LEN (W-SCAN-IDX))  TO ISF-CONTENT
027800     END-IF.
027900
028000     WRITE ISISOUT-REC FROM ISF-RECORD.
028100     IF NOT ISISOUT-OK
028200        PERFORM RAISE-WRITE-ERROR
028300     END-IF.
028400
028500     ADD 1                              TO W-SCAN-IDX.
028600*
028700 RAISE-OPEN-ERROR.
028800     MOVE 30                           TO MR-RESULT.
028900     STRING 'unable to open ISISOUT, file status '
029000                                        DELIMITED BY SIZE
029100            ISISOUT-FS                 DELIMITED BY SIZE
029200       INTO MR-DESCRIPTION.
029300     MOVE 'OPEN-OUTPUT-FILE'           TO MR-POSITION.
029400*
029500 RAISE-CLOSE-ERROR.
029600     MOVE 31                           TO MR-RESULT.
029700     STRING 'unable to close ISISOUT, file status '
029800                                        DELIMITED BY SIZE
029900            ISISOUT-FS                 DELIMITED BY SIZE
030000       INTO MR-DESCRIPTION.
030100     MOVE 'CLOSE-OUTPUT-FILE'          TO MR-POSITION.
030200*
030300 RAISE-WRITE-ERROR.
030400     MOVE 32                           TO MR-RESULT.
030500     STRING 'unable to write ISISOUT, file status '
030600                                        DELIMITED BY SIZE
030700            ISISOUT-FS                 DELIMITED BY SIZE
030800       INTO MR-DESCRIPTION.
030900     MOVE 'WRITE-ALL-BUILD-FIELDS'     TO MR-POSITION.
031000*
031100 RAISE-ZERO-TAG-ERROR.
031200     MOVE 33                           TO MR-RESULT.
031300     MOVE ZERO                         TO W-ADD-TAG-N.
031400     STRING 'ADD-FIELD called with a zero tag '
031500                                        DELIMITED BY SIZE
031600            W-ADD-TAG-X                DELIMITED BY SIZE
031700       INTO MR-DESCRIPTION.
031800     MOVE 'ADD-CALLER-FIELD'           TO MR-POSITION.
031900*
032000 RAISE-TOO-MANY-FIELDS-ERROR.
032100     MOVE 34                           TO MR-RESULT.
032200     MOVE 'record discarded - too many fields (32767)'
032300                                        TO MR-DESCRIPTION.
032400     MOVE 'COMMIT-ONE-RECORD'          TO MR-POSITION.
032500*
032600 RAISE-UNKNOWN-OPERATION-ERROR.
032700     MOVE 35                           TO MR-RESULT.
032800     STRING 'unknown writer operation code '
032900                                        DELIMITED BY SIZE
033000            WRITER-OP-CODE              DELIMITED BY SIZE
033100       INTO MR-DESCRIPTION.
033200     MOVE 'BEGIN-X70R001'              TO MR-POSITION.
