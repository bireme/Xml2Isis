000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70S001.
000400 AUTHOR.        L TADDEI.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  11/04/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70S001
001100* **++ passo ToSubfield: legge il file ISIS grezzo MFN per MFN e
001200*      sposta ogni occorrenza del campo "guest" in un subcampo
001300*      del campo "host" che lo precede o lo segue (PARMIN decide
001400*      l'ordine), riscrivendo il record sul file ISIS di uscita
001500*      tramite IsisWriter
001600*----------------------------------------------------------------
001700* C H A N G E   L O G
001800*------------------------------------------------------------
001900* 11/04/91 LT  MI3225 ORIGINAL PROGRAM - GUEST-BEFORE-HOST   MI3225
002000*              ONLY, HOST-BEFORE-GUEST ADDED LATER.          MI3225
002100* 03/02/92 LT  MI3260 HOST-BEFORE-GUEST ORDER ADDED, GATED   MI3260
002200*              BY PARM-GUEST-BEFORE-HOST SWITCH.             MI3260
002300* 08/19/93 RC  MI3320 A RECORD WITH NO HOST AND NO GUEST     MI3320
002400*              NOW PASSES THROUGH UNCHANGED - WAS SILENTLY   MI3320
002500*              EMITTING AN EMPTY RECORD BEFORE THIS FIX.     MI3320
002600* 04/06/95 LT  MI3400 GUEST FIELDS SEEN BEFORE THE FIRST     MI3400
002700*              HOST IN HOST-BEFORE-GUEST MODE ARE NOW        MI3400
002800*              DROPPED INSTEAD OF ATTACHED TO THE WRONG      MI3400
002900*              HOST OCCURRENCE.                              MI3400
003000* 12/02/98 RC  MI3511 Y2K - DATE-COMPILED LEFT BLANK, NO     MI3511
003100*              2-DIGIT YEAR FIELDS IN THIS PROGRAM.          MI3511
003200* 01/19/99 LT  MI3513 Y2K REVIEW SIGNED OFF - RC/LT.         MI3513
003300* 09/03/03 LT  MI3651 ISF-STATUS NOW CHECKED - DELETED       MI3651
003400*              RECORDS ARE SKIPPED INSTEAD OF REBUILT.       MI3651
003500* 05/02/06 RC  MI3711 PROGRESS LINE ADDED EVERY TELL-TH      MI3711
003600*              RECORD, SAME AS X70L001/X70M001.              MI3711
003700*------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS W-TRACE-ON
004500            OFF STATUS IS W-TRACE-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARMIN                ASSIGN TO PARMIN
005000                          ORGANIZATION IS LINE SEQUENTIAL
005100                          FILE STATUS IS PARMIN-FS.
005200     SELECT ISISIN                ASSIGN TO ISISIN
005300                          ORGANIZATION IS LINE SEQUENTIAL
005400                          FILE STATUS IS ISISIN-FS.
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900 FD  PARMIN.
006000 01  PARMIN-REC.
006100     03  PARMIN-DATA              PIC X(139).
006200     03  FILLER                 PIC X(01).
006300*
006400 FD  ISISIN.
006500 01  ISISIN-REC.
006600     03  ISISIN-DATA              PIC X(2070).
006700     03  FILLER                 PIC X(01).
006800*
006900 WORKING-STORAGE SECTION.
007000 01  WK-LITERALS.
007100     03  CC-ISIS-WRITER-PGM       PIC X(08) VALUE 'X70R001'.
007200     03  CC-TOO-MANY-FIELDS-RC    PIC 9(04) VALUE 34.
007300     03  FILLER                 PIC X(01).
007400 01  LS-FILE-STATUSES.
007500     03  PARMIN-FS                PIC X(02).
007600         88  PARMIN-OK                    VALUE '00'.
007700     03  ISISIN-FS                PIC X(02).
007800         88  ISISIN-OK                    VALUE '00'.
007900         88  ISISIN-EOF                   VALUE '10'.
008000     03  FILLER                 PIC X(01).
008100*
008200 COPY X70ISF.
008300*
008400 COPY X70WOP.
008500*
008600 COPY X70WFLD.
008700*
008800 COPY X70PARM.
008900*
009000 COPY X70MR.
009100*
009200* --- one logical input record, accumulated field by field off
009300*     ISISIN until the MFN changes (read-ahead control break) --
009400 01  WS-IN-RECORD.
009500     03  WS-IN-TOT                PIC 9(05) COMP VALUE ZERO.
009600     03  FILLER                 PIC X(01).
009700     03  WS-IN-TB.
009800         05  WS-IN-EL OCCURS 0 TO 32767
009900                             DEPENDING ON WS-IN-TOT
010000                             INDEXED BY WS-IN-IDX.
010100             07  WS-IN-TAG            PIC 9(04).
010200             07  WS-IN-CONTENT-LEN     PIC 9(04) COMP.
010300             07  WS-IN-CONTENT         PIC X(2048).
010400*
010500* --- one suffix slot per WS-IN-TB entry, filled in only for  --
010600*     HOST-TAG occurrences by COMPUTE-HOST-SUFFIXES ------------
010700 01  WS-SFX-RECORD.
010800     03  FILLER                 PIC X(01).
010900     03  WS-SFX-TB.
011000         05  WS-SFX-EL OCCURS 0 TO 32767
011100                             DEPENDING ON WS-IN-TOT
011200                             INDEXED BY WS-SFX-IDX.
011300             07  WS-SFX-CONTENT       PIC X(2048).
011400             07  WS-SFX-LEN            PIC 9(04) COMP.
011500*
011600* --- the rebuilt fields waiting to be sent to IsisWriter for  --
011700*     this same logical record, in output order -----------------
011800 01  WS-OUT-RECORD.
011900     03  WS-OUT-TOT               PIC 9(05) COMP VALUE ZERO.
012000     03  FILLER                 PIC X(01).
012100     03  WS-OUT-TB.
012200         05  WS-OUT-EL OCCURS 0 TO 32767
012300                              DEPENDING ON WS-OUT-TOT
012400                              INDEXED BY WS-OUT-IDX.
012500             07  WS-OUT-TAG            PIC 9(04).
012600             07  WS-OUT-CONTENT-LEN     PIC 9(04) COMP.
012700             07  WS-OUT-CONTENT         PIC X(2048).
012800*
012900 LOCAL-STORAGE SECTION.
013000 01  LS-EMIT-FIELD.
013100     03  W-EMIT-TAG               PIC 9(04).
013200     03  W-EMIT-LEN                PIC 9(04) COMP.
013300     03  W-EMIT-CONTENT            PIC X(2048).
013400     03  FILLER                 PIC X(01).
013500*
013600 01  LS-MERGE-WORK.
013700     03  W-HOST-IDX                PIC 9(05) COMP.
013800     03  W-PEND-CONTENT            PIC X(2048).
013900     03  W-PEND-LEN                 PIC 9(04) COMP.
014000     03  W-STRING-WORK             PIC X(2048).
014100     03  W-STRING-WORK2            PIC X(2048).
014200     03  W-BUILD-LEN                PIC 9(04) COMP.
014300     03  W-SCRATCH-CONTENT         PIC X(2048).
014400     03  W-SCRATCH-LEN              PIC 9(04) COMP.
014500     03  FILLER                    PIC X(01).
014600*
014700 01  LS-SWITCHES.
014800     03  W-PROGRESS-SWITCH         PIC X(01).
014900         88  W-SHOW-PROGRESS-NOW          VALUE 'Y'.
015000     03  FILLER                   PIC X(01).
015100*
015200 01  LS-UTILS.
015300     03  CURRENT-MFN               PIC 9(09).
015400     03  W-SCAN-IDX                PIC 9(05) COMP.
015500     03  W-TELL-CTR                PIC 9(09) COMP VALUE ZERO.
015600     03  W-START-TIME.
015700         05  W-START-HH                PIC 9(02).
015800         05  W-START-MM                PIC 9(02).
015900         05  W-START-SS                PIC 9(02).
016000         05  W-START-HS                PIC 9(02).
016100     03  W-CURRENT-TIME.
016200         05  W-CURRENT-HH              PIC 9(02).
016300         05  W-CURRENT-MM              PIC 9(02).
016400         05  W-CURRENT-SS              PIC 9(02).
016500         05  W-CURRENT-HS              PIC 9(02).
016600     03  W-START-TOTAL-SEC         PIC 9(07) COMP VALUE ZERO.
016700     03  W-CURRENT-TOTAL-SEC       PIC 9(07) COMP VALUE ZERO.
016800     03  W-ELAPSED-AREA.
016900         05  W-ELAPSED-N                   PIC 9(07)V9(02).
017000         05  W-ELAPSED-X REDEFINES W-ELAPSED-N
017100                         PIC X(09).
017200     03  FILLER                   PIC X(01).
017300*
017400 01  LS-COUNTERS.
017500     03  W-RECORDS-READ            PIC 9(09) COMP VALUE ZERO.
017600     03  W-RECORDS-WRITTEN         PIC 9(09) COMP VALUE ZERO.
017700     03  W-RECORDS-SKIPPED-INACTIVE PIC 9(09) COMP VALUE ZERO.
017800     03  FILLER                    PIC X(01).
017900*
018000 PROCEDURE DIVISION.
018100*
018200* --- driver: open everything, walk the input file one MFN    --
018300*     group at a time, close, print the run summary -----------
018400 BEGIN-X70S001.
018500     MOVE ZERO                            TO W-RECORDS-READ
018600     MOVE ZERO                            TO W-RECORDS-WRITTEN
018700     MOVE ZERO                            TO W-RECORDS-SKIPPED-INACTIVE.
018800     ACCEPT W-START-TIME FROM TIME.
018900
019000     PERFORM READ-RUN-PARAMETERS.
019100     IF MR-RESULT NOT EQUAL ZERO
019200        GO TO BEGIN-X70S001-EXIT
019300     END-IF.
019400
019500     PERFORM OPEN-ISIS-OUTPUT.
019600     IF MR-RESULT NOT EQUAL ZERO
019700        GO TO BEGIN-X70S001-EXIT
019800     END-IF.
019900
020000     PERFORM OPEN-INPUT-FILE.
020100     IF MR-RESULT NOT EQUAL ZERO
020200        GO TO BEGIN-X70S001-EXIT
020300     END-IF.
020400
020500     PERFORM READ-ISISIN-FILE.
020600     PERFORM PROCESS-ONE-GROUP THRU PROCESS-ONE-GROUP-EXIT
020700        UNTIL ISISIN-EOF.
020800
020900     PERFORM CLOSE-INPUT-FILE.
021000     PERFORM CLOSE-ISIS-OUTPUT.
021100 BEGIN-X70S001-EXIT.
021200     ACCEPT W-CURRENT-TIME FROM TIME.
021300     PERFORM COMPUTE-ELAPSED-TIME.
021400     PERFORM SHOW-RUN-SUMMARY.
021500     GOBACK.
021600*
021700 READ-RUN-PARAMETERS.
021800     OPEN INPUT PARMIN.
021900     IF NOT PARMIN-OK
022000        PERFORM RAISE-PARMIN-OPEN-ERROR
022100        GO TO READ-RUN-PARAMETERS-EXIT
022200     END-IF.
022300
022400     READ PARMIN INTO RUN-PARM.
022500     IF NOT PARMIN-OK
022600        PERFORM RAISE-PARMIN-READ-ERROR
022700     END-IF.
022800
022900     CLOSE PARMIN.
023000 READ-RUN-PARAMETERS-EXIT.
023100     EXIT.
023200*
023300 OPEN-ISIS-OUTPUT.
023400     SET WRITER-OP-OPEN-OUTPUT            TO TRUE.
023500     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
023600                          WFLD-AREA
023700                          RUN-PARM
023800                          MR.
023900*
024000 CLOSE-ISIS-OUTPUT.
024100     SET WRITER-OP-CLOSE-OUTPUT           TO TRUE.
024200     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
024300                          WFLD-AREA
024400                          RUN-PARM
024500                          MR.
024600*
024700 OPEN-INPUT-FILE.
024800     OPEN INPUT ISISIN.
024900     IF NOT ISISIN-OK
025000        PERFORM RAISE-ISISIN-OPEN-ERROR
025100     END-IF.
025200*
025300 CLOSE-INPUT-FILE.
025400     CLOSE ISISIN.
025500*
025600 READ-ISISIN-FILE.
025700     READ ISISIN INTO ISF-RECORD.
025800     IF ISISIN-OK
025900        ADD 1                             TO W-RECORDS-READ
026000     ELSE
026100        IF NOT ISISIN-EOF
026200           PERFORM RAISE-ISISIN-READ-ERROR
026300        END-IF
026400     END-IF.
026500*
026600* --- ISF-RECORD already holds the first row of the new group  --
026700*     on entry - ACCUMULATE-ONE-ROW builds WS-IN-TB if it is   --
026800*     active, SKIP-ONE-GROUP-ROW just reads past it if not ----
026900 PROCESS-ONE-GROUP.
027000     MOVE ISF-MFN                        TO CURRENT-MFN.
027100     MOVE ZERO                           TO WS-IN-TOT.
027200     IF ISF-ACTIVE
027300        PERFORM ACCUMULATE-ONE-ROW
027400           UNTIL ISISIN-EOF
027500           OR ISF-MFN NOT EQUAL CURRENT-MFN
027600     ELSE
027700        ADD 1                            TO W-RECORDS-SKIPPED-INACTIVE
027800        PERFORM SKIP-ONE-GROUP-ROW
027900           UNTIL ISISIN-EOF
028000           OR ISF-MFN NOT EQUAL CURRENT-MFN
028100     END-IF.
028200
028300     IF WS-IN-TOT > ZERO
028400        PERFORM MERGE-AND-WRITE-RECORD
028500     END-IF.
028600
028700     IF W-TELL-CTR > ZERO
028800        IF (W-RECORDS-READ / W-TELL-CTR) * W-TELL-CTR
028900                              EQUAL W-RECORDS-READ
029000           PERFORM SHOW-PROGRESS-LINE
029100        END-IF
029200     END-IF.
029300 PROCESS-ONE-GROUP-EXIT.
029400     EXIT.
029500*
029600 ACCUMULATE-ONE-ROW.
029700     ADD 1                                TO WS-IN-TOT.
029800     MOVE ISF-TAG                TO WS-IN-TAG (WS-IN-TOT).
029900     MOVE ISF-CONTENT            TO W-SCRATCH-CONTENT.
030000     PERFORM RTRIM-CONTENT.
030100     MOVE W-SCRATCH-LEN           TO WS-IN-CONTENT-LEN (WS-IN-TOT).
030200     MOVE ISF-CONTENT            TO WS-IN-CONTENT (WS-IN-TOT).
030300     PERFORM READ-ISISIN-FILE.
030400*
030500 SKIP-ONE-GROUP-ROW.
030600     PERFORM READ-ISISIN-FILE.
030700*
030800 RTRIM-CONTENT.
030900     MOVE 2048                            TO W-SCRATCH-LEN.
031000     PERFORM RTRIM-ONE-STEP
031100        UNTIL W-SCRATCH-LEN EQUAL ZERO
031200        OR W-SCRATCH-CONTENT (W-SCRATCH-LEN : 1) NOT EQUAL SPACE.
031300*
031400 RTRIM-ONE-STEP.
031500     SUBTRACT 1                           FROM W-SCRATCH-LEN.
031600*
031700* --- pass 1 fills in the subfield suffix for every HOST-TAG   --
031800*     occurrence in WS-IN-TB, pass 2 rebuilds WS-OUT-TB from   --
031900*     WS-IN-TB using those suffixes - see COMPUTE-HOST-        --
032000*     SUFFIXES and BUILD-OUTPUT-FIELDS below -------------------
032100 MERGE-AND-WRITE-RECORD.
032200     PERFORM COMPUTE-HOST-SUFFIXES.
032300     PERFORM BUILD-OUTPUT-FIELDS.
032400     IF WS-OUT-TOT > ZERO
032500        PERFORM WRITE-OUTPUT-RECORD
032600     END-IF.
032700*
032800* --- GUEST-BEFORE-HOST: a host's suffix is the guest run that --
032900*     immediately precedes it. HOST-BEFORE-GUEST: a host's     --
033000*     suffix is the guest run that follows it, up to the next  --
033100*     host or end of record (the trailing flush below handles  --
033200*     the end-of-record case) - guests with no host to attach  --
033300*     to, either way, are simply dropped --------------------------
033400 COMPUTE-HOST-SUFFIXES.
033500     MOVE ZERO                            TO W-HOST-IDX.
033600     MOVE SPACE                           TO W-PEND-CONTENT.
033700     MOVE ZERO                            TO W-PEND-LEN.
033800     PERFORM COMPUTE-ONE-SUFFIX-STEP
033900        VARYING W-SCAN-IDX FROM 1 BY 1
034000        UNTIL W-SCAN-IDX > WS-IN-TOT.
034100
034200     IF PARM-GUEST-BEFORE-HOST-ON
034300        GO TO COMPUTE-HOST-SUFFIXES-EXIT
034400     END-IF.
034500     IF W-HOST-IDX > ZERO
034600        PERFORM ASSIGN-PENDING-TO-HOST
034700     END-IF.
034800 COMPUTE-HOST-SUFFIXES-EXIT.
034900     EXIT.
035000*
035100 COMPUTE-ONE-SUFFIX-STEP.
035200     IF WS-IN-TAG (W-SCAN-IDX) EQUAL PARM-GUEST-TAG
035300        PERFORM ACCUMULATE-ONE-GUEST-SUFFIX
035400     ELSE
035500        IF WS-IN-TAG (W-SCAN-IDX) EQUAL PARM-HOST-TAG
035600           PERFORM PROCESS-ONE-HOST-OCCURRENCE
035700        END-IF
035800     END-IF.
035900*
036000 ACCUMULATE-ONE-GUEST-SUFFIX.
036100     MOVE W-PEND-CONTENT                  TO W-STRING-WORK.
036200     STRING W-STRING-WORK (1 : W-PEND-LEN)   DELIMITED BY SIZE
036300            '^'                             DELIMITED BY SIZE
036400            PARM-SUBFIELD-CODE               DELIMITED BY SIZE
036500            WS-IN-CONTENT (W-SCAN-IDX)
036600                (1 : WS-IN-CONTENT-LEN (W-SCAN-IDX))
036700                                              DELIMITED BY SIZE
036800       INTO W-STRING-WORK2.
036900     MOVE W-STRING-WORK2                  TO W-PEND-CONTENT.
037000     COMPUTE W-PEND-LEN = W-PEND-LEN + 2
037100                          + WS-IN-CONTENT-LEN (W-SCAN-IDX).
037200*
037300* --- GUEST-BEFORE-HOST: this host takes the pending run now    --
037400*     and the list clears. HOST-BEFORE-GUEST: the PREVIOUS      --
037500*     remembered host (if any) takes the pending run, then     --
037600*     this host becomes the new remembered host -----------------
037700 PROCESS-ONE-HOST-OCCURRENCE.
037800     IF PARM-GUEST-BEFORE-HOST-ON
037900        MOVE W-SCAN-IDX                   TO W-HOST-IDX
038000        PERFORM ASSIGN-PENDING-TO-HOST
038100     ELSE
038200        IF W-HOST-IDX > ZERO
038300           PERFORM ASSIGN-PENDING-TO-HOST
038400        ELSE
038500           MOVE SPACE                      TO W-PEND-CONTENT
038600           MOVE ZERO                       TO W-PEND-LEN
038700        END-IF
038800        MOVE W-SCAN-IDX                    TO W-HOST-IDX
038900     END-IF.
039000*
039100 ASSIGN-PENDING-TO-HOST.
039200     MOVE W-PEND-CONTENT         TO WS-SFX-CONTENT (W-HOST-IDX).
039300     MOVE W-PEND-LEN              TO WS-SFX-LEN (W-HOST-IDX).
039400     MOVE SPACE                           TO W-PEND-CONTENT.
039500     MOVE ZERO                            TO W-PEND-LEN.
039600*
039700* --- pass 2: walk WS-IN-TB in original order - GUEST-TAG rows  --
039800*     are dropped, HOST-TAG rows are rebuilt from their own     --
039900*     content plus the WS-SFX-TB slot filled in above, every    --
040000*     other row copies straight through unchanged ---------------
040100 BUILD-OUTPUT-FIELDS.
040200     MOVE ZERO                            TO WS-OUT-TOT.
040300     PERFORM BUILD-ONE-OUTPUT-STEP
040400        VARYING W-SCAN-IDX FROM 1 BY 1
040500        UNTIL W-SCAN-IDX > WS-IN-TOT.
040600*
040700 BUILD-ONE-OUTPUT-STEP.
040800     IF WS-IN-TAG (W-SCAN-IDX) EQUAL PARM-HOST-TAG
040900        PERFORM EMIT-HOST-FIELD
041000     ELSE
041100        IF WS-IN-TAG (W-SCAN-IDX) NOT EQUAL PARM-GUEST-TAG
041200           PERFORM COPY-ONE-PASSTHRU-FIELD
041300        END-IF
041400     END-IF.
041500*
041600 COPY-ONE-PASSTHRU-FIELD.
041700     MOVE WS-IN-TAG (W-SCAN-IDX)          TO W-EMIT-TAG.
041800     MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)   TO W-EMIT-LEN.
041900     MOVE WS-IN-CONTENT (W-SCAN-IDX)       TO W-EMIT-CONTENT.
042000     PERFORM EMIT-ONE-OUTPUT-FIELD.
042100*
042200 EMIT-HOST-FIELD.
042300     MOVE WS-IN-CONTENT (W-SCAN-IDX)      TO W-STRING-WORK.
042400     MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)   TO W-BUILD-LEN.
042500     IF WS-SFX-LEN (W-SCAN-IDX) > ZERO
042600        STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
042700               WS-SFX-CONTENT (W-SCAN-IDX)
042800                   (1 : WS-SFX-LEN (W-SCAN-IDX))
042900                                                 DELIMITED BY SIZE
043000          INTO W-STRING-WORK2
043100        MOVE W-STRING-WORK2               TO W-STRING-WORK
043200        COMPUTE W-BUILD-LEN = W-BUILD-LEN
043300                              + WS-SFX-LEN (W-SCAN-IDX)
043400     END-IF.
043500     MOVE PARM-HOST-TAG                   TO W-EMIT-TAG.
043600     MOVE W-BUILD-LEN                      TO W-EMIT-LEN.
043700     MOVE W-STRING-WORK                    TO W-EMIT-CONTENT.
043800     PERFORM EMIT-ONE-OUTPUT-FIELD.
043900*
044000 EMIT-ONE-OUTPUT-FIELD.
044100     ADD 1                                TO WS-OUT-TOT.
044200     MOVE W-EMIT-TAG          TO WS-OUT-TAG (WS-OUT-TOT).
044300     MOVE W-EMIT-LEN          TO WS-OUT-CONTENT-LEN (WS-OUT-TOT).
044400     MOVE SPACE               TO WS-OUT-CONTENT (WS-OUT-TOT).
044500     IF W-EMIT-LEN > ZERO
044600        MOVE W-EMIT-CONTENT (1 : W-EMIT-LEN)
044700                   TO WS-OUT-CONTENT (WS-OUT-TOT)
044800                                 (1 : W-EMIT-LEN)
044900     END-IF.
045000*
045100* --- send the rebuilt fields to IsisWriter, one ADD-FIELD per --
045200*     WS-OUT-TB entry, then COMMIT-RECORD -----------------------
045300 WRITE-OUTPUT-RECORD.
045400     MOVE 1                               TO WS-OUT-IDX.
045500     PERFORM SEND-ONE-OUTPUT-FIELD THRU
045600        SEND-ONE-OUTPUT-FIELD-EXIT
045700        VARYING WS-OUT-IDX FROM 1 BY 1
045800        UNTIL WS-OUT-IDX > WS-OUT-TOT.
045900
046000     SET WRITER-OP-COMMIT-RECORD          TO TRUE.
046100     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
046200                          WFLD-AREA
046300                          RUN-PARM
046400                          MR.
046500     IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
046600        MOVE ZERO                         TO MR-RESULT
046700     ELSE
046800        IF MR-RESULT EQUAL ZERO
046900           ADD 1                          TO W-RECORDS-WRITTEN
047000        END-IF
047100     END-IF.
047200*
047300 SEND-ONE-OUTPUT-FIELD.
047400     MOVE WS-OUT-TAG (WS-OUT-IDX)          TO WFLD-TAG.
047500     MOVE WS-OUT-CONTENT-LEN (WS-OUT-IDX)  TO WFLD-CONTENT-LEN.
047600     MOVE SPACE                            TO WFLD-CONTENT.
047700     MOVE WS-OUT-CONTENT (WS-OUT-IDX)
047800                        (1 : WS-OUT-CONTENT-LEN (WS-OUT-IDX))
047900                TO WFLD-CONTENT (1 : WS-OUT-CONTENT-LEN
048000                                                (WS-OUT-IDX)).
048100
048200     SET WRITER-OP-ADD-FIELD              TO TRUE.
048300     CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
048400                          WFLD-AREA
048500                          RUN-PARM
048600                          MR.
048700     IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
048800        MOVE ZERO                         TO MR-RESULT
048900     END-IF.
049000 SEND-ONE-OUTPUT-FIELD-EXIT.
049100     EXIT.
049200*
049300 SHOW-PROGRESS-LINE.
049400     ACCEPT W-CURRENT-TIME FROM TIME.
049500     PERFORM COMPUTE-ELAPSED-TIME.
049600     DISPLAY 'X70S001 RECORDS READ=' W-RECORDS-READ
049700             ' WRITTEN=' W-RECORDS-WRITTEN
049800             ' ELAPSED=' W-ELAPSED-X.
049900*
050000 COMPUTE-ELAPSED-TIME.
050100     COMPUTE W-START-TOTAL-SEC =
050200             (W-START-HH * 3600) + (W-START-MM * 60) + W-START-SS.
050300     COMPUTE W-CURRENT-TOTAL-SEC =
050400             (W-CURRENT-HH * 3600) + (W-CURRENT-MM * 60)
050500                                    + W-CURRENT-SS.
050600     IF W-CURRENT-TOTAL-SEC < W-START-TOTAL-SEC
050700        ADD 86400                         TO W-CURRENT-TOTAL-SEC
050800     END-IF.
050900     COMPUTE W-ELAPSED-N =
051000             (W-CURRENT-TOTAL-SEC - W-START-TOTAL-SEC).
051100*
051200 SHOW-RUN-SUMMARY.
051300     DISPLAY '----------------------------------------------'.
051400     DISPLAY 'X70S001 TOSUBFIELD PASS - RUN SUMMARY'.
051500     DISPLAY 'RECORDS READ .......... ' W-RECORDS-READ.
051600     DISPLAY 'RECORDS WRITTEN ....... ' W-RECORDS-WRITTEN.
051700     DISPLAY 'RECORDS SKIPPED (DEL).. ' W-RECORDS-SKIPPED-INACTIVE.
051800     DISPLAY 'ELAPSED (SECONDS) ..... ' W-ELAPSED-X.
051900     DISPLAY '----------------------------------------------'.
052000     IF MR-RESULT NOT EQUAL ZERO
052100        DISPLAY 'X70S001 ABORTED - MR-RESULT=' MR-RESULT
052200                ' ' MR-DESCRIPTION
052300        MOVE 12                           TO RETURN-CODE
052400     END-IF.
052500*
052600 RAISE-PARMIN-OPEN-ERROR.
052700     MOVE 260                             TO MR-RESULT.
052800     MOVE 'PARMIN OPEN ERROR'              TO MR-DESCRIPTION.
052900     MOVE PARMIN-FS                        TO MR-POSITION.
053000*
053100 RAISE-PARMIN-READ-ERROR.
053200     MOVE 261                             TO MR-RESULT.
053300     MOVE 'PARMIN READ ERROR'              TO MR-DESCRIPTION.
053400     MOVE PARMIN-FS                        TO MR-POSITION.
053500*
053600 RAISE-ISISIN-OPEN-ERROR.
053700     MOVE 262                             TO MR-RESULT.
053800     MOVE 'ISISIN OPEN ERROR'              TO MR-DESCRIPTION.
053900     MOVE ISISIN-FS                        TO MR-POSITION.
054000*
054100 RAISE-ISISIN-READ-ERROR.
054200     MOVE 263                             TO MR-RESULT.
054300     MOVE 'ISISIN READ ERROR'              TO MR-DESCRIPTION.
054400     MOVE ISISIN-FS                        TO MR-POSITION.
054500     SET ISISIN-EOF                        TO TRUE.
