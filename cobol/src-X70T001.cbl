000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70T001.
000400 AUTHOR.        R CAVALLO.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  05/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70T001
001100* **++ programma per compilare la tabella di conversione in un
001200*      albero dei tag e calcolarne il livello di salvataggio
001300*----------------------------------------------------------------
001400* C H A N G E   L O G
001500*------------------------------------------------------------
001600* 05/14/91 RC  MI3180 ORIGINAL PROGRAM.                  MI3180
001700* 06/02/91 RC  MI3180 ADDED DUPLICATE-ATTRIBUTE CHECK.    MI3180
001800* 09/21/91 RC  MI3201 FIXED ROOT-NAME COMPARE ON BLANKS.  MI3201
001900* 11/30/91 LT  MI3214 SAVE-LEVEL WALK NOW STOPS ON THE    MI3214
002000*              FIRST BRANCHING NODE, NOT THE LAST.        MI3214
002100* 03/11/92 RC  MI3260 RECORD-SAVE NOW COMPUTED BOTTOM-UP  MI3260
002200*              PER REVISED SPEC FROM BIREME.              MI3260
002300* 08/19/93 LT  MI3340 COMMENT CLEANUP, NO LOGIC CHANGE.   MI3340
002400* 02/07/95 RC  MI3390 RAISED TREE-MAP LIMIT TO 500 NODES. MI3390
002500* 10/02/96 LT  MI3455 ADDED DIFFERENT-LEAF-TAG CHECK.     MI3455
002600* 12/01/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK,     MI3510
002700*              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.    MI3510
002800* 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.      MI3512
002900* 07/08/02 RC  MI3610 SUPPORT FOR ATTRIBUTE-ONLY LEAF     MI3610
003000*              SEGMENTS ("@name") ADDED.                  MI3610
003100* 04/30/05 LT  MI3688 MINOR - TRIMMED TRAILING BLANKS     MI3688
003200*              BEFORE COMPARING PATH SEGMENTS.             MI3688
003300*------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000* class used to recognize a numeric TAG-TEXT (decimal digits only;
004100* tags in the conversion table are always 4-digit zero-padded)
004200     CLASS TAG-TEXT-VALID IS '0' THRU '9'.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CONVTAB               ASSIGN TO CONVTAB
004700                                   ORGANIZATION IS LINE SEQUENTIAL
004800                                   FILE STATUS IS CONVTAB-FS.
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300 FD  CONVTAB.
005400 01  CONVTAB-REC.
005500     03  CONVTAB-DATA               PIC X(249).
005600     03  FILLER                    PIC X(01).
005700*
005800 WORKING-STORAGE SECTION.
005900 01  WK-LITERALS.
006000     03  CC-NULL-TAG-TEXT          PIC X(02)  VALUE '-1'.
006100     03  CC-NULL-TAG-NUM           PIC S9(04) VALUE -1.
006200     03  CC-ATTR-MARKER            PIC X(01)  VALUE '@'.
006300     03  CC-PATH-SEP               PIC X(01)  VALUE '/'.
006400     03  CC-COMMENT-MARKER         PIC X(01)  VALUE '#'.
006500     03  FILLER                    PIC X(01).
006600*
006700 01  LS-FILE-STATUSES.
006800     03  CONVTAB-FS                PIC X(02).
006900         88  CONVTAB-OK                VALUE '00'.
007000         88  CONVTAB-EOF               VALUE '10'.
007100     03  FILLER                    PIC X(01).
007200*
007300 LOCAL-STORAGE SECTION.
007400 01  LS-UTILS.
007500     03  LINE-NUM                  PIC 9(07) COMP VALUE ZERO.
007600     03  SEG-TOT                   PIC 9(02) COMP.
007700     03  SEG-IDX                   PIC 9(02) COMP.
007800     03  SEG-START                 PIC 9(04) COMP.
007900     03  SEG-END                   PIC 9(04) COMP.
008000     03  SEG-LEN                   PIC 9(04) COMP.
008100     03  PATH-LEN                  PIC 9(04) COMP.
008200     03  TAG-NUM                   PIC S9(04).
008300     03  TAG-NUM-X REDEFINES TAG-NUM
008400                                   PIC X(04).
008500     03  PARENT-NODE               PIC 9(04) COMP.
008600     03  CHILD-NODE                PIC 9(04) COMP.
008700     03  PREV-SIBLING              PIC 9(04) COMP.
008800     03  NEW-NODE                  PIC 9(04) COMP.
008900     03  FOUND-SWITCH              PIC X(01).
009000         88  SEGMENT-FOUND             VALUE 'Y'.
009100     03  IS-LAST-SEGMENT           PIC X(01).
009200         88  LAST-SEGMENT-ON           VALUE 'Y'.
009300     03  IS-ATTR-SEGMENT           PIC X(01).
009400         88  ATTR-SEGMENT-ON           VALUE 'Y'.
009500     03  WALK-NODE                 PIC 9(04) COMP.
009600     03  WALK-LEVEL                PIC 9(04) COMP.
009700     03  WALK-CHILD-TOT            PIC 9(04) COMP.
009800     03  WALK-ONLY-CHILD           PIC 9(04) COMP.
009900     03  WALK-GRANDCHILD-TOT       PIC 9(04) COMP.
010000     03  WALK-DONE                 PIC X(01).
010100         88  WALK-DONE-ON              VALUE 'Y'.
010200     03  FILLER                    PIC X(01).
010300*
010400 01  SEGMENT-TABLE-AREA.
010500     03  SEG-TABLE-TOT             PIC 9(02) COMP.
010600     03  FILLER                    PIC X(01).
010700     03  SEG-TABLE OCCURS 20 TIMES INDEXED BY SEG-TABLE-IDX.
010800         05  SEG-TABLE-TEXT        PIC X(40).
010900         05  FILLER REDEFINES SEG-TABLE-TEXT.
011000             07  SEG-TABLE-MARKER      PIC X(01).
011100             07  SEG-TABLE-NAME-ONLY   PIC X(39).
011200         05  SEG-TABLE-ATTR        PIC X(01).
011300*
011400 LINKAGE SECTION.
011500 COPY X70CTLN.
011600 COPY X70TREE.
011700 COPY X70MR.
011800*
011900 PROCEDURE DIVISION USING TREE-AREA
012000                          MR.
012100*
012200 BEGIN-X70T001.
012300     MOVE ZERO                         TO MR-RESULT.
012400     MOVE ZERO                         TO TREE-NODE-TOT.
012500     MOVE ZERO                         TO TREE-ROOT-NODE.
012600     MOVE ZERO                         TO TREE-SAVE-LEVEL.
012700     MOVE ZERO                         TO TREE-SAVE-NODE.
012800
012900     PERFORM OPEN-CONVTAB-FILE.
013000     PERFORM READ-CONVTAB-FILE.
013100
013200     PERFORM BUILD-TREE-FROM-RULES THRU BUILD-TREE-FROM-RULES-EXIT
013300        UNTIL CONVTAB-EOF
013400        OR MR-RESULT NOT EQUAL ZERO.
013500
013600     PERFORM CLOSE-CONVTAB-FILE.
013700
013800     IF MR-RESULT EQUAL ZERO
013900        PERFORM COMPUTE-SAVE-LEVEL
014000     END-IF.
014100
014200     GOBACK.
014300*
014400 OPEN-CONVTAB-FILE.
014500     OPEN INPUT CONVTAB.
014600     IF NOT CONVTAB-OK
014700        PERFORM RAISE-CONVTAB-OPEN-ERROR
014800     END-IF.
014900*
015000 READ-CONVTAB-FILE.
015100     READ CONVTAB INTO CTL-LINE.
015200     IF NOT CONVTAB-OK AND NOT CONVTAB-EOF
015300        PERFORM RAISE-CONVTAB-READ-ERROR
015400     END-IF.
015500*
015600 CLOSE-CONVTAB-FILE.
015700     CLOSE CONVTAB.
015800*
015900 BUILD-TREE-FROM-RULES.
016000     ADD 1                              TO LINE-NUM.
016100
016200     IF CTL-LINE EQUAL SPACE
016300        GO TO BUILD-TREE-FROM-RULES-EXIT
016400     END-IF.
016500     IF CTL-TAG-TEXT (1:1) EQUAL CC-COMMENT-MARKER
016600        GO TO BUILD-TREE-FROM-RULES-EXIT
016700     END-IF.
016800
016900     PERFORM SPLIT-PATH-INTO-SEGMENTS.
017000
017100     IF SEG-TABLE-TOT EQUAL ZERO
017200        GO TO BUILD-TREE-FROM-RULES-EXIT
017300     END-IF.
017400
017500     PERFORM CHECK-ROOT-SEGMENT.
017600     IF MR-RESULT NOT EQUAL ZERO
017700        GO TO BUILD-TREE-FROM-RULES-EXIT
017800     END-IF.
017900
018000     PERFORM WALK-AND-EXTEND-TREE.
018100     IF MR-RESULT NOT EQUAL ZERO
018200        GO TO BUILD-TREE-FROM-RULES-EXIT
018300     END-IF.
018400
018500 BUILD-TREE-FROM-RULES-EXIT.
018600     IF MR-RESULT EQUAL ZERO
018700        PERFORM READ-CONVTAB-FILE
018800     END-IF.
018900*
019000 SPLIT-PATH-INTO-SEGMENTS.
019100* re-tokenize CTL-PATH-TEXT on '/' into SEG-TABLE; the first
019200* character is never a separator (leading '/' is implicit).
019300     MOVE ZERO                         TO SEG-TABLE-TOT.
019400     INSPECT CTL-PATH-TEXT
019500        TALLYING PATH-LEN FOR CHARACTERS BEFORE SPACE.
019600     MOVE 1                             TO SEG-START.
019700
019800     PERFORM SCAN-ONE-PATH-SEGMENT
019900        UNTIL SEG-START > PATH-LEN.
020000*
020100 SCAN-ONE-PATH-SEGMENT.
020200     SET SEGMENT-FOUND                  TO FALSE.
020300     MOVE SEG-START                     TO SEG-END.
020400
020500     PERFORM FIND-NEXT-SLASH
020600        UNTIL SEGMENT-FOUND OR SEG-END > PATH-LEN.
020700
020800     COMPUTE SEG-LEN = SEG-END - SEG-START.
020900     IF SEG-LEN > ZERO
021000        ADD 1                           TO SEG-TABLE-TOT
021100        MOVE SPACE              TO SEG-TABLE (SEG-TABLE-TOT)
021200        MOVE CTL-PATH-TEXT (SEG-START : SEG-LEN)
021300                              TO SEG-TABLE-TEXT (SEG-TABLE-TOT)
021400        MOVE 'N'                TO SEG-TABLE-ATTR (SEG-TABLE-TOT)
021500        IF SEG-TABLE-TEXT (SEG-TABLE-TOT) (1:1)
021600                                        EQUAL CC-ATTR-MARKER
021700           MOVE 'Y'             TO SEG-TABLE-ATTR (SEG-TABLE-TOT)
021800        END-IF
021900     END-IF.
022000
022100     COMPUTE SEG-START = SEG-END + 1.
022200*
022300 FIND-NEXT-SLASH.
022400     IF CTL-PATH-TEXT (SEG-END : 1) EQUAL CC-PATH-SEP
022500        SET SEGMENT-FOUND               TO TRUE
022600     ELSE
022700        ADD 1                           TO SEG-END
022800     END-IF.
022900*
023000 CHECK-ROOT-SEGMENT.
023100     IF TREE-NODE-TOT EQUAL ZERO
023200        PERFORM CREATE-ROOT-NODE
023300     ELSE
023400        IF SEG-TABLE-TEXT (1) NOT EQUAL NOD-NAME (TREE-ROOT-NODE)
023500           PERFORM RAISE-DIFFERENT-ROOT-ERROR
023600        END-IF
023700     END-IF.
023800*
023900 CREATE-ROOT-NODE.
024000     PERFORM ALLOCATE-NEW-NODE.
024100     MOVE NEW-NODE                      TO TREE-ROOT-NODE.
024200     MOVE SEG-TABLE-TEXT (1)            TO NOD-NAME (NEW-NODE).
024300     MOVE ZERO                          TO NOD-PARENT (NEW-NODE).
024400*
024500 WALK-AND-EXTEND-TREE.
024600     MOVE TREE-ROOT-NODE                TO PARENT-NODE.
024700     MOVE 2                             TO SEG-IDX.
024800
024900     PERFORM EXTEND-ONE-SEGMENT THRU EXTEND-ONE-SEGMENT-EXIT
025000        UNTIL SEG-IDX > SEG-TABLE-TOT
025100        OR MR-RESULT NOT EQUAL ZERO.
025200*
025300 EXTEND-ONE-SEGMENT.
025400     SET LAST-SEGMENT-ON                TO FALSE.
025500     IF SEG-IDX EQUAL SEG-TABLE-TOT
025600        SET LAST-SEGMENT-ON              TO TRUE
025700     END-IF.
025800
025900     SET ATTR-SEGMENT-ON                TO FALSE.
026000     IF SEG-TABLE-ATTR (SEG-IDX) EQUAL 'Y'
026100        SET ATTR-SEGMENT-ON              TO TRUE
026200     END-IF.
026300
026400     IF ATTR-SEGMENT-ON AND NOT LAST-SEGMENT-ON
026500        PERFORM RAISE-ATTR-NOT-AT-LEAF-ERROR
026600        GO TO EXTEND-ONE-SEGMENT-EXIT
026700     END-IF.
026800
026900     PERFORM FIND-CHILD-NODE.
027000
027100     IF CHILD-NODE EQUAL ZERO
027200        PERFORM ALLOCATE-NEW-NODE
027300        MOVE NEW-NODE                    TO CHILD-NODE
027400        IF ATTR-SEGMENT-ON
027500           MOVE SEG-TABLE-NAME-ONLY (SEG-IDX)
027600                                     TO NOD-NAME (CHILD-NODE)
027700           SET NOD-ATTRIBUTE (CHILD-NODE) TO TRUE
027800        ELSE
027900           MOVE SEG-TABLE-TEXT (SEG-IDX)  TO NOD-NAME (CHILD-NODE)
028000        END-IF
028100        MOVE PARENT-NODE                  TO NOD-PARENT
028200                                              (CHILD-NODE)
028300        PERFORM LINK-CHILD-NODE
028400     ELSE
028500        IF ATTR-SEGMENT-ON
028600           PERFORM RAISE-DUPLICATE-ATTR-ERROR
028700           GO TO EXTEND-ONE-SEGMENT-EXIT
028800        END-IF
028900     END-IF.
029000
029100     IF LAST-SEGMENT-ON
029200        PERFORM ASSIGN-LEAF-TAG
029300     END-IF.
029400
029500     MOVE CHILD-NODE                    TO PARENT-NODE.
029600
029700 EXTEND-ONE-SEGMENT-EXIT.
029800     ADD 1                              TO SEG-IDX.
029900*
030000 FIND-CHILD-NODE.
030100     MOVE ZERO                          TO CHILD-NODE.
030200     MOVE NOD-FIRST-CHILD (PARENT-NODE)  TO WALK-NODE.
030300
030400     PERFORM SCAN-SIBLING-CHAIN
030500        UNTIL WALK-NODE EQUAL ZERO
030600        OR CHILD-NODE NOT EQUAL ZERO.
030700*
030800 SCAN-SIBLING-CHAIN.
030900     IF NOD-NAME (WALK-NODE) EQUAL SEG-TABLE-TEXT (SEG-IDX)
031000     OR (ATTR-SEGMENT-ON
031100         AND NOD-NAME (WALK-NODE) EQUAL
031200                SEG-TABLE-NAME-ONLY (SEG-IDX))
031300        MOVE WALK-NODE                  TO CHILD-NODE
031400     ELSE
031500        MOVE NOD-NEXT-SIBLING (WALK-NODE) TO WALK-NODE
031600     END-IF.
031700*
031800 LINK-CHILD-NODE.
031900* thread the new node onto its parent's child/sibling chain
032000     IF NOD-FIRST-CHILD (PARENT-NODE) EQUAL ZERO
032100        MOVE CHILD-NODE       TO NOD-FIRST-CHILD (PARENT-NODE)
032200     ELSE
032300        MOVE NOD-FIRST-CHILD (PARENT-NODE) TO PREV-SIBLING
032400        PERFORM FIND-LAST-SIBLING
032500           UNTIL NOD-NEXT-SIBLING (PREV-SIBLING) EQUAL ZERO
032600        MOVE CHILD-NODE TO NOD-NEXT-SIBLING (PREV-SIBLING)
032700     END-IF.
032800*
032900 FIND-LAST-SIBLING.
033000     MOVE NOD-NEXT-SIBLING (PREV-SIBLING) TO PREV-SIBLING.
033100*
033200 ASSIGN-LEAF-TAG.
033300     PERFORM PARSE-TAG-NUMBER.
033400
033500     IF NOD-TAG (CHILD-NODE) EQUAL CC-NULL-TAG-NUM
033600        MOVE TAG-NUM                     TO NOD-TAG (CHILD-NODE)
033700     ELSE
033800        IF NOD-TAG (CHILD-NODE) NOT EQUAL TAG-NUM
033900           PERFORM RAISE-DIFFERENT-LEAF-TAG-ERROR
034000        END-IF
034100     END-IF.
034200*
034300 PARSE-TAG-NUMBER.
034400     IF CTL-TAG-TEXT (1:2) EQUAL CC-NULL-TAG-TEXT
034500        MOVE -1                          TO TAG-NUM
034600     ELSE
034700        IF CTL-TAG-TEXT (1:4) IS TAG-TEXT-VALID
034800           MOVE CTL-TAG-TEXT (1:4)        TO TAG-NUM
034900        ELSE
035000           PERFORM RAISE-BAD-TAG-TEXT-ERROR
035100        END-IF
035200     END-IF.
035300*
035400 ALLOCATE-NEW-NODE.
035500     ADD 1                               TO TREE-NODE-TOT.
035600     MOVE TREE-NODE-TOT                  TO NEW-NODE.
035700     INITIALIZE NOD-NAME       (NEW-NODE)
035800                NOD-TAG        (NEW-NODE)
035900                NOD-PARENT     (NEW-NODE)
036000                NOD-FIRST-CHILD (NEW-NODE)
036100                NOD-NEXT-SIBLING (NEW-NODE)
036200                NOD-FLAGS      (NEW-NODE).
036300     MOVE CC-NULL-TAG-NUM                TO NOD-TAG (NEW-NODE).
036400*
036500* --- SAVE-LEVEL / RECORD-SAVE COMPUTATION -----------------------
036600 COMPUTE-SAVE-LEVEL.
036700     MOVE TREE-ROOT-NODE                 TO WALK-NODE.
036800     MOVE 1                              TO WALK-LEVEL.
036900     SET WALK-DONE-ON                    TO FALSE.
037000
037100     PERFORM WALK-ONE-SAVE-LEVEL-STEP
037200        UNTIL WALK-DONE-ON.
037300*
037400 WALK-ONE-SAVE-LEVEL-STEP.
037500     PERFORM COUNT-CHILDREN-OF-WALK-NODE.
037600
037700     EVALUATE WALK-CHILD-TOT
037800        WHEN ZERO
037900           PERFORM FLAG-RECORD-SAVE-HERE
038000        WHEN 1
038100           PERFORM CHECK-ONLY-CHILD-GRANDCHILDREN
038200        WHEN OTHER
038300           PERFORM FLAG-RECORD-SAVE-HERE
038400     END-EVALUATE.
038500*
038600 COUNT-CHILDREN-OF-WALK-NODE.
038700     MOVE ZERO                           TO WALK-CHILD-TOT.
038800     MOVE NOD-FIRST-CHILD (WALK-NODE)     TO CHILD-NODE.
038900     MOVE ZERO                            TO WALK-ONLY-CHILD.
039000
039100     PERFORM COUNT-ONE-CHILD
039200        UNTIL CHILD-NODE EQUAL ZERO.
039300*
039400 COUNT-ONE-CHILD.
039500     ADD 1                                TO WALK-CHILD-TOT.
039600     MOVE CHILD-NODE                      TO WALK-ONLY-CHILD.
039700     MOVE NOD-NEXT-SIBLING (CHILD-NODE)    TO CHILD-NODE.
039800*
039900 CHECK-ONLY-CHILD-GRANDCHILDREN.
040000     MOVE NOD-FIRST-CHILD (WALK-ONLY-CHILD) TO CHILD-NODE.
040100     MOVE ZERO                              TO WALK-GRANDCHILD-TOT.
040200
040300     PERFORM COUNT-ONE-GRANDCHILD
040400        UNTIL CHILD-NODE EQUAL ZERO.
040500
040600     IF WALK-GRANDCHILD-TOT EQUAL ZERO
040700        PERFORM FLAG-RECORD-SAVE-HERE
040800     ELSE
040900        MOVE WALK-ONLY-CHILD                TO WALK-NODE
041000        ADD 1                                TO WALK-LEVEL
041100     END-IF.
041200*
041300 COUNT-ONE-GRANDCHILD.
041400     ADD 1                                 TO WALK-GRANDCHILD-TOT.
041500     MOVE NOD-NEXT-SIBLING (CHILD-NODE)     TO CHILD-NODE.
041600*
041700 FLAG-RECORD-SAVE-HERE.
041800     SET NOD-IS-RECORD-SAVE (WALK-NODE)     TO TRUE.
041900     MOVE WALK-NODE                         TO TREE-SAVE-NODE.
042000     MOVE WALK-LEVEL                        TO TREE-SAVE-LEVEL.
042100     SET WALK-DONE-ON                       TO TRUE.
042200*
042300* --- CONFIGURATION ERRORS ---------------------------------------
042400 RAISE-CONVTAB-OPEN-ERROR.
042500     MOVE 101                            TO MR-RESULT.
042600     MOVE 'conversion table file open error'
042700                                          TO MR-DESCRIPTION.
042800     MOVE SPACE                          TO MR-POSITION.
042900     GO TO BEGIN-X70T001-EXIT.
043000*
043100 RAISE-CONVTAB-READ-ERROR.
043200     MOVE 102                            TO MR-RESULT.
043300     MOVE 'conversion table file read error'
043400                                          TO MR-DESCRIPTION.
043500     MOVE SPACE                          TO MR-POSITION.
043600     GO TO BEGIN-X70T001-EXIT.
043700*
043800 RAISE-DIFFERENT-ROOT-ERROR.
043900     MOVE 110                            TO MR-RESULT.
044000     MOVE 'different root element name in conversion table'
044100                                          TO MR-DESCRIPTION.
044200     MOVE CTL-PATH-TEXT (1:40)            TO MR-POSITION.
044300*
044400 RAISE-ATTR-NOT-AT-LEAF-ERROR.
044500     MOVE 111                            TO MR-RESULT.
044600     MOVE 'attribute is not at the leaf'   TO MR-DESCRIPTION.
044700     MOVE CTL-PATH-TEXT (1:40)            TO MR-POSITION.
044800*
044900 RAISE-DUPLICATE-ATTR-ERROR.
045000     MOVE 112                            TO MR-RESULT.
045100     MOVE 'duplicated attribute'          TO MR-DESCRIPTION.
045200     MOVE SEG-TABLE-TEXT (SEG-IDX)        TO MR-POSITION.
045300*
045400 RAISE-DIFFERENT-LEAF-TAG-ERROR.
045500     MOVE 113                            TO MR-RESULT.
045600     STRING 'different leaf tag, got '    DELIMITED BY SIZE
045700            TAG-NUM-X                     DELIMITED BY SIZE
045800       INTO MR-DESCRIPTION.
045900     MOVE CTL-PATH-TEXT (1:40)            TO MR-POSITION.
046000*
046100 RAISE-BAD-TAG-TEXT-ERROR.
046200     MOVE 114                            TO MR-RESULT.
046300     MOVE 'tag text is not numeric and not -1'
046400                                          TO MR-DESCRIPTION.
046500     MOVE CTL-TAG-TEXT                    TO MR-POSITION.
046600*
046700 BEGIN-X70T001-EXIT.
046800     PERFORM CLOSE-CONVTAB-FILE.
046900     GOBACK.
