000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X70W001.
000400 AUTHOR.        L TORRES.
000500 INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN.  06/20/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X70W001
001100* **++ cammina lo stream di eventi dell'elemento XML lungo
001200*      l'albero dei tag compilato da X70T001, e richiama
001300*      X70R001 per costruire i record ISIS
001400*----------------------------------------------------------------
001500* C H A N G E   L O G
001600*------------------------------------------------------------
001700* 06/20/91 LT  MI3190 ORIGINAL PROGRAM.                  MI3190
001800* 07/15/91 LT  MI3190 ADDED ALLOW-SUBELEMS RAW MARKUP    MI3190
001900*              PASSTHROUGH FOR UNMAPPED SUBTREES.        MI3190
002000* 10/03/91 RC  MI3220 FIXED VISITED-FLAG RESET ON A      MI3220
002100*              RE-ENTERED REPEATING GROUP NODE.          MI3220
002200* 02/18/92 LT  MI3280 CREATE-MISSING-FIELDS NOW WALKS    MI3280
002300*              THE WHOLE SUBTREE, NOT JUST DIRECT        MI3280
002400*              CHILDREN.                                 MI3280
002500* 06/09/92 RC  MI3300 ATTRIBUTE VALUES NOW CARRY THEIR   MI3300
002600*              OWN LENGTH - DROPPED THE OLD BEFORE-      MI3300
002700*              SPACE SCAN, IT CUT TEXT AT THE FIRST      MI3300
002800*              EMBEDDED BLANK.                            MI3300
002900* 01/14/93 LT  MI3350 ROOT-NAME MISMATCH NO LONGER       MI3350
003000*              ABORTS THE WHOLE RUN - SKIPS TO THE NEXT   MI3350
003100*              INPUT FILE INSTEAD (RC 201).               MI3350
003200* 09/27/93 RC  MI3410 TOO-MANY-FIELDS FROM X70R001 NOW   MI3410
003300*              DISCARDS THE RECORD AND CONTINUES.        MI3410
003400* 04/11/95 LT  MI3470 RAISED NODE STACK TO 500 TO MATCH  MI3470
003500*              THE TREE-MAP LIMIT IN X70T001.            MI3470
003600* 12/04/98 RC  MI3520 Y2K - DATE-COMPILED LEFT BLANK,    MI3520
003700*              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.   MI3520
003800* 01/19/99 LT  MI3513 Y2K REVIEW SIGNED OFF - RC/LT.     MI3513
003900* 08/22/02 RC  MI3620 ELEMENT-EVENT STREAM NAME NOW      MI3620
004000*              RESOLVED AT RUN TIME (ASSIGN TO DYNAMIC). MI3620
004100* 05/30/05 LT  MI3695 MINOR - COMMENT CLEANUP ON THE     MI3695
004200*              SKIP-LEVEL BRANCH, NO LOGIC CHANGE.        MI3695
004300*------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000* class used to validate the event-type code on every line of
005100* the flattened element-event stream read in place of a raw
005200* StAX parse (see NON-GOALS)
005300     CLASS EVTTYPE-VALID IS 'S', 'C', 'E'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT EVTIN                 ASSIGN TO DYNAMIC WALK-FILE-NAME
005800                            ORGANIZATION IS LINE SEQUENTIAL
005900                            FILE STATUS IS EVTIN-FS.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400 FD  EVTIN.
006500 01  EVTIN-REC.
006600     03  EVTIN-DATA               PIC X(7545).
006700     03  FILLER                 PIC X(01).
006800*
006900 WORKING-STORAGE SECTION.
007000 01  WK-LITERALS.
007100     03  CC-NULL-TAG             PIC S9(04) VALUE -1.
007200     03  CC-INFINITE-LEVEL        PIC 9(04) COMP VALUE 9999.
007300     03  CC-TOO-MANY-FIELDS-RC    PIC 9(04) VALUE 34.
007400     03  CC-ACC-CAPACITY          PIC 9(04) COMP VALUE 2048.
007500     03  CC-WRITER-PGM            PIC X(08) VALUE 'X70R001'.
007600     03  FILLER                 PIC X(01).
007700*
007800 01  LS-FILE-STATUSES.
007900     03  EVTIN-FS                PIC X(02).
008000         88  EVTIN-OK                    VALUE '00'.
008100         88  EVTIN-EOF                   VALUE '10'.
008200     03  FILLER                 PIC X(01).
008300*
008400* COPY X70EVT carries the current element-event line read from
008500* EVTIN - moved into with READ ... INTO, the same way X70T001
008600* reads CTL-LINE off of CONVTAB
008700 COPY X70EVT.
008800*
008900 01  ACCUMULATOR-AREA.
009000* one raw-content accumulator per tree node, parallel to
009100* TREE-MAP in X70TREE - holds the text/markup collected for a
009200* node between its start-element and end-element events
009300     03  ACC-NODE-MAX             PIC 9(04) COMP VALUE 500.
009400     03  FILLER                 PIC X(01).
009500     03  ACC-LIST.
009600         05  ACC-EL OCCURS 500 TIMES INDEXED BY ACC-IDX.
009700             07  ACC-CONTENT-LEN        PIC 9(04) COMP.
009800             07  FILLER                PIC X(01).
009900             07  ACC-CONTENT            PIC X(2048).
010000             07  FILLER                PIC X(01).
010100*
010200 01  STACK-AREA.
010300* shared depth-first-search stack, used one walk at a time by
010400* RESET-VISITED-SUBTREE and by EMIT-MISSING-FIELDS - COBOL has
010500* no PERFORM recursion, this replaces it
010600     03  STACK-TOP                PIC 9(04) COMP VALUE ZERO.
010700     03  FILLER                 PIC X(01).
010800     03  STACK-TB.
010900         05  STACK-EL OCCURS 500 TIMES PIC 9(04) COMP.
011000     03  FILLER                 PIC X(01).
011100*
011200* COPY X70WOP/X70WFLD are owned here - this program is the
011300* CALLer, not the callee, so its request areas to X70R001 are
011400* WORKING-STORAGE, not LINKAGE
011500 COPY X70WOP.
011600 COPY X70WFLD.
011700*
011800 LOCAL-STORAGE SECTION.
011900 01  LS-UTILS.
012000     03  WALK-CURRENT-NODE        PIC 9(04) COMP VALUE ZERO.
012100     03  CUR-LEVEL                PIC 9(04) COMP VALUE ZERO.
012200     03  SKIP-LEVEL               PIC 9(04) COMP VALUE ZERO.
012300     03  CHILD-NODE               PIC 9(04) COMP.
012400     03  WALK-NODE                PIC 9(04) COMP.
012500     03  MISS-NODE                PIC 9(04) COMP.
012600     03  ATTR-NODE                PIC 9(04) COMP.
012700     03  ATTR-IDX                 PIC 9(02) COMP.
012800     03  W-APPEND-LEN             PIC 9(04) COMP.
012900     03  W-APPEND-TEXT            PIC X(2048).
013000     03  W-FIELDS-ADDED-THIS-RECORD PIC 9(04) COMP VALUE ZERO.
013100     03  W-LEVEL-AREA.
013200         05  W-LEVEL-N                PIC 9(04).
013300         05  W-LEVEL-X REDEFINES W-LEVEL-N
013400                             PIC X(04).
013500     03  ATTR-MATCH-SWITCH        PIC X(01).
013600         88  ATTR-MATCHED-ON             VALUE 'Y'.
013700     03  WALK-DONE-SWITCH         PIC X(01).
013800         88  WALK-DONE-ON                VALUE 'Y'.
013900     03  FILLER                 PIC X(01).
014000*
014100 LINKAGE SECTION.
014200 COPY X70TREE.
014300 COPY X70WFIL.
014400 COPY X70PARM.
014500 COPY X70MR.
014600*
014700 PROCEDURE DIVISION USING TREE-AREA
014800                          WALK-FILE-AREA
014900                          RUN-PARM
015000                          MR.
015100*
015200 BEGIN-X70W001.
015300     MOVE ZERO                          TO MR-RESULT.
015400     MOVE ZERO                          TO WALK-CURRENT-NODE.
015500     MOVE ZERO                          TO CUR-LEVEL.
015600     MOVE CC-INFINITE-LEVEL              TO SKIP-LEVEL.
015700     MOVE ZERO                          TO WALK-RECORDS-WRITTEN.
015800     MOVE ZERO                          TO W-FIELDS-ADDED-THIS-RECORD.
015900     SET WALK-DONE-ON                    TO FALSE.
016000
016100     PERFORM OPEN-EVTIN-FILE.
016200
016300     IF MR-RESULT EQUAL ZERO
016400        PERFORM READ-EVTIN-FILE
016500        PERFORM WALK-ONE-EVENT THRU WALK-ONE-EVENT-EXIT
016600           UNTIL EVTIN-EOF
016700           OR WALK-DONE-ON
016800           OR MR-RESULT NOT EQUAL ZERO
016900     END-IF.
017000
017100     GO TO BEGIN-X70W001-EXIT.
017200*
017300 OPEN-EVTIN-FILE.
017400     OPEN INPUT EVTIN.
017500     IF NOT EVTIN-OK
017600        PERFORM RAISE-EVTIN-OPEN-ERROR
017700     END-IF.
017800*
017900 READ-EVTIN-FILE.
018000     READ EVTIN INTO EVT-RECORD.
018100     IF NOT EVTIN-OK AND NOT EVTIN-EOF
018200        PERFORM RAISE-EVTIN-READ-ERROR
018300     END-IF.
018400*
018500 CLOSE-EVTIN-FILE.
018600     CLOSE EVTIN.
018700*
018800 WALK-ONE-EVENT.
018900     EVALUATE TRUE
019000        WHEN EVT-IS-START
019100           PERFORM PROCESS-START-EVENT THRU PROCESS-START-EVENT-EXIT
019200        WHEN EVT-IS-CHARACTER
019300           PERFORM PROCESS-CHAR-EVENT THRU PROCESS-CHAR-EVENT-EXIT
019400        WHEN EVT-IS-END
019500           PERFORM PROCESS-END-EVENT
019600        WHEN OTHER
019700           PERFORM RAISE-BAD-EVENT-TYPE-ERROR
019800     END-EVALUATE.
019900*
020000 WALK-ONE-EVENT-EXIT.
020100     IF MR-RESULT EQUAL ZERO AND NOT WALK-DONE-ON
020200        PERFORM READ-EVTIN-FILE
020300     END-IF.
020400*
020500* --- S (START-ELEMENT) EVENT -------------------------------------
020600 PROCESS-START-EVENT.
020700     ADD 1                               TO CUR-LEVEL.
020800
020900     IF SKIP-LEVEL NOT EQUAL CC-INFINITE-LEVEL
021000        AND CUR-LEVEL >= SKIP-LEVEL
021100* already inside an unmapped subtree - stay out of the tree,
021200* optionally echo the tag back into the boundary node's content
021300        IF PARM-ALLOW-SUBELEMS-ON
021400           PERFORM APPEND-RAW-START-MARKER
021500        END-IF
021600        GO TO PROCESS-START-EVENT-EXIT
021700     END-IF.
021800
021900     IF WALK-CURRENT-NODE EQUAL ZERO
022000        PERFORM MATCH-ROOT-ELEMENT
022100        GO TO PROCESS-START-EVENT-EXIT
022200     END-IF.
022300
022400     PERFORM FIND-CHILD-OF-CURRENT.
022500
022600     IF CHILD-NODE EQUAL ZERO
022700* no mapping for this element - open an unmapped subtree; the
022800* element that opened it, and everything below it, is skipped
022900        IF PARM-ALLOW-SUBELEMS-ON
023000           PERFORM APPEND-RAW-START-MARKER
023100        END-IF
023200        COMPUTE SKIP-LEVEL = CUR-LEVEL + 1
023300     ELSE
023400        MOVE CHILD-NODE                     TO WALK-CURRENT-NODE
023500        PERFORM RESET-VISITED-SUBTREE
023600        PERFORM MATCH-ATTRIBUTE-CHILDREN
023700     END-IF.
023800*
023900 PROCESS-START-EVENT-EXIT.
024000     EXIT.
024100*
024200 MATCH-ROOT-ELEMENT.
024300     IF EVT-NAME EQUAL NOD-NAME (TREE-ROOT-NODE)
024400        MOVE TREE-ROOT-NODE                 TO WALK-CURRENT-NODE
024500        PERFORM RESET-VISITED-SUBTREE
024600        PERFORM MATCH-ATTRIBUTE-CHILDREN
024700     ELSE
024800        PERFORM RAISE-ROOT-MISMATCH
024900     END-IF.
025000*
025100 FIND-CHILD-OF-CURRENT.
025200     MOVE ZERO                          TO CHILD-NODE.
025300     MOVE NOD-FIRST-CHILD (WALK-CURRENT-NODE) TO WALK-NODE.
025400
025500     PERFORM SCAN-FOR-ELEMENT-CHILD
025600        UNTIL WALK-NODE EQUAL ZERO
025700        OR CHILD-NODE NOT EQUAL ZERO.
025800*
025900 SCAN-FOR-ELEMENT-CHILD.
026000     IF NOT NOD-ATTRIBUTE (WALK-NODE)
026100        AND NOD-NAME (WALK-NODE) EQUAL EVT-NAME
026200        MOVE WALK-NODE                      TO CHILD-NODE
026300     ELSE
026400        MOVE NOD-NEXT-SIBLING (WALK-NODE)    TO WALK-NODE
026500     END-IF.
026600*
026700* --- ATTRIBUTE MATCH (fired once, at the moment the owning
026800*     element's start-event is matched - attributes have no
026900*     S/C/E event sequence of their own) ------------------------
027000 MATCH-ATTRIBUTE-CHILDREN.
027100     MOVE NOD-FIRST-CHILD (WALK-CURRENT-NODE) TO WALK-NODE.
027200
027300     PERFORM MATCH-ONE-ATTRIBUTE-CHILD
027400        UNTIL WALK-NODE EQUAL ZERO.
027500*
027600 MATCH-ONE-ATTRIBUTE-CHILD.
027700     IF NOD-ATTRIBUTE (WALK-NODE)
027800        MOVE WALK-NODE                      TO ATTR-NODE
027900        MOVE 1                               TO ATTR-IDX
028000        SET ATTR-MATCHED-ON                  TO FALSE
028100
028200        PERFORM SCAN-ONE-EVENT-ATTR
028300           UNTIL ATTR-IDX > EVT-ATTR-COUNT
028400           OR ATTR-MATCHED-ON
028500     END-IF.
028600
028700     MOVE NOD-NEXT-SIBLING (WALK-NODE)      TO WALK-NODE.
028800*
028900 SCAN-ONE-EVENT-ATTR.
029000     IF EVT-ATTR-NAME (ATTR-IDX) EQUAL NOD-NAME (ATTR-NODE)
029100        SET ATTR-MATCHED-ON                  TO TRUE
029200        SET NOD-WAS-VISITED (ATTR-NODE)       TO TRUE
029300        IF NOD-TAG (ATTR-NODE) NOT EQUAL CC-NULL-TAG
029400           PERFORM EMIT-ATTRIBUTE-FIELD
029500        END-IF
029600     ELSE
029700        ADD 1                                TO ATTR-IDX
029800     END-IF.
029900*
030000 EMIT-ATTRIBUTE-FIELD.
030100     MOVE NOD-TAG (ATTR-NODE)              TO WFLD-TAG.
030200     MOVE EVT-ATTR-VALUE-LEN (ATTR-IDX) TO WFLD-CONTENT-LEN.
030300     MOVE SPACE                           TO WFLD-CONTENT.
030400     MOVE EVT-ATTR-VALUE (ATTR-IDX)    TO WFLD-CONTENT.
030500     PERFORM CALL-ADD-FIELD THRU CALL-ADD-FIELD-EXIT.
030600*
030700 APPEND-RAW-START-MARKER.
030800     MOVE SPACE                           TO W-APPEND-TEXT.
030900     MOVE 1                                TO W-APPEND-LEN.
031000     STRING '<'                            DELIMITED BY SIZE
031100           EVT-NAME                             DELIMITED BY SPACE
031200           '>'                                   DELIMITED BY SIZE
031300        INTO W-APPEND-TEXT
031400        WITH POINTER W-APPEND-LEN.
031500     SUBTRACT 1                           FROM W-APPEND-LEN.
031600     PERFORM APPLY-APPEND-TO-CURRENT THRU APPLY-APPEND-TO-CURRENT-EXIT.
031700*
031800 APPEND-RAW-END-MARKER.
031900     MOVE SPACE                           TO W-APPEND-TEXT.
032000     MOVE 1                                TO W-APPEND-LEN.
032100     STRING '</'                           DELIMITED BY SIZE
032200           EVT-NAME                             DELIMITED BY SPACE
032300           '>'                                   DELIMITED BY SIZE
032400        INTO W-APPEND-TEXT
032500        WITH POINTER W-APPEND-LEN.
032600     SUBTRACT 1                           FROM W-APPEND-LEN.
032700     PERFORM APPLY-APPEND-TO-CURRENT THRU APPLY-APPEND-TO-CURRENT-EXIT.
032800*
032900* --- C (CHARACTER / CDATA) EVENT ----------------------------------
033000 PROCESS-CHAR-EVENT.
033100     IF WALK-CURRENT-NODE EQUAL ZERO
033200        GO TO PROCESS-CHAR-EVENT-EXIT
033300     END-IF.
033400
033500     IF SKIP-LEVEL NOT EQUAL CC-INFINITE-LEVEL
033600        AND CUR-LEVEL >= SKIP-LEVEL
033700        AND NOT PARM-ALLOW-SUBELEMS-ON
033800        GO TO PROCESS-CHAR-EVENT-EXIT
033900     END-IF.
034000
034100     IF NOD-TAG (WALK-CURRENT-NODE) EQUAL CC-NULL-TAG
034200        GO TO PROCESS-CHAR-EVENT-EXIT
034300     END-IF.
034400
034500     PERFORM APPEND-EVENT-TEXT.
034600*
034700 PROCESS-CHAR-EVENT-EXIT.
034800     EXIT.
034900*
035000 APPEND-EVENT-TEXT.
035100     MOVE EVT-TEXT-LEN                    TO W-APPEND-LEN.
035200     MOVE SPACE                           TO W-APPEND-TEXT.
035300     IF W-APPEND-LEN > ZERO
035400        MOVE EVT-TEXT (1 : W-APPEND-LEN)
035500           TO W-APPEND-TEXT (1 : W-APPEND-LEN)
035600     END-IF.
035700     PERFORM APPLY-APPEND-TO-CURRENT THRU APPLY-APPEND-TO-CURRENT-EXIT.
035800*
035900 APPLY-APPEND-TO-CURRENT.
036000     IF W-APPEND-LEN EQUAL ZERO
036100        GO TO APPLY-APPEND-TO-CURRENT-EXIT
036200     END-IF.
036300
036400     IF (ACC-CONTENT-LEN (WALK-CURRENT-NODE) + W-APPEND-LEN)
036500           > CC-ACC-CAPACITY
036600        COMPUTE W-APPEND-LEN =
036700           CC-ACC-CAPACITY - ACC-CONTENT-LEN (WALK-CURRENT-NODE)
036800     END-IF.
036900
037000     IF W-APPEND-LEN > ZERO
037100        MOVE W-APPEND-TEXT (1 : W-APPEND-LEN)
037200           TO ACC-CONTENT (WALK-CURRENT-NODE)
037300           (ACC-CONTENT-LEN (WALK-CURRENT-NODE) + 1 : W-APPEND-LEN)
037400        ADD W-APPEND-LEN
037500           TO ACC-CONTENT-LEN (WALK-CURRENT-NODE)
037600     END-IF.
037700*
037800 APPLY-APPEND-TO-CURRENT-EXIT.
037900     EXIT.
038000*
038100* --- E (END-ELEMENT) EVENT -----------------------------------------
038200 PROCESS-END-EVENT.
038300     IF SKIP-LEVEL NOT EQUAL CC-INFINITE-LEVEL
038400        AND (CUR-LEVEL + 1) >= SKIP-LEVEL
038500        PERFORM CLOSE-SKIPPED-ELEMENT
038600     ELSE
038700        PERFORM FLUSH-CURRENT-FIELD THRU FLUSH-CURRENT-FIELD-EXIT
038800        IF CUR-LEVEL >= TREE-SAVE-LEVEL AND PARM-CREATE-MISSING-ON
038900           PERFORM EMIT-MISSING-FIELDS
039000        END-IF
039100        IF WALK-CURRENT-NODE EQUAL TREE-SAVE-NODE
039200           PERFORM COMMIT-CURRENT-RECORD
039300        END-IF
039400        PERFORM MOVE-CURRENT-TO-PARENT
039500     END-IF.
039600
039700     SUBTRACT 1                           FROM CUR-LEVEL.
039800*
039900 CLOSE-SKIPPED-ELEMENT.
040000     IF PARM-ALLOW-SUBELEMS-ON
040100        PERFORM APPEND-RAW-END-MARKER
040200     END-IF.
040300
040400     IF (CUR-LEVEL + 1) EQUAL SKIP-LEVEL
040500        MOVE CC-INFINITE-LEVEL               TO SKIP-LEVEL
040600     END-IF.
040700*
040800 FLUSH-CURRENT-FIELD.
040900     SET NOD-WAS-VISITED (WALK-CURRENT-NODE) TO TRUE.
041000
041100     IF NOD-TAG (WALK-CURRENT-NODE) EQUAL CC-NULL-TAG
041200        GO TO FLUSH-CURRENT-FIELD-EXIT
041300     END-IF.
041400
041500     IF ACC-CONTENT-LEN (WALK-CURRENT-NODE) EQUAL ZERO
041600        AND NOT PARM-CREATE-MISSING-ON
041700        GO TO FLUSH-CURRENT-FIELD-EXIT
041800     END-IF.
041900
042000     MOVE NOD-TAG (WALK-CURRENT-NODE)      TO WFLD-TAG.
042100     MOVE ACC-CONTENT-LEN (WALK-CURRENT-NODE) TO WFLD-CONTENT-LEN.
042200     MOVE SPACE                            TO WFLD-CONTENT.
042300     IF WFLD-CONTENT-LEN > ZERO
042400        MOVE ACC-CONTENT (WALK-CURRENT-NODE) (1 : WFLD-CONTENT-LEN)
042500           TO WFLD-CONTENT (1 : WFLD-CONTENT-LEN)
042600     END-IF.
042700     MOVE ZERO                            TO
042800                            ACC-CONTENT-LEN (WALK-CURRENT-NODE).
042900
043000     PERFORM CALL-ADD-FIELD THRU CALL-ADD-FIELD-EXIT.
043100*
043200 FLUSH-CURRENT-FIELD-EXIT.
043300     EXIT.
043400*
043500 MOVE-CURRENT-TO-PARENT.
043600     IF WALK-CURRENT-NODE EQUAL TREE-ROOT-NODE
043700        SET WALK-DONE-ON                     TO TRUE
043800        MOVE ZERO                            TO WALK-CURRENT-NODE
043900     ELSE
044000        MOVE NOD-PARENT (WALK-CURRENT-NODE)   TO WALK-CURRENT-NODE
044100     END-IF.
044200*
044300* --- SUBTREE WALKS (no PERFORM recursion - STACK-AREA replaces it) -
044400 RESET-VISITED-SUBTREE.
044500     MOVE ZERO                            TO STACK-TOP.
044600     PERFORM PUSH-CHILDREN-OF-CURRENT.
044700
044800     PERFORM RESET-ONE-VISITED-NODE
044900        UNTIL STACK-TOP EQUAL ZERO.
045000*
045100 RESET-ONE-VISITED-NODE.
045200     MOVE STACK-EL (STACK-TOP)             TO MISS-NODE.
045300     SUBTRACT 1                           FROM STACK-TOP.
045400
045500     SET NOD-WAS-VISITED (MISS-NODE)       TO FALSE.
045600
045700     MOVE NOD-FIRST-CHILD (MISS-NODE)      TO WALK-NODE.
045800     PERFORM PUSH-ONE-NODE
045900        UNTIL WALK-NODE EQUAL ZERO.
046000*
046100 PUSH-CHILDREN-OF-CURRENT.
046200     MOVE NOD-FIRST-CHILD (WALK-CURRENT-NODE) TO WALK-NODE.
046300     PERFORM PUSH-ONE-NODE
046400        UNTIL WALK-NODE EQUAL ZERO.
046500*
046600 PUSH-ONE-NODE.
046700     ADD 1                                 TO STACK-TOP.
046800     MOVE WALK-NODE                        TO STACK-EL (STACK-TOP).
046900     MOVE NOD-NEXT-SIBLING (WALK-NODE)      TO WALK-NODE.
047000*
047100* MISSING-FIELD rule - every tagged descendant not visited this
047200* record gets an empty ISIS-FIELD occurrence of its own
047300 EMIT-MISSING-FIELDS.
047400     MOVE ZERO                            TO STACK-TOP.
047500     PERFORM PUSH-CHILDREN-OF-CURRENT.
047600
047700     PERFORM EMIT-ONE-MISSING-FIELD
047800        UNTIL STACK-TOP EQUAL ZERO.
047900*
048000 EMIT-ONE-MISSING-FIELD.
048100     MOVE STACK-EL (STACK-TOP)             TO MISS-NODE.
048200     SUBTRACT 1                           FROM STACK-TOP.
048300
048400     IF NOD-TAG (MISS-NODE) NOT EQUAL CC-NULL-TAG
048500        AND NOT NOD-WAS-VISITED (MISS-NODE)
048600        MOVE NOD-TAG (MISS-NODE)             TO WFLD-TAG
048700        MOVE ZERO                           TO WFLD-CONTENT-LEN
048800        MOVE SPACE                          TO WFLD-CONTENT
048900        PERFORM CALL-ADD-FIELD THRU CALL-ADD-FIELD-EXIT
049000        SET NOD-WAS-VISITED (MISS-NODE)      TO TRUE
049100     END-IF.
049200
049300     MOVE NOD-FIRST-CHILD (MISS-NODE)      TO WALK-NODE.
049400     PERFORM PUSH-ONE-NODE
049500        UNTIL WALK-NODE EQUAL ZERO.
049600*
049700* --- CALLS TO X70R001 (IsisWriter) - ADD-FIELD / COMMIT-RECORD ---
049800 CALL-ADD-FIELD.
049900     SET WRITER-OP-ADD-FIELD              TO TRUE.
050000     CALL CC-WRITER-PGM USING WRITER-OPERATION-AREA
050100                         WFLD-AREA
050200                         RUN-PARM
050300                         MR.
050400
050500     IF MR-RESULT NOT EQUAL ZERO
050600        GO TO CALL-ADD-FIELD-EXIT
050700     END-IF.
050800
050900     ADD 1                                TO W-FIELDS-ADDED-THIS-RECORD.
051000*
051100 CALL-ADD-FIELD-EXIT.
051200     EXIT.
051300*
051400 COMMIT-CURRENT-RECORD.
051500     PERFORM CALL-COMMIT-RECORD.
051600*
051700 CALL-COMMIT-RECORD.
051800     MOVE WALK-FILE-NAME                  TO WFLD-FILE-NAME.
051900     SET WRITER-OP-COMMIT-RECORD          TO TRUE.
052000     CALL CC-WRITER-PGM USING WRITER-OPERATION-AREA
052100                         WFLD-AREA
052200                         RUN-PARM
052300                         MR.
052400
052500* CC-TOO-MANY-FIELDS-RC mirrors X70R001's own internal error
052600* code 34 - by SPEC this record is discarded, already accounted
052700* for on X70R001's side, so it is not a fatal condition here
052800     IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
052900        MOVE ZERO                           TO MR-RESULT
053000     ELSE
053100        IF W-FIELDS-ADDED-THIS-RECORD > ZERO
053200           AND MR-RESULT EQUAL ZERO
053300           ADD 1                              TO WALK-RECORDS-WRITTEN
053400        END-IF
053500     END-IF.
053600
053700     MOVE ZERO                            TO W-FIELDS-ADDED-THIS-RECORD.
053800*
053900* --- ROOT-MISMATCH (non-fatal - skip this file, not the run) ----
054000 RAISE-ROOT-MISMATCH.
054100     IF PARM-CREATE-MISSING-ON
054200        MOVE TREE-ROOT-NODE                 TO WALK-CURRENT-NODE
054300        PERFORM EMIT-MISSING-FIELDS
054400        PERFORM COMMIT-CURRENT-RECORD
054500     END-IF.
054600
054700     SET WALK-DONE-ON                     TO TRUE.
054800     MOVE 201                             TO MR-RESULT.
054900     MOVE 'root element name does not match conversion tree'
055000                 TO MR-DESCRIPTION.
055100     MOVE EVT-NAME                        TO MR-POSITION.
055200*
055300* --- CONFIGURATION / STREAM ERRORS (fatal - abort the run) -------
055400 RAISE-EVTIN-OPEN-ERROR.
055500     MOVE 210                             TO MR-RESULT.
055600     STRING 'element-event stream open error, file status '
055700           DELIMITED BY SIZE
055800           EVTIN-FS             DELIMITED BY SIZE
055900        INTO MR-DESCRIPTION.
056000     MOVE WALK-FILE-NAME (1:60)           TO MR-POSITION.
056100     GO TO BEGIN-X70W001-EXIT.
056200*
056300 RAISE-EVTIN-READ-ERROR.
056400     MOVE 211                             TO MR-RESULT.
056500     STRING 'element-event stream read error, file status '
056600           DELIMITED BY SIZE
056700           EVTIN-FS             DELIMITED BY SIZE
056800        INTO MR-DESCRIPTION.
056900     MOVE WALK-FILE-NAME (1:60)           TO MR-POSITION.
057000*
057100 RAISE-BAD-EVENT-TYPE-ERROR.
057200     MOVE 212                             TO MR-RESULT.
057300     STRING 'unknown element-event type code '
057400           DELIMITED BY SIZE
057500           EVT-TYPE             DELIMITED BY SIZE
057600        INTO MR-DESCRIPTION.
057700     MOVE CUR-LEVEL                       TO W-LEVEL-N.
057800     STRING 'WALK-ONE-EVENT AT LEVEL '    DELIMITED BY SIZE
057900           W-LEVEL-X             DELIMITED BY SIZE
058000        INTO MR-POSITION.
058100*
058200 BEGIN-X70W001-EXIT.
058300     PERFORM CLOSE-EVTIN-FILE.
058400     GOBACK.
