      *----------------------------------------------------------------
      * X70CTL   -  CONTROL-RECORD run summary for the Xml2Isis driver
      *             (files converted / records written / elapsed time).
      *----------------------------------------------------------------
       01  CONTROL-RECORD-AREA.
           03  CTL-FILES-CONVERTED          PIC 9(09).
           03  FILLER                      PIC X(01).
           03  CTL-RECORDS-WRITTEN          PIC 9(09).
           03  FILLER                      PIC X(01).
           03  CTL-ELAPSED-SECONDS          PIC 9(07)V9(02).
           03  FILLER                      PIC X(01).
