      *----------------------------------------------------------------
      * X70CTLN  -  CONV-TABLE-LINE, one rule per line of the
      *             conversion-table file read by X70T001.
      *             adapted from the shop's X60I002I tlv-pattern layout
      *----------------------------------------------------------------
       01  CTL-LINE.
           03  CTL-TAG-TEXT                 PIC X(10).
           03  FILLER                      PIC X(01).
           03  CTL-PATH-TEXT                 PIC X(200).
           03  FILLER                      PIC X(39).
