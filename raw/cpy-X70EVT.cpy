      *----------------------------------------------------------------
      * X70EVT   -  ELEMENT-EVENT, one flattened XML element/attribute
      *             event per line, read by X70W001 in place of a raw
      *             StAX stream (see NON-GOALS - no angle-bracket
      *             tokenizing is performed in this suite).
      *             absorbs the old X60D002O tag-list shape for the
      *             attribute sub-table of a start-element event.
      *----------------------------------------------------------------
       01  EVT-RECORD.
           03  EVT-TYPE                     PIC X(01).
               88  EVT-IS-START                  VALUE 'S'.
               88  EVT-IS-CHARACTER              VALUE 'C'.
               88  EVT-IS-END                    VALUE 'E'.
           03  FILLER                      PIC X(01).
           03  EVT-LEVEL                     PIC 9(04).
           03  FILLER                      PIC X(01).
           03  EVT-NAME                      PIC X(40).
           03  FILLER                      PIC X(01).
           03  EVT-ATTR-COUNT                PIC 9(02).
           03  FILLER                      PIC X(01).
           03  EVT-ATTR-LIST.
               05  EVT-ATTR-EL OCCURS 0 TO 10
                               DEPENDING ON EVT-ATTR-COUNT
                               INDEXED BY EVT-ATTR-IDX.
                   07  EVT-ATTR-NAME            PIC X(40).
                   07  EVT-ATTR-VALUE-LEN       PIC 9(04) COMP.
                   07  EVT-ATTR-VALUE           PIC X(500).
           03  FILLER                      PIC X(01).
           03  EVT-TEXT-LEN                  PIC 9(04) COMP.
           03  FILLER                      PIC X(01).
           03  EVT-TEXT                      PIC X(2048).
           03  FILLER                      PIC X(01).
