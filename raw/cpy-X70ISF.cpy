      *----------------------------------------------------------------
      * X70ISF   -  ISIS-FIELD record layout (one tag+content row of
      *             the sequential output/input master file) and the
      *             in-progress record buffer shared between X70W001
      *             and X70R001 while one record is being built.
      *             adapted from the shop's X60MIO message-io area.
      *----------------------------------------------------------------
       01  ISF-RECORD.
           03  ISF-MFN                      PIC 9(09).
           03  FILLER                      PIC X(01).
           03  ISF-STATUS                   PIC X(01).
               88  ISF-ACTIVE                    VALUE 'A'.
               88  ISF-DELETED                   VALUE 'D'.
           03  FILLER                      PIC X(01).
           03  ISF-TAG                      PIC 9(04).
           03  FILLER                      PIC X(01).
           03  ISF-SEQ                      PIC 9(04).
           03  FILLER                      PIC X(01).
           03  ISF-CONTENT                   PIC X(2048).
           03  FILLER                      PIC X(01).
      *
       01  ISF-BUILD-AREA.
           03  ISF-BUILD-TOT                PIC 9(09) COMP VALUE ZERO.
           03  ISF-BUILD-STATUS              PIC X(01) VALUE SPACE.
               88  ISF-OVERFLOWED                VALUE 'Y'.
           03  FILLER                      PIC X(01).
           03  ISF-BUILD-LIST.
               05  ISF-BUILD-EL OCCURS 0 TO 32767
                                DEPENDING ON ISF-BUILD-TOT
                                INDEXED BY ISF-BUILD-IDX.
                   07  ISF-BUILD-TAG            PIC 9(04).
                   07  ISF-BUILD-SEQ            PIC 9(04).
                   07  ISF-BUILD-CONTENT-LEN    PIC 9(04) COMP.
                   07  ISF-BUILD-CONTENT        PIC X(2048).
