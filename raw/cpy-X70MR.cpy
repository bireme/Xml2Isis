      *----------------------------------------------------------------
      * X70MR    -  message/result area returned by every X70 CALLed
      *             subprogram in the Xml2Isis conversion suite.
      *             replaces COBOL exceptions: a non-zero MR-RESULT is
      *             the caller's cue to stop and propagate MR-POSITION.
      *----------------------------------------------------------------
       01  MR.
           03  MR-RESULT                   PIC 9(04).
           03  FILLER                      PIC X(01).
           03  MR-DESCRIPTION               PIC X(80).
           03  FILLER                      PIC X(01).
           03  MR-POSITION                  PIC X(60).
           03  FILLER                      PIC X(01).
