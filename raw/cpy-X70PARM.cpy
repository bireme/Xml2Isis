      *----------------------------------------------------------------
      * X70PARM  -  run parameters / switches, read by X70M001 from a
      *             fixed PARM control-card record and shared with the
      *             other X70 subprograms; also carries the HOST/GUEST
      *             parameters of the ToSubfield pass (X70S001).
      *             adapted from the shop's X60MCP override-table area.
      *----------------------------------------------------------------
       01  RUN-PARM.
           03  PARM-SWITCHES.
               05  PARM-CREATE-MISSING          PIC X(01).
                   88  PARM-CREATE-MISSING-ON       VALUE 'Y'.
               05  PARM-ALLOW-SUBELEMS          PIC X(01).
                   88  PARM-ALLOW-SUBELEMS-ON       VALUE 'Y'.
               05  PARM-CREATE-FILE-NAME        PIC X(01).
                   88  PARM-CREATE-FILE-NAME-ON     VALUE 'Y'.
               05  PARM-GUEST-BEFORE-HOST       PIC X(01).
                   88  PARM-GUEST-BEFORE-HOST-ON    VALUE 'Y'.
           03  FILLER REDEFINES PARM-SWITCHES.
               05  FILLER                       PIC X(04).
           03  FILLER                      PIC X(01).
           03  PARM-TELL                    PIC 9(05) COMP.
           03  PARM-MAX-FLD-LENGTH           PIC 9(04) COMP.
           03  FILLER                      PIC X(01).
           03  PARM-REMOVABLE-TAGS.
               05  PARM-REMOVABLE-TOT       PIC 9(02) COMP VALUE ZERO.
               05  PARM-REMOVABLE-TB.
                   07  PARM-REMOVABLE-EL OCCURS 0 TO 20
                                     DEPENDING ON PARM-REMOVABLE-TOT
                                     INDEXED BY PARM-REMOVABLE-IDX.
                       09  PARM-REMOVABLE-TAG       PIC 9(04).
           03  FILLER                      PIC X(01).
           03  PARM-HOST-GUEST.
               05  PARM-HOST-TAG                 PIC 9(04).
               05  PARM-GUEST-TAG                PIC 9(04).
               05  PARM-SUBFIELD-CODE             PIC X(01).
           03  FILLER                      PIC X(01).
           03  PARM-CONVTAB-NAME            PIC X(08).
           03  PARM-INFILES-NAME            PIC X(08).
           03  PARM-ISISOUT-NAME            PIC X(08).
           03  FILLER                      PIC X(01).
