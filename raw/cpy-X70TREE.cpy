      *----------------------------------------------------------------
      * X70TREE  -  conversion-tag tree node table, built once by
      *             X70T001 and shared (by reference) with X70W001 for
      *             the whole run. adapted from the shop's X60MCFMT
      *             data-element format table.
      *----------------------------------------------------------------
       01  TREE-AREA.
           03  TREE-NODE-TOT                PIC 9(04) COMP VALUE ZERO.
           03  FILLER                      PIC X(01).
           03  TREE-SAVE-LEVEL              PIC 9(04) COMP VALUE ZERO.
           03  FILLER                      PIC X(01).
           03  TREE-SAVE-NODE               PIC 9(04) COMP VALUE ZERO.
           03  FILLER                      PIC X(01).
           03  TREE-ROOT-NODE               PIC 9(04) COMP VALUE ZERO.
           03  FILLER                      PIC X(01).
           03  TREE-MAP.
               05  TREE-NODE OCCURS 500 TIMES
                             DEPENDING ON TREE-NODE-TOT
                             INDEXED BY TREE-IDX.
                   07  NOD-NAME                 PIC X(40).
                   07  FILLER                  PIC X(01).
                   07  NOD-TAG                  PIC S9(04).
                   07  FILLER                  PIC X(01).
                   07  NOD-PARENT                PIC 9(04) COMP.
                   07  NOD-FIRST-CHILD           PIC 9(04) COMP.
                   07  NOD-NEXT-SIBLING          PIC 9(04) COMP.
                   07  NOD-FLAGS.
                       09  NOD-IS-ATTR              PIC X(01).
                           88  NOD-ATTRIBUTE            VALUE 'Y'.
                       09  NOD-RECORD-SAVE          PIC X(01).
                           88  NOD-IS-RECORD-SAVE       VALUE 'Y'.
                       09  NOD-VISITED              PIC X(01).
                           88  NOD-WAS-VISITED          VALUE 'Y'.
                   07  FILLER REDEFINES NOD-FLAGS.
                       09  NOD-FLAGS-X              PIC X(03).
                   07  FILLER                  PIC X(01).
