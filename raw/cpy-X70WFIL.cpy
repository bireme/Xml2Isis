      *----------------------------------------------------------------
      * X70WFIL  -  per-CALL request/response area passed to X70W001
      *             (StaxXmlWalker) by X70M001: which source file's
      *             element-event stream to walk, and how many ISIS
      *             records got written out of it.  adapted from the
      *             shop's X60MCSP special-routine-area shape.
      *----------------------------------------------------------------
       01  WALK-FILE-AREA.
           03  WALK-FILE-NAME               PIC X(200).
           03  FILLER                      PIC X(01).
           03  WALK-RECORDS-WRITTEN          PIC 9(09) COMP.
           03  FILLER                      PIC X(01).
