      *----------------------------------------------------------------
      * X70WFLD  -  one field ADD-FIELD/COMMIT-RECORD request passed to
      *             X70R001 (IsisWriter) together with X70WOP. adapted
      *             from the shop's X60D002I/X60D002O tlv-pattern linkage
      *             conventions (one fixed request area per CALL).
      *----------------------------------------------------------------
       01  WFLD-AREA.
           03  WFLD-TAG                     PIC 9(04).
           03  FILLER                      PIC X(01).
           03  WFLD-CONTENT-LEN              PIC 9(04) COMP.
           03  FILLER                      PIC X(01).
           03  WFLD-CONTENT                  PIC X(2048).
           03  FILLER                      PIC X(01).
           03  WFLD-FILE-NAME                PIC X(200).
           03  FILLER                      PIC X(01).
