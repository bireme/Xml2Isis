      *----------------------------------------------------------------
      * X70WOP   -  IsisWriter operation selector, passed to X70R001
      *             on every CALL to dispatch ADD-FIELD vs COMMIT-
      *             RECORD.  adapted from the shop's X60MCSP special-
      *             routine-area deblock/inblock behavior switch.
      *----------------------------------------------------------------
       01  WRITER-OPERATION-AREA.
           03  WRITER-OPERATION             PIC X(08) VALUE SPACE.
           03  FILLER REDEFINES WRITER-OPERATION.
               05  FILLER                   PIC X(03).
               05  WRITER-OP-CODE               PIC X(01).
                   88  WRITER-OP-OPEN-OUTPUT        VALUE 'O'.
                   88  WRITER-OP-ADD-FIELD          VALUE 'A'.
                   88  WRITER-OP-COMMIT-RECORD      VALUE 'C'.
                   88  WRITER-OP-CLOSE-OUTPUT       VALUE 'X'.
               05  FILLER                   PIC X(04).
