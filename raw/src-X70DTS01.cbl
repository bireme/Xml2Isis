      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70DTS01.
       AUTHOR.        R CHAVES.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  05/11/1995.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70DTS01
      * **++ XUNIT-style test driver for the ToSubfield pass (X70S001).
      *      reads a TCIN test-case record, builds a one-line PARMIN
      *      override card and a one-group ISISIN input file from it,
      *      CALLs X70S001 cold (same way a production job step would),
      *      then re-reads the resulting ISISOUT group and checks it
      *      against the expected field count / expected host content
      *      carried on the test case.  adapted from the shop's DTS01
      *      test-suite idiom for the old X60D001 deblocker.
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 05/11/95 RC  MI3401 ORIGINAL PROGRAM - COVERS GUEST-BEFORE-    MI3401
      *              HOST AND HOST-BEFORE-GUEST MERGE CASES ONLY.      MI3401
      * 11/14/95 RC  MI3412 ADDED NO-HOST-NO-GUEST PASSTHROUGH CASE,   MI3412
      *              SAME TEST CARD SHAPE AS THE MERGE CASES.          MI3412
      * 12/02/98 MI  MI3512 Y2K - DATE-COMPILED LEFT BLANK, NO         MI3512
      *              2-DIGIT YEAR FIELDS IN THIS PROGRAM.              MI3512
      * 01/19/99 LT  MI3514 Y2K REVIEW SIGNED OFF - RC/LT.             MI3514
      * 09/10/03 LT  MI3652 ADDED A DELETED-GROUP TEST CARD SO THE     MI3652
      *              ISF-STATUS SKIP IN X70S001 HAS COVERAGE.          MI3652
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS W-TRACE-ON
                  OFF STATUS IS W-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TCIN                  ASSIGN TO TCIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS TCIN-FS.
           SELECT PARMOUT               ASSIGN TO PARMIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS PARMOUT-FS.
           SELECT ISINOUT               ASSIGN TO ISISIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS ISINOUT-FS.
           SELECT ISOUTIN               ASSIGN TO ISISOUT
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS ISOUTIN-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  TCIN.
       01  TCIN-REC.
           03  TCIN-DESCRIPTION          PIC X(40).
           03  FILLER                   PIC X(01).
           03  TCIN-PARM-OVERRIDE.
               05  TCIN-HOST-TAG            PIC 9(04).
               05  TCIN-GUEST-TAG           PIC 9(04).
               05  TCIN-SUBFIELD-CODE       PIC X(01).
               05  TCIN-GUEST-BEFORE-HOST   PIC X(01).
                   88  TCIN-GBH-ON              VALUE 'Y'.
           03  FILLER REDEFINES TCIN-PARM-OVERRIDE.
               05  TCIN-PARM-OVERRIDE-X         PIC X(10).
           03  FILLER                   PIC X(01).
           03  TCIN-GROUP-DELETED        PIC X(01).
               88  TCIN-GROUP-IS-DELETED     VALUE 'Y'.
           03  FILLER                   PIC X(01).
           03  TCIN-IN-TOT                PIC 9(02).
           03  FILLER                   PIC X(01).
           03  TCIN-IN-LIST.
               05  TCIN-IN-EL OCCURS 6 TIMES.
                   07  TCIN-IN-TAG          PIC 9(04).
                   07  TCIN-IN-CONTENT      PIC X(20).
           03  FILLER                   PIC X(01).
           03  TCIN-EXPECTED-TOT          PIC 9(02).
           03  FILLER                   PIC X(01).
           03  TCIN-EXPECTED-HOST.
               05  TCIN-EXPECTED-HOST-TAG      PIC 9(04).
               05  FILLER                      PIC X(01).
               05  TCIN-EXPECTED-HOST-CONTENT  PIC X(40).
           03  FILLER REDEFINES TCIN-EXPECTED-HOST.
               05  TCIN-EXPECTED-HOST-X        PIC X(45).
           03  FILLER                   PIC X(20).
      *
       FD  PARMOUT.
       01  PARMOUT-REC.
           03  PARMOUT-DATA              PIC X(139).
           03  FILLER                   PIC X(01).
      *
       FD  ISINOUT.
       01  ISINOUT-REC.
           03  ISINOUT-DATA              PIC X(2070).
           03  FILLER                   PIC X(01).
      *
       FD  ISOUTIN.
       01  ISOUTIN-REC.
           03  ISOUTIN-DATA              PIC X(2070).
           03  FILLER                   PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-TOSUBFIELD-PGM         PIC X(08) VALUE 'X70S001'.
           03  FILLER                   PIC X(01).
      *
       01  LS-FILE-STATUSES.
           03  TCIN-FS                  PIC X(02).
               88  TCIN-OK                  VALUE '00'.
               88  TCIN-EOF                  VALUE '10'.
           03  PARMOUT-FS                PIC X(02).
               88  PARMOUT-OK                VALUE '00'.
           03  ISINOUT-FS                PIC X(02).
               88  ISINOUT-OK                VALUE '00'.
           03  ISOUTIN-FS                PIC X(02).
               88  ISOUTIN-OK                VALUE '00'.
               88  ISOUTIN-EOF                VALUE '10'.
           03  FILLER                   PIC X(01).
      *
           COPY X70PARM.
           COPY X70ISF.
           COPY X70MR.
      *
       01  LS-TEST-CASE-SWITCH.
           03  W-TEST-CASE-SWITCH        PIC X(01).
               88  TEST-CASE-PASSED          VALUE 'P'.
               88  TEST-CASE-FAILED          VALUE 'F'.
           03  FILLER                   PIC X(01).
      *
       01  LS-COUNTERS.
           03  W-TEST-CASE-CTR           PIC 9(04) COMP VALUE ZERO.
           03  W-PASSED-CTR              PIC 9(04) COMP VALUE ZERO.
           03  W-FAILED-CTR              PIC 9(04) COMP VALUE ZERO.
           03  FILLER                   PIC X(01).
      *
       01  LS-UTILS.
           03  W-SCAN-IDX                PIC 9(02) COMP.
           03  W-OUT-TOT                 PIC 9(02) COMP.
           03  W-OUT-HOST-CONTENT        PIC X(40).
           03  FILLER                   PIC X(01).
      *
       PROCEDURE DIVISION.
      *
       BEGIN-X70DTS01.
           DISPLAY 'X70DTS01 - TOSUBFIELD TEST SUITE STARTING'.
           MOVE ZERO                            TO RETURN-CODE.
           PERFORM OPEN-TEST-CASES-FILE.
           IF RETURN-CODE NOT EQUAL ZERO
              GO TO BEGIN-X70DTS01-EXIT
           END-IF.

           PERFORM READ-TEST-CASES-FILE.
           IF RETURN-CODE NOT EQUAL ZERO
              GO TO BEGIN-X70DTS01-EXIT
           END-IF.

           PERFORM RUN-ONE-TEST-CASE THRU RUN-ONE-TEST-CASE-EXIT
              UNTIL TCIN-EOF.
           PERFORM CLOSE-TEST-CASES-FILE.
           PERFORM SHOW-STATISTICS.
           IF W-FAILED-CTR NOT EQUAL ZERO
              MOVE 12                          TO RETURN-CODE
           END-IF.
       BEGIN-X70DTS01-EXIT.
           GOBACK.
      *
       OPEN-TEST-CASES-FILE.
           OPEN INPUT TCIN.
           IF NOT TCIN-OK
              DISPLAY 'X70DTS01 UNABLE TO OPEN TCIN, STATUS ' TCIN-FS
              MOVE 16                          TO RETURN-CODE
           END-IF.
      *
       READ-TEST-CASES-FILE.
           READ TCIN.
           IF NOT TCIN-OK
              IF TCIN-FS NOT EQUAL '10'
                 DISPLAY 'X70DTS01 TCIN READ ERROR, STATUS ' TCIN-FS
                 MOVE 16                       TO RETURN-CODE
              END-IF
           END-IF.
      *
       CLOSE-TEST-CASES-FILE.
           CLOSE TCIN.
      *
       RUN-ONE-TEST-CASE.
           ADD 1                                TO W-TEST-CASE-CTR.
           SET TEST-CASE-FAILED                 TO TRUE.
           PERFORM BUILD-TEST-PARMIN-FILE.
           PERFORM BUILD-TEST-ISISIN-FILE.
           CALL CC-TOSUBFIELD-PGM.
           PERFORM CHECK-TEST-CASE-RESULT.
           PERFORM SHOW-TEST-CASE-RESULT.
           PERFORM READ-TEST-CASES-FILE.
       RUN-ONE-TEST-CASE-EXIT.
           EXIT.
      *
      * --- write the one-line PARMIN override card the run expects,   --
      *     carrying only the HOST/GUEST/SUBFIELD-CODE fields this      --
      *     test case needs to vary - every other RUN-PARM field is     --
      *     fixed low-value filler, X70S001 never looks at it -----------
       BUILD-TEST-PARMIN-FILE.
           MOVE SPACE                          TO RUN-PARM.
           MOVE TCIN-HOST-TAG                   TO PARM-HOST-TAG.
           MOVE TCIN-GUEST-TAG                  TO PARM-GUEST-TAG.
           MOVE TCIN-SUBFIELD-CODE              TO PARM-SUBFIELD-CODE.
           MOVE TCIN-GUEST-BEFORE-HOST          TO PARM-GUEST-BEFORE-HOST.
           OPEN OUTPUT PARMOUT.
           WRITE PARMOUT-REC FROM RUN-PARM.
           CLOSE PARMOUT.
      *
      * --- write one active (or deleted) ISIS group, MFN 1, from the  --
      *     test case's embedded TCIN-IN-LIST fields --------------------
       BUILD-TEST-ISISIN-FILE.
           OPEN OUTPUT ISINOUT.
           PERFORM WRITE-ONE-TEST-INPUT-FIELD
              VARYING W-SCAN-IDX FROM 1 BY 1
              UNTIL W-SCAN-IDX > TCIN-IN-TOT.
           CLOSE ISINOUT.
      *
       WRITE-ONE-TEST-INPUT-FIELD.
           MOVE SPACE                          TO ISF-RECORD.
           MOVE 1                               TO ISF-MFN.
           IF TCIN-GROUP-IS-DELETED
              MOVE 'D'                         TO ISF-STATUS
           ELSE
              MOVE 'A'                         TO ISF-STATUS
           END-IF.
           MOVE TCIN-IN-TAG (W-SCAN-IDX)         TO ISF-TAG.
           MOVE W-SCAN-IDX                       TO ISF-SEQ.
           MOVE TCIN-IN-CONTENT (W-SCAN-IDX)     TO ISF-CONTENT (1 : 20).
           WRITE ISINOUT-REC FROM ISF-RECORD.
      *
      * --- read back the ISISOUT group X70S001/IsisWriter just built  --
      *     and compare it against the test case's expected shape -------
       CHECK-TEST-CASE-RESULT.
           MOVE ZERO                            TO W-OUT-TOT.
           MOVE SPACE                           TO W-OUT-HOST-CONTENT.
           OPEN INPUT ISOUTIN.
           IF NOT ISOUTIN-OK
              DISPLAY 'X70DTS01 UNABLE TO OPEN ISISOUT, STATUS '
                      ISOUTIN-FS
              GO TO CHECK-TEST-CASE-RESULT-EXIT
           END-IF.
           PERFORM READ-ONE-RESULT-FIELD
              UNTIL ISOUTIN-EOF
                 OR ISF-MFN NOT EQUAL 1.
           CLOSE ISOUTIN.
           IF W-OUT-TOT EQUAL TCIN-EXPECTED-TOT
              AND W-OUT-HOST-CONTENT EQUAL TCIN-EXPECTED-HOST-CONTENT
              SET TEST-CASE-PASSED             TO TRUE
           END-IF.
       CHECK-TEST-CASE-RESULT-EXIT.
           EXIT.
      *
       READ-ONE-RESULT-FIELD.
           READ ISOUTIN INTO ISF-RECORD.
           IF NOT ISOUTIN-OK
              GO TO READ-ONE-RESULT-FIELD-EXIT
           END-IF.
           IF ISF-MFN EQUAL 1
              ADD 1                             TO W-OUT-TOT
              IF ISF-TAG EQUAL TCIN-EXPECTED-HOST-TAG
                 MOVE ISF-CONTENT (1 : 40)       TO W-OUT-HOST-CONTENT
              END-IF
           END-IF.
       READ-ONE-RESULT-FIELD-EXIT.
           EXIT.
      *
       SHOW-TEST-CASE-RESULT.
           IF TEST-CASE-PASSED
              ADD 1                             TO W-PASSED-CTR
              DISPLAY 'PASSED - CASE ' W-TEST-CASE-CTR ' - '
                      TCIN-DESCRIPTION
           ELSE
              ADD 1                             TO W-FAILED-CTR
              DISPLAY 'FAILED - CASE ' W-TEST-CASE-CTR ' - '
                      TCIN-DESCRIPTION
              DISPLAY '   EXPECTED TOT=' TCIN-EXPECTED-TOT
                      ' HOST=' TCIN-EXPECTED-HOST-CONTENT
              DISPLAY '   ACTUAL   TOT=' W-OUT-TOT
                      ' HOST=' W-OUT-HOST-CONTENT
           END-IF.
      *
       SHOW-STATISTICS.
           DISPLAY '----------------------------------------------'.
           DISPLAY 'X70DTS01 TOSUBFIELD TEST SUITE - STATISTICS'.
           DISPLAY 'TEST CASES RUN ........ ' W-TEST-CASE-CTR.
           DISPLAY 'PASSED ................ ' W-PASSED-CTR.
           DISPLAY 'FAILED ................ ' W-FAILED-CTR.
           DISPLAY '----------------------------------------------'.

