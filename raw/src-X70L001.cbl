      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70L001.
       AUTHOR.        L TADDEI.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  08/12/1991.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70L001
      * **++ passo Medline: legge il file ISIS grezzo MFN per MFN e
      *      fonde le coppie descrittore/qualificatore MeSH in un solo
      *      campo 351 subcampato, riscrivendo il record sul file ISIS
      *      di uscita tramite IsisWriter
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 08/12/91 LT  MI3212 ORIGINAL PROGRAM.                  MI3212
      * 01/15/92 LT  MI3245 QUALIFIER PAIR SCAN NOW STOPS ON A  MI3245
      *              NEW DESCRIPTOR PAIR, NOT JUST END OF       MI3245
      *              RECORD.                                    MI3245
      * 06/09/93 RC  MI3310 COMMENT CLEANUP, NO LOGIC CHANGE.   MI3310
      * 02/21/95 LT  MI3395 STRUCTURAL ERRORS IN ONE HEADING    MI3395
      *              NOW DROP ONLY THAT RECORD - THE RUN        MI3395
      *              CONTINUES WITH THE NEXT MFN.                MI3395
      * 05/17/97 RC  MI3470 PARM-MAX-FLD-LENGTH NOW TAKEN FROM  MI3470
      *              PARMIN INSTEAD OF A HARD-CODED 500.        MI3470
      * 12/02/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK, NO  MI3510
      *              2-DIGIT YEAR FIELDS IN THIS PROGRAM.       MI3510
      * 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.      MI3512
      * 09/03/03 LT  MI3650 ISF-STATUS NOW CHECKED - DELETED    MI3650
      *              RECORDS ARE SKIPPED INSTEAD OF MERGED.     MI3650
      * 04/28/06 RC  MI3710 PROGRESS LINE ADDED EVERY TELL-TH   MI3710
      *              RECORD, SAME AS THE X70M001 DRIVER.        MI3710
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS W-TRACE-ON
                  OFF STATUS IS W-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARMIN                ASSIGN TO PARMIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS PARMIN-FS.
           SELECT ISISIN                ASSIGN TO ISISIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS ISISIN-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  PARMIN.
       01  PARMIN-REC.
           03  PARMIN-DATA              PIC X(139).
           03  FILLER                 PIC X(01).
      *
       FD  ISISIN.
       01  ISISIN-REC.
           03  ISISIN-DATA              PIC X(2070).
           03  FILLER                 PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-ISIS-WRITER-PGM       PIC X(08) VALUE 'X70R001'.
           03  CC-DESCRIPTOR-MTYN-TAG   PIC 9(04) VALUE 3511.
           03  CC-DESCRIPTOR-NAME-TAG   PIC 9(04) VALUE 3512.
           03  CC-QUALIFIER-MTYN-TAG    PIC 9(04) VALUE 3513.
           03  CC-QUALIFIER-NAME-TAG    PIC 9(04) VALUE 3514.
           03  CC-OUTPUT-HEADING-TAG    PIC 9(04) VALUE 351.
           03  CC-TOO-MANY-FIELDS-RC    PIC 9(04) VALUE 34.
           03  FILLER                 PIC X(01).
       01  LS-FILE-STATUSES.
           03  PARMIN-FS                PIC X(02).
               88  PARMIN-OK                    VALUE '00'.
           03  ISISIN-FS                PIC X(02).
               88  ISISIN-OK                    VALUE '00'.
               88  ISISIN-EOF                   VALUE '10'.
           03  FILLER                 PIC X(01).
      *
       COPY X70ISF.
      *
       COPY X70WOP.
      *
       COPY X70WFLD.
      *
       COPY X70PARM.
      *
       COPY X70MR.
      *
      * --- one logical input record, accumulated field by field off
      *     ISISIN until the MFN changes (read-ahead control break) --
       01  WS-IN-RECORD.
           03  WS-IN-TOT                PIC 9(05) COMP VALUE ZERO.
           03  FILLER                 PIC X(01).
           03  WS-IN-TB.
               05  WS-IN-EL OCCURS 0 TO 32767
                                   DEPENDING ON WS-IN-TOT
                                   INDEXED BY WS-IN-IDX.
                   07  WS-IN-TAG            PIC 9(04).
                   07  WS-IN-CONTENT-LEN     PIC 9(04) COMP.
                   07  WS-IN-CONTENT         PIC X(2048).
      *
      * --- the merged fields waiting to be sent to IsisWriter for   --
      *     this same logical record, in output order -----------------
       01  WS-OUT-RECORD.
           03  WS-OUT-TOT               PIC 9(05) COMP VALUE ZERO.
           03  FILLER                 PIC X(01).
           03  WS-OUT-TB.
               05  WS-OUT-EL OCCURS 0 TO 32767
                                    DEPENDING ON WS-OUT-TOT
                                    INDEXED BY WS-OUT-IDX.
                   07  WS-OUT-TAG            PIC 9(04).
                   07  WS-OUT-CONTENT-LEN     PIC 9(04) COMP.
                   07  WS-OUT-CONTENT         PIC X(2048).
      *
       LOCAL-STORAGE SECTION.
       01  LS-EMIT-FIELD.
           03  W-EMIT-TAG               PIC 9(04).
           03  W-EMIT-LEN                PIC 9(04) COMP.
           03  W-EMIT-CONTENT            PIC X(2048).
           03  FILLER                 PIC X(01).
      *
       01  LS-MERGE-WORK.
           03  W-MTYN-CONTENT            PIC X(2048).
           03  W-MTYN-LEN                 PIC 9(04) COMP.
           03  W-NAME-CONTENT            PIC X(2048).
           03  W-NAME-LEN                 PIC 9(04) COMP.
           03  W-QNAME-CONTENT           PIC X(2048).
           03  W-QNAME-LEN                PIC 9(04) COMP.
           03  W-QMTYN-CONTENT           PIC X(2048).
           03  W-QMTYN-LEN                PIC 9(04) COMP.
           03  W-PREFIX                  PIC X(2048).
           03  W-PREFIX-LEN               PIC 9(04) COMP.
           03  W-HEADING-CONTENT         PIC X(2048).
           03  W-HEADING-LEN              PIC 9(04) COMP.
           03  W-STRING-WORK             PIC X(2048).
           03  W-STRING-WORK2            PIC X(2048).
           03  W-BUILD-LEN                PIC 9(04) COMP.
           03  W-SCRATCH-CONTENT         PIC X(2048).
           03  W-SCRATCH-LEN              PIC 9(04) COMP.
           03  FILLER                    PIC X(01).
      *
       01  LS-SWITCHES.
           03  W-ERROR-SWITCH            PIC X(01).
               88  MERGE-ERROR                  VALUE 'Y'.
           03  W-HEADING-SWITCH          PIC X(01).
               88  HEADING-ENDED                VALUE 'Y'.
           03  W-PROGRESS-SWITCH         PIC X(01).
               88  W-SHOW-PROGRESS-NOW          VALUE 'Y'.
           03  FILLER                   PIC X(01).
      *
       01  LS-UTILS.
           03  CURRENT-MFN               PIC 9(09).
           03  W-SCAN-IDX                PIC 9(05) COMP.
           03  W-TELL-CTR                PIC 9(09) COMP VALUE ZERO.
           03  W-START-TIME.
               05  W-START-HH                PIC 9(02).
               05  W-START-MM                PIC 9(02).
               05  W-START-SS                PIC 9(02).
               05  W-START-HS                PIC 9(02).
           03  W-CURRENT-TIME.
               05  W-CURRENT-HH              PIC 9(02).
               05  W-CURRENT-MM              PIC 9(02).
               05  W-CURRENT-SS              PIC 9(02).
               05  W-CURRENT-HS              PIC 9(02).
           03  W-START-TOTAL-SEC         PIC 9(07) COMP VALUE ZERO.
           03  W-CURRENT-TOTAL-SEC       PIC 9(07) COMP VALUE ZERO.
           03  W-ELAPSED-AREA.
               05  W-ELAPSED-N                   PIC 9(07)V9(02).
               05  W-ELAPSED-X REDEFINES W-ELAPSED-N
                               PIC X(09).
           03  FILLER                   PIC X(01).
      *
       01  LS-COUNTERS.
           03  W-RECORDS-READ            PIC 9(09) COMP VALUE ZERO.
           03  W-RECORDS-WRITTEN         PIC 9(09) COMP VALUE ZERO.
           03  W-RECORDS-DROPPED         PIC 9(09) COMP VALUE ZERO.
           03  W-RECORDS-SKIPPED-INACTIVE PIC 9(09) COMP VALUE ZERO.
           03  FILLER                    PIC X(01).
      *
       LINKAGE SECTION.
      *
       PROCEDURE DIVISION.
      *
       BEGIN-X70L001.
           MOVE ZERO                           TO MR-RESULT.
           MOVE ZERO                           TO W-RECORDS-READ.
           MOVE ZERO                           TO W-RECORDS-WRITTEN.
           MOVE ZERO                           TO W-RECORDS-DROPPED.
           MOVE ZERO                TO W-RECORDS-SKIPPED-INACTIVE.
           MOVE ZERO                           TO W-TELL-CTR.
           MOVE SPACE                          TO WFLD-AREA.
           ACCEPT W-START-TIME FROM TIME.

           PERFORM READ-RUN-PARAMETERS.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70L001-EXIT
           END-IF.

           PERFORM OPEN-ISIS-OUTPUT.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70L001-EXIT
           END-IF.

           PERFORM OPEN-INPUT-FILE.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70L001-EXIT
           END-IF.

           PERFORM READ-ISISIN-FILE.

           PERFORM PROCESS-ONE-GROUP THRU PROCESS-ONE-GROUP-EXIT
              UNTIL ISISIN-EOF.

           PERFORM CLOSE-INPUT-FILE.
           PERFORM CLOSE-ISIS-OUTPUT.

       BEGIN-X70L001-EXIT.
           ACCEPT W-CURRENT-TIME FROM TIME.
           PERFORM COMPUTE-ELAPSED-TIME.
           PERFORM SHOW-RUN-SUMMARY.
           GOBACK.
      *
       READ-RUN-PARAMETERS.
           OPEN INPUT PARMIN.
           IF NOT PARMIN-OK
              PERFORM RAISE-PARMIN-OPEN-ERROR
              GO TO READ-RUN-PARAMETERS-EXIT
           END-IF.

           READ PARMIN INTO RUN-PARM.
           IF NOT PARMIN-OK
              PERFORM RAISE-PARMIN-READ-ERROR
           END-IF.

           CLOSE PARMIN.
       READ-RUN-PARAMETERS-EXIT.
           EXIT.
      *
       OPEN-ISIS-OUTPUT.
           SET WRITER-OP-OPEN-OUTPUT           TO TRUE.
           MOVE SPACE                          TO WFLD-AREA.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       CLOSE-ISIS-OUTPUT.
           SET WRITER-OP-CLOSE-OUTPUT          TO TRUE.
           MOVE SPACE                          TO WFLD-AREA.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       OPEN-INPUT-FILE.
           OPEN INPUT ISISIN.
           IF NOT ISISIN-OK
              PERFORM RAISE-ISISIN-OPEN-ERROR
           END-IF.
      *
       CLOSE-INPUT-FILE.
           CLOSE ISISIN.
      *
       READ-ISISIN-FILE.
           READ ISISIN INTO ISF-RECORD.
           IF NOT ISISIN-OK AND NOT ISISIN-EOF
              PERFORM RAISE-ISISIN-READ-ERROR
           END-IF.
      *
      * --- per-MFN control break: ISF-RECORD already holds the first
      *     row of the next group when this paragraph is entered ----
       PROCESS-ONE-GROUP.
           MOVE ISF-MFN                        TO CURRENT-MFN.
           MOVE ZERO                           TO WS-IN-TOT.
           ADD 1                               TO W-RECORDS-READ.

           IF ISF-ACTIVE
              PERFORM ACCUMULATE-ONE-ROW
                 UNTIL ISISIN-EOF
                 OR ISF-MFN NOT EQUAL CURRENT-MFN
              PERFORM MERGE-AND-WRITE-RECORD
           ELSE
              ADD 1                    TO W-RECORDS-SKIPPED-INACTIVE
              PERFORM SKIP-ONE-GROUP-ROW
                 UNTIL ISISIN-EOF
                 OR ISF-MFN NOT EQUAL CURRENT-MFN
           END-IF.

           PERFORM SHOW-PROGRESS-LINE.
       PROCESS-ONE-GROUP-EXIT.
           EXIT.
      *
       ACCUMULATE-ONE-ROW.
           ADD 1                               TO WS-IN-TOT.
           MOVE ISF-TAG                 TO WS-IN-TAG (WS-IN-TOT).
           MOVE ISF-CONTENT                    TO W-SCRATCH-CONTENT.
           PERFORM RTRIM-CONTENT.
           MOVE W-SCRATCH-LEN       TO WS-IN-CONTENT-LEN (WS-IN-TOT).
           MOVE SPACE                TO WS-IN-CONTENT (WS-IN-TOT).
           IF W-SCRATCH-LEN > ZERO
              MOVE ISF-CONTENT (1 : W-SCRATCH-LEN)
                         TO WS-IN-CONTENT (WS-IN-TOT)
                                       (1 : W-SCRATCH-LEN)
           END-IF.
           PERFORM READ-ISISIN-FILE.
      *
       SKIP-ONE-GROUP-ROW.
           PERFORM READ-ISISIN-FILE.
      *
      * --- trailing-space trim shared by any PIC X(2048) content ---
       RTRIM-CONTENT.
           MOVE 2048                           TO W-SCRATCH-LEN.
           PERFORM RTRIM-ONE-STEP
              UNTIL W-SCRATCH-LEN EQUAL ZERO
              OR W-SCRATCH-CONTENT (W-SCRATCH-LEN : 1) NOT EQUAL SPACE.
      *
       RTRIM-ONE-STEP.
           SUBTRACT 1                          FROM W-SCRATCH-LEN.
      *
      * --- MeSH descriptor/qualifier merge for one logical record --
       MERGE-AND-WRITE-RECORD.
           MOVE ZERO                           TO WS-OUT-TOT.
           MOVE SPACE                          TO W-ERROR-SWITCH.
           MOVE 1                               TO W-SCAN-IDX.

           PERFORM SCAN-ONE-INPUT-FIELD
              UNTIL W-SCAN-IDX > WS-IN-TOT OR MERGE-ERROR.

           IF MERGE-ERROR
              PERFORM SHOW-DROPPED-RECORD-MESSAGE
              ADD 1                             TO W-RECORDS-DROPPED
           ELSE
              IF WS-OUT-TOT > ZERO
                 PERFORM WRITE-OUTPUT-RECORD
              END-IF
           END-IF.
      *
       SCAN-ONE-INPUT-FIELD.
           IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-MTYN-TAG
              OR WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-NAME-TAG
              PERFORM SCAN-ONE-HEADING
           ELSE
              PERFORM COPY-ONE-PLAIN-FIELD
           END-IF.
      *
       COPY-ONE-PLAIN-FIELD.
           MOVE WS-IN-TAG (W-SCAN-IDX)          TO W-EMIT-TAG.
           MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)   TO W-EMIT-LEN.
           MOVE WS-IN-CONTENT (W-SCAN-IDX)       TO W-EMIT-CONTENT.
           PERFORM EMIT-ONE-OUTPUT-FIELD.
           ADD 1                                TO W-SCAN-IDX.
      *
       EMIT-ONE-OUTPUT-FIELD.
           ADD 1                                TO WS-OUT-TOT.
           MOVE W-EMIT-TAG          TO WS-OUT-TAG (WS-OUT-TOT).
           MOVE W-EMIT-LEN          TO WS-OUT-CONTENT-LEN (WS-OUT-TOT).
           MOVE SPACE               TO WS-OUT-CONTENT (WS-OUT-TOT).
           IF W-EMIT-LEN > ZERO
              MOVE W-EMIT-CONTENT (1 : W-EMIT-LEN)
                         TO WS-OUT-CONTENT (WS-OUT-TOT)
                                       (1 : W-EMIT-LEN)
           END-IF.
      *
      * --- one heading: descriptor pair, plain fields carried along,
      *     optional qualifier pair ends the heading ------------------
       SCAN-ONE-HEADING.
           PERFORM EXTRACT-DESCRIPTOR-PAIR.
           IF MERGE-ERROR
              GO TO SCAN-ONE-HEADING-EXIT
           END-IF.

           PERFORM BUILD-PREFIX.
           ADD 2                                TO W-SCAN-IDX.
           MOVE SPACE                           TO W-QNAME-CONTENT.
           MOVE ZERO                            TO W-QNAME-LEN.
           MOVE SPACE                           TO W-QMTYN-CONTENT.
           MOVE ZERO                            TO W-QMTYN-LEN.
           MOVE SPACE                           TO W-HEADING-SWITCH.

           PERFORM SCAN-HEADING-BODY
              UNTIL W-SCAN-IDX > WS-IN-TOT
              OR HEADING-ENDED OR MERGE-ERROR.
           IF MERGE-ERROR
              GO TO SCAN-ONE-HEADING-EXIT
           END-IF.

           PERFORM BUILD-HEADING-CONTENT.
           MOVE CC-OUTPUT-HEADING-TAG           TO W-EMIT-TAG.
           MOVE W-HEADING-LEN                    TO W-EMIT-LEN.
           MOVE W-HEADING-CONTENT               TO W-EMIT-CONTENT.
           PERFORM EMIT-ONE-OUTPUT-FIELD.
       SCAN-ONE-HEADING-EXIT.
           EXIT.
      *
       SCAN-HEADING-BODY.
           IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-MTYN-TAG
              OR WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-NAME-TAG
              SET HEADING-ENDED                 TO TRUE
           ELSE
              IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-QUALIFIER-MTYN-TAG
                 OR WS-IN-TAG (W-SCAN-IDX) EQUAL CC-QUALIFIER-NAME-TAG
                 PERFORM EXTRACT-QUALIFIER-PAIR
                 IF NOT MERGE-ERROR
                    ADD 2                       TO W-SCAN-IDX
                    SET HEADING-ENDED           TO TRUE
                 END-IF
              ELSE
                 PERFORM COPY-ONE-PLAIN-FIELD
              END-IF
           END-IF.
      *
      * --- DESCRIPTOR-MTYN (3511) / DESCRIPTOR-NAME (3512), always
      *     adjacent, either order - both empty or both non-empty --
       EXTRACT-DESCRIPTOR-PAIR.
           MOVE SPACE                           TO W-MTYN-CONTENT.
           MOVE ZERO                            TO W-MTYN-LEN.
           MOVE SPACE                           TO W-NAME-CONTENT.
           MOVE ZERO                            TO W-NAME-LEN.

           IF W-SCAN-IDX + 1 > WS-IN-TOT
              PERFORM RAISE-MERGE-ERROR
              GO TO EXTRACT-DESCRIPTOR-PAIR-EXIT
           END-IF.

           IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-DESCRIPTOR-MTYN-TAG
              IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
                                      CC-DESCRIPTOR-NAME-TAG
                 PERFORM RAISE-MERGE-ERROR
                 GO TO EXTRACT-DESCRIPTOR-PAIR-EXIT
              END-IF
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-MTYN-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX)          TO W-MTYN-CONTENT
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-NAME-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)       TO W-NAME-CONTENT
           ELSE
              IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
                                      CC-DESCRIPTOR-MTYN-TAG
                 PERFORM RAISE-MERGE-ERROR
                 GO TO EXTRACT-DESCRIPTOR-PAIR-EXIT
              END-IF
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-NAME-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX)          TO W-NAME-CONTENT
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-MTYN-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)       TO W-MTYN-CONTENT
           END-IF.

           IF (W-MTYN-LEN EQUAL ZERO AND W-NAME-LEN NOT EQUAL ZERO)
              OR (W-MTYN-LEN NOT EQUAL ZERO AND W-NAME-LEN EQUAL ZERO)
              PERFORM RAISE-MERGE-ERROR
           END-IF.
       EXTRACT-DESCRIPTOR-PAIR-EXIT.
           EXIT.
      *
      * --- QUALIFIER-MTYN (3513) / QUALIFIER-NAME (3514), always
      *     adjacent, either order - both empty or both non-empty --
       EXTRACT-QUALIFIER-PAIR.
           MOVE SPACE                           TO W-QMTYN-CONTENT.
           MOVE ZERO                            TO W-QMTYN-LEN.
           MOVE SPACE                           TO W-QNAME-CONTENT.
           MOVE ZERO                            TO W-QNAME-LEN.

           IF W-SCAN-IDX + 1 > WS-IN-TOT
              PERFORM RAISE-MERGE-ERROR
              GO TO EXTRACT-QUALIFIER-PAIR-EXIT
           END-IF.

           IF WS-IN-TAG (W-SCAN-IDX) EQUAL CC-QUALIFIER-MTYN-TAG
              IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
                                      CC-QUALIFIER-NAME-TAG
                 PERFORM RAISE-MERGE-ERROR
                 GO TO EXTRACT-QUALIFIER-PAIR-EXIT
              END-IF
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-QMTYN-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX)      TO W-QMTYN-CONTENT
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-QNAME-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)   TO W-QNAME-CONTENT
           ELSE
              IF WS-IN-TAG (W-SCAN-IDX + 1) NOT EQUAL
                                      CC-QUALIFIER-MTYN-TAG
                 PERFORM RAISE-MERGE-ERROR
                 GO TO EXTRACT-QUALIFIER-PAIR-EXIT
              END-IF
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)     TO W-QNAME-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX)      TO W-QNAME-CONTENT
              MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX + 1)  TO W-QMTYN-LEN
              MOVE WS-IN-CONTENT (W-SCAN-IDX + 1)   TO W-QMTYN-CONTENT
           END-IF.

           IF (W-QMTYN-LEN EQUAL ZERO AND W-QNAME-LEN NOT EQUAL ZERO)
              OR (W-QMTYN-LEN NOT EQUAL ZERO AND W-QNAME-LEN EQUAL ZERO)
              PERFORM RAISE-MERGE-ERROR
           END-IF.
       EXTRACT-QUALIFIER-PAIR-EXIT.
           EXIT.
      *
       RAISE-MERGE-ERROR.
           SET MERGE-ERROR                     TO TRUE.
      *
      * --- PREFIX = NAME-CONTENT, plus "^a"+MTYN-CONTENT when the
      *     descriptor carries a non-empty MTYN - same result no
      *     matter which of the pair physically came first -----------
       BUILD-PREFIX.
           MOVE W-NAME-CONTENT                  TO W-STRING-WORK.
           MOVE W-NAME-LEN                      TO W-BUILD-LEN.
           IF W-MTYN-LEN > ZERO
              PERFORM APPEND-MTYN-SUFFIX
           END-IF.
           MOVE W-STRING-WORK                   TO W-PREFIX.
           MOVE W-BUILD-LEN                     TO W-PREFIX-LEN.
      *
       APPEND-MTYN-SUFFIX.
           STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
                  '^a'                            DELIMITED BY SIZE
                  W-MTYN-CONTENT (1 : W-MTYN-LEN)  DELIMITED BY SIZE
             INTO W-STRING-WORK2.
           MOVE W-STRING-WORK2                  TO W-STRING-WORK.
           COMPUTE W-BUILD-LEN = W-BUILD-LEN + 2 + W-MTYN-LEN.
      *
      * --- 351 = PREFIX, plus "^q"+QUALIFIER-NAME when present, plus
      *     "^b"+QUALIFIER-MTYN when present - in that fixed order --
       BUILD-HEADING-CONTENT.
           MOVE W-PREFIX                        TO W-STRING-WORK.
           MOVE W-PREFIX-LEN                    TO W-BUILD-LEN.
           IF W-QNAME-LEN > ZERO
              PERFORM APPEND-QNAME-SUFFIX
           END-IF.
           IF W-QMTYN-LEN > ZERO
              PERFORM APPEND-QMTYN-SUFFIX
           END-IF.
           MOVE W-STRING-WORK                   TO W-HEADING-CONTENT.
           MOVE W-BUILD-LEN                      TO W-HEADING-LEN.
      *
       APPEND-QNAME-SUFFIX.
           STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
                  '^q'                            DELIMITED BY SIZE
                  W-QNAME-CONTENT (1 : W-QNAME-LEN) DELIMITED BY SIZE
             INTO W-STRING-WORK2.
           MOVE W-STRING-WORK2                  TO W-STRING-WORK.
           COMPUTE W-BUILD-LEN = W-BUILD-LEN + 2 + W-QNAME-LEN.
      *
       APPEND-QMTYN-SUFFIX.
           STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
                  '^b'                            DELIMITED BY SIZE
                  W-QMTYN-CONTENT (1 : W-QMTYN-LEN) DELIMITED BY SIZE
             INTO W-STRING-WORK2.
           MOVE W-STRING-WORK2                  TO W-STRING-WORK.
           COMPUTE W-BUILD-LEN = W-BUILD-LEN + 2 + W-QMTYN-LEN.
      *
      * --- send the merged fields to IsisWriter, one ADD-FIELD per
      *     WS-OUT-TB entry, then COMMIT-RECORD ------------------------
       WRITE-OUTPUT-RECORD.
           MOVE 1                               TO WS-OUT-IDX.
           PERFORM SEND-ONE-OUTPUT-FIELD THRU
              SEND-ONE-OUTPUT-FIELD-EXIT
              VARYING WS-OUT-IDX FROM 1 BY 1
              UNTIL WS-OUT-IDX > WS-OUT-TOT.

           SET WRITER-OP-COMMIT-RECORD          TO TRUE.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.

           IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
              MOVE ZERO                         TO MR-RESULT
           ELSE
              IF MR-RESULT EQUAL ZERO
                 ADD 1                          TO W-RECORDS-WRITTEN
              END-IF
           END-IF.
      *
       SEND-ONE-OUTPUT-FIELD.
           MOVE WS-OUT-TAG (WS-OUT-IDX)          TO WFLD-TAG.
           MOVE WS-OUT-CONTENT-LEN (WS-OUT-IDX)   TO WFLD-CONTENT-LEN.
           MOVE SPACE                            TO WFLD-CONTENT.
           IF WS-OUT-CONTENT-LEN (WS-OUT-IDX) > ZERO
              MOVE WS-OUT-CONTENT (WS-OUT-IDX)
                         (1 : WS-OUT-CONTENT-LEN (WS-OUT-IDX))
                         TO WFLD-CONTENT
                         (1 : WS-OUT-CONTENT-LEN (WS-OUT-IDX))
           END-IF.

           SET WRITER-OP-ADD-FIELD              TO TRUE.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.

      * CC-TOO-MANY-FIELDS-RC mirrors X70R001's own internal error
      * code 34 - by SPEC this record is discarded, already counted
      * on X70R001's side, so WRITE-OUTPUT-RECORD's commit call is
      * still made and this is not fatal to the run
           IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
              MOVE ZERO                         TO MR-RESULT
              GO TO SEND-ONE-OUTPUT-FIELD-EXIT
           END-IF.
       SEND-ONE-OUTPUT-FIELD-EXIT.
           EXIT.
      *
       SHOW-DROPPED-RECORD-MESSAGE.
           DISPLAY 'X70L001 - RECORD DROPPED, MFN ' CURRENT-MFN
                 ' - DESCRIPTOR/QUALIFIER PAIR MISMATCH'.
           IF W-TRACE-ON
              DISPLAY '          FIELDS READ BEFORE DROP: ' WS-IN-TOT
              IF W-SCAN-IDX <= WS-IN-TOT
                 DISPLAY '          LAST TAG SCANNED       : '
                       WS-IN-TAG (W-SCAN-IDX)
              END-IF
           END-IF.
      *
       SHOW-PROGRESS-LINE.
           ADD 1                                TO W-TELL-CTR.
           SET W-SHOW-PROGRESS-NOW TO FALSE.
           IF PARM-TELL > ZERO
              IF W-TELL-CTR >= PARM-TELL
                 SET W-SHOW-PROGRESS-NOW TO TRUE
                 MOVE ZERO                        TO W-TELL-CTR
              END-IF
           END-IF.

           IF W-SHOW-PROGRESS-NOW
              ACCEPT W-CURRENT-TIME FROM TIME
              PERFORM COMPUTE-ELAPSED-TIME
              DISPLAY 'X70L001 - RECORD ' W-RECORDS-READ ' : MFN '
                    CURRENT-MFN ' - ELAPSED ' W-ELAPSED-N ' SEC'
           END-IF.
      *
       COMPUTE-ELAPSED-TIME.
      * HHMMSSHH clock values turned into whole seconds; a run that
      * crosses midnight is out of scope for this job
           COMPUTE W-START-TOTAL-SEC =
                 W-START-HH * 3600 + W-START-MM * 60 + W-START-SS.
           COMPUTE W-CURRENT-TOTAL-SEC =
                 W-CURRENT-HH * 3600 + W-CURRENT-MM * 60 +
                 W-CURRENT-SS.
           IF W-CURRENT-TOTAL-SEC >= W-START-TOTAL-SEC
              COMPUTE W-ELAPSED-N =
                    W-CURRENT-TOTAL-SEC - W-START-TOTAL-SEC
           END-IF.
      *
       SHOW-RUN-SUMMARY.
           DISPLAY ' '.
           DISPLAY '************* X70L001 RUN SUMMARY *************'.
           DISPLAY '* RECORDS READ    : ' W-RECORDS-READ.
           DISPLAY '* RECORDS WRITTEN : ' W-RECORDS-WRITTEN.
           DISPLAY '* RECORDS DROPPED : ' W-RECORDS-DROPPED.
           DISPLAY '* RECORDS SKIPPED : ' W-RECORDS-SKIPPED-INACTIVE.
           DISPLAY '*************************************************'.
           DISPLAY ' '.
           IF MR-RESULT NOT EQUAL ZERO
              DISPLAY '* ABORTED - ' MR-DESCRIPTION (1:60)
              MOVE 12                          TO RETURN-CODE
           END-IF.
      *
      * --- I N P U T   E R R O R S ---
       RAISE-PARMIN-OPEN-ERROR.
           MOVE 240                            TO MR-RESULT.
           STRING 'unable to open PARMIN, file status '
                        DELIMITED BY SIZE
                    PARMIN-FS                     DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
      *
       RAISE-PARMIN-READ-ERROR.
           MOVE 241                            TO MR-RESULT.
           STRING 'unable to read PARMIN, file status '
                        DELIMITED BY SIZE
                    PARMIN-FS                     DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
      *
       RAISE-ISISIN-OPEN-ERROR.
           MOVE 242                            TO MR-RESULT.
           STRING 'unable to open ISISIN, file status '
                        DELIMITED BY SIZE
                    ISISIN-FS                     DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'OPEN-INPUT-FILE'              TO MR-POSITION.
      *
       RAISE-ISISIN-READ-ERROR.
           MOVE 243                            TO MR-RESULT.
           STRING 'unable to read ISISIN, file status '
                        DELIMITED BY SIZE
                    ISISIN-FS                     DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'READ-ISISIN-FILE'             TO MR-POSITION.
           SET ISISIN-EOF                      TO TRUE.
