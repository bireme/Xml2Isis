      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70M001.
       AUTHOR.        R CAVALLO.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  05/01/1991.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70M001
      * **++ programma pilota: legge i parametri di run, compila
      *      l'albero di conversione, elabora i file XML in ingresso
      *      uno ad uno e produce il file ISIS di output
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 05/01/91 RC  MI3180 ORIGINAL PROGRAM.                  MI3180
      * 06/20/91 RC  MI3190 CALLS StaxXmlWalker PER FILE AFTER  MI3190
      *              THE TREE COMPILE STEP.                     MI3190
      * 09/30/91 LT  MI3220 PROGRESS LINE NOW EVERY TELL-TH     MI3220
      *              FILE, NOT EVERY FILE.                       MI3220
      * 02/18/92 RC  MI3250 ROOT-MISMATCH (MR-RESULT 201) NOW   MI3250
      *              SKIPS TO THE NEXT FILE INSTEAD OF ABORTING MI3250
      *              THE WHOLE RUN.                              MI3250
      * 07/14/93 LT  MI3335 COMMENT CLEANUP, NO LOGIC CHANGE.   MI3335
      * 01/09/95 RC  MI3385 RECORDS-WRITTEN NOW ACCUMULATED     MI3385
      *              FROM WALK-RECORDS-WRITTEN PER FILE.         MI3385
      * 10/11/96 LT  MI3450 ADDED FILES-SKIPPED COUNT TO THE    MI3450
      *              RUN SUMMARY.                                MI3450
      * 12/02/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK,     MI3510
      *              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.     MI3510
      * 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.      MI3512
      * 07/30/02 RC  MI3605 ISISOUT NOW OPENED/CLOSED VIA       MI3605
      *              IsisWriter OP-CODES 'O' AND 'X'.            MI3605
      * 05/19/05 LT  MI3692 MINOR - ELAPSED TIME NOW TAKEN AT   MI3692
      *              RUN START, NOT AT TREE-COMPILE TIME.       MI3692
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS FILENAME-VALID   IS 'A' THRU 'Z' 'a' THRU 'z'
                                      '0' THRU '9' '.' '/' '-' '_'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARMIN                ASSIGN TO PARMIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS PARMIN-FS.
           SELECT INFILES               ASSIGN TO INFILES
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS INFILES-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  PARMIN.
       01  PARMIN-REC.
           03  PARMIN-DATA              PIC X(139).
           03  FILLER                 PIC X(01).
      *
       FD  INFILES.
       01  INFILES-REC.
           03  INFILES-DATA             PIC X(199).
           03  FILLER                 PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-TREE-COMPILER-PGM     PIC X(08) VALUE 'X70T001'.
           03  CC-ISIS-WRITER-PGM       PIC X(08) VALUE 'X70R001'.
           03  CC-XML-WALKER-PGM        PIC X(08) VALUE 'X70W001'.
           03  FILLER                 PIC X(01).
       01  LS-FILE-STATUSES.
           03  PARMIN-FS                PIC X(02).
               88  PARMIN-OK                    VALUE '00'.
           03  INFILES-FS               PIC X(02).
               88  INFILES-OK                   VALUE '00'.
               88  INFILES-EOF                  VALUE '10'.
      *
       COPY X70TREE.
      *
       COPY X70WOP.
      *
       COPY X70WFLD.
      *
       COPY X70WFIL.
      *
       COPY X70PARM.
      *
       COPY X70MR.
      *
       COPY X70CTL.
      *
       LOCAL-STORAGE SECTION.
       01  LS-UTILS.
           03  W-FILE-CTR               PIC 9(09) COMP VALUE ZERO.
           03  W-TELL-CTR               PIC 9(09) COMP VALUE ZERO.
           03  W-START-TIME.
               05  W-START-HH               PIC 9(02).
               05  W-START-MM               PIC 9(02).
               05  W-START-SS               PIC 9(02).
               05  W-START-HS               PIC 9(02).
           03  W-CURRENT-TIME.
               05  W-CURRENT-HH             PIC 9(02).
               05  W-CURRENT-MM             PIC 9(02).
               05  W-CURRENT-SS             PIC 9(02).
               05  W-CURRENT-HS             PIC 9(02).
           03  W-START-TOTAL-SEC        PIC 9(07) COMP VALUE ZERO.
           03  W-CURRENT-TOTAL-SEC      PIC 9(07) COMP VALUE ZERO.
           03  W-ELAPSED-AREA.
               05  W-ELAPSED-N                  PIC 9(07)V9(02).
               05  W-ELAPSED-X REDEFINES W-ELAPSED-N
                               PIC X(09).
           03  W-PROGRESS-SWITCH        PIC X(01).
               88  W-SHOW-PROGRESS-NOW          VALUE 'Y'.
      *
       LINKAGE SECTION.
      *
       PROCEDURE DIVISION.
      *
       BEGIN-X70M001.
           MOVE ZERO                           TO MR-RESULT.
           MOVE ZERO                           TO CTL-FILES-CONVERTED.
           MOVE ZERO                           TO CTL-RECORDS-WRITTEN.
           MOVE ZERO                           TO CTL-ELAPSED-SECONDS.
           MOVE ZERO                           TO W-FILE-CTR.
           MOVE ZERO                           TO W-TELL-CTR.
           ACCEPT W-START-TIME FROM TIME.

           PERFORM READ-RUN-PARAMETERS.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70M001-EXIT
           END-IF.

           PERFORM BUILD-CONVERSION-TREE.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70M001-EXIT
           END-IF.

           PERFORM OPEN-ISIS-OUTPUT.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70M001-EXIT
           END-IF.

           PERFORM OPEN-INPUT-FILE-LIST.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70M001-EXIT
           END-IF.

           PERFORM READ-INPUT-FILE-LIST THRU
              READ-INPUT-FILE-LIST-EXIT.

           PERFORM CONVERT-ONE-FILE THRU CONVERT-ONE-FILE-EXIT
              UNTIL INFILES-EOF.

           PERFORM CLOSE-INPUT-FILE-LIST.
           PERFORM CLOSE-ISIS-OUTPUT.

       BEGIN-X70M001-EXIT.
           ACCEPT W-CURRENT-TIME FROM TIME.
           PERFORM COMPUTE-ELAPSED-TIME.
           PERFORM SHOW-RUN-SUMMARY.
           GOBACK.
      *
       READ-RUN-PARAMETERS.
           OPEN INPUT PARMIN.
           IF NOT PARMIN-OK
              PERFORM RAISE-PARMIN-OPEN-ERROR
              GO TO READ-RUN-PARAMETERS-EXIT
           END-IF.

           READ PARMIN INTO RUN-PARM.
           IF NOT PARMIN-OK
              PERFORM RAISE-PARMIN-READ-ERROR
           END-IF.

           CLOSE PARMIN.
       READ-RUN-PARAMETERS-EXIT.
           EXIT.
      *
       BUILD-CONVERSION-TREE.
           MOVE ZERO                           TO TREE-NODE-TOT.
           MOVE ZERO                           TO TREE-ROOT-NODE.
           CALL CC-TREE-COMPILER-PGM USING TREE-AREA
                                MR.
      *
       OPEN-ISIS-OUTPUT.
           SET WRITER-OP-OPEN-OUTPUT           TO TRUE.
           MOVE SPACE                          TO WFLD-AREA.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       CLOSE-ISIS-OUTPUT.
           SET WRITER-OP-CLOSE-OUTPUT          TO TRUE.
           MOVE SPACE                          TO WFLD-AREA.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       OPEN-INPUT-FILE-LIST.
           OPEN INPUT INFILES.
           IF NOT INFILES-OK
              PERFORM RAISE-INFILES-OPEN-ERROR
           END-IF.
      *
       READ-INPUT-FILE-LIST.
           READ INFILES INTO WALK-FILE-NAME.
           IF NOT INFILES-OK AND NOT INFILES-EOF
              PERFORM RAISE-INFILES-READ-ERROR
              GO TO READ-INPUT-FILE-LIST-EXIT
           END-IF.
           IF INFILES-EOF
              GO TO READ-INPUT-FILE-LIST-EXIT
           END-IF.
      * blank or comment lines in the file-of-filenames are skipped -
      * a line is only a real file name if it starts with a char
      * this shop allows in a file name
           IF WALK-FILE-NAME (1:1) IS NOT FILENAME-VALID
              GO TO READ-INPUT-FILE-LIST
           END-IF.
       READ-INPUT-FILE-LIST-EXIT.
           EXIT.
      *
       CLOSE-INPUT-FILE-LIST.
           CLOSE INFILES.
      *
      * --- per-file control break: one call to StaxXmlWalker, then
      *     the next file name off the list -------------------------
       CONVERT-ONE-FILE.
           ADD 1                               TO W-FILE-CTR.
           MOVE ZERO                           TO WALK-RECORDS-WRITTEN.
           MOVE ZERO                           TO MR-RESULT.

           CALL CC-XML-WALKER-PGM USING TREE-AREA
                                WALK-FILE-AREA
                                RUN-PARM
                                MR.

           IF MR-RESULT NOT EQUAL ZERO
              PERFORM SHOW-SKIPPED-FILE-MESSAGE
           ELSE
              ADD 1                            TO CTL-FILES-CONVERTED
              ADD WALK-RECORDS-WRITTEN         TO CTL-RECORDS-WRITTEN
           END-IF.

           PERFORM SHOW-PROGRESS-LINE.
           PERFORM READ-INPUT-FILE-LIST THRU
              READ-INPUT-FILE-LIST-EXIT.
       CONVERT-ONE-FILE-EXIT.
           EXIT.
      *
       SHOW-SKIPPED-FILE-MESSAGE.
           DISPLAY 'X70M001 - FILE SKIPPED: ' WALK-FILE-NAME (1:60).
           DISPLAY '         RESULT ' MR-RESULT ' - '
                 MR-DESCRIPTION (1:60).
      *
       SHOW-PROGRESS-LINE.
           ADD 1                               TO W-TELL-CTR.
           SET W-SHOW-PROGRESS-NOW TO FALSE.
           IF PARM-TELL > ZERO
              IF W-TELL-CTR >= PARM-TELL
                 SET W-SHOW-PROGRESS-NOW TO TRUE
                 MOVE ZERO                        TO W-TELL-CTR
              END-IF
           END-IF.

           IF W-SHOW-PROGRESS-NOW
              ACCEPT W-CURRENT-TIME FROM TIME
              PERFORM COMPUTE-ELAPSED-TIME
              DISPLAY 'X70M001 - FILE ' W-FILE-CTR ' : '
                    WALK-FILE-NAME (1:50)
                    ' - ELAPSED ' W-ELAPSED-N ' SEC'
           END-IF.
      *
       COMPUTE-ELAPSED-TIME.
      * HHMMSSHH clock values turned into whole seconds; a run that
      * crosses midnight is out of scope for this job
           COMPUTE W-START-TOTAL-SEC =
                 W-START-HH * 3600 + W-START-MM * 60 + W-START-SS.
           COMPUTE W-CURRENT-TOTAL-SEC =
                 W-CURRENT-HH * 3600 + W-CURRENT-MM * 60 +
                 W-CURRENT-SS.
           IF W-CURRENT-TOTAL-SEC >= W-START-TOTAL-SEC
              COMPUTE W-ELAPSED-N =
                    W-CURRENT-TOTAL-SEC - W-START-TOTAL-SEC
           END-IF.
      *
       SHOW-RUN-SUMMARY.
           MOVE W-ELAPSED-N                    TO CTL-ELAPSED-SECONDS.
           DISPLAY ' '.
           DISPLAY '************* X70M001 RUN SUMMARY *************'.
           DISPLAY '* FILES CONVERTED : ' CTL-FILES-CONVERTED.
           DISPLAY '* RECORDS WRITTEN : ' CTL-RECORDS-WRITTEN.
           DISPLAY '* ELAPSED SECONDS : ' CTL-ELAPSED-SECONDS.
           DISPLAY '************************************************'.
           DISPLAY ' '.
           IF MR-RESULT NOT EQUAL ZERO
              DISPLAY '* ABORTED - ' MR-DESCRIPTION (1:60)
              MOVE 12                          TO RETURN-CODE
           END-IF.
      *
      * --- I N P U T   E R R O R S ---
       RAISE-PARMIN-OPEN-ERROR.
           MOVE 220                            TO MR-RESULT.
           STRING 'unable to open PARMIN, file status '
                        DELIMITED BY SIZE
                    PARMIN-FS                     DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
      *
       RAISE-PARMIN-READ-ERROR.
           MOVE 221                            TO MR-RESULT.
           STRING 'unable to read PARMIN, file status '
                        DELIMITED BY SIZE
                    PARMIN-FS                     DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'READ-RUN-PARAMETERS'          TO MR-POSITION.
      *
       RAISE-INFILES-OPEN-ERROR.
           MOVE 222                            TO MR-RESULT.
           STRING 'unable to open INFILES, file status '
                        DELIMITED BY SIZE
                    INFILES-FS                    DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'OPEN-INPUT-FILE-LIST'         TO MR-POSITION.
      *
       RAISE-INFILES-READ-ERROR.
           MOVE 223                            TO MR-RESULT.
           STRING 'unable to read INFILES, file status '
                        DELIMITED BY SIZE
                    INFILES-FS                    DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE 'READ-INPUT-FILE-LIST'         TO MR-POSITION.
           SET INFILES-EOF                     TO TRUE.
