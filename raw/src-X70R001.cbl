      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70R001.
       AUTHOR.        R CAVALLO.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  06/03/1991.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70R001
      * **++ routine per accumulare i campi di un record ISIS e
      *      scrivere il record completo sul file di output
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 06/03/91 RC  MI3180 ORIGINAL PROGRAM.                  MI3180
      * 06/18/91 RC  MI3180 ADDED OVERFLOW / REMOVABLE-TAG      MI3180
      *              RETRY LOGIC ON ADD-FIELD.                   MI3180
      * 10/04/91 LT  MI3205 FILE-NAME FIELD (999) ADDED AT       MI3205
      *              COMMIT TIME WHEN SWITCH IS ON.               MI3205
      * 04/22/92 RC  MI3265 ZERO-FIELD RECORDS NOW DISCARDED      MI3265
      *              WITHOUT ADVANCING MFN.                        MI3265
      * 11/09/93 LT  MI3345 COMMENT CLEANUP, NO LOGIC CHANGE.    MI3345
      * 03/14/96 RC  MI3460 RAISED FIELD LIMIT TO 32767 PER       MI3460
      *              REVISED ISIS SPEC FROM BIREME.                MI3460
      * 12/01/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK,       MI3510
      *              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.       MI3510
      * 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.        MI3512
      * 08/02/02 RC  MI3615 IsisWriter NOW OWNS OPEN/CLOSE OF     MI3615
      *              THE OUTPUT FILE (OP-CODES 'O' AND 'X').       MI3615
      * 05/05/05 LT  MI3690 MINOR - TAG OCCURRENCE SEQUENCE NOW   MI3690
      *              RECOMPUTED ON EVERY ADD, NOT CACHED.           MI3690
      * 11/14/07 RC  MI3740 ISF-RECORD NOW CARRIES ISF-STATUS SO    MI3740
      *              THE Medline/ToSubfield PASSES CAN TELL ACTIVE  MI3740
      *              FROM DELETED RECORDS; EVERY COMMITTED RECORD   MI3740
      *              IS STAMPED ACTIVE (THIS SUITE NEVER DELETES).  MI3740
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
      * class used to recognize a 1-byte writer operation code
           CLASS OPCODE-VALID IS 'O', 'A', 'C', 'X'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ISISOUT               ASSIGN TO ISISOUT
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS ISISOUT-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  ISISOUT.
       01  ISISOUT-REC.
           03  ISISOUT-DATA               PIC X(2070).
           03  FILLER                    PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-FILE-NAME-TAG          PIC 9(04)  VALUE 999.
           03  CC-MAX-FIELDS             PIC 9(05) COMP VALUE 32767.
           03  FILLER                    PIC X(01).
      *
       01  LS-FILE-STATUSES.
           03  ISISOUT-FS                PIC X(02).
               88  ISISOUT-OK                VALUE '00'.
           03  FILLER                    PIC X(01).
      *
       COPY X70ISF.
      *
       LOCAL-STORAGE SECTION.
       01  LS-UTILS.
           03  NEXT-MFN                 PIC 9(09) COMP VALUE ZERO.
           03  W-ADD-TAG                PIC 9(04) COMP.
           03  W-ADD-TAG-AREA.
               05  W-ADD-TAG-N              PIC 9(04).
               05  W-ADD-TAG-X REDEFINES W-ADD-TAG-N
                                           PIC X(04).
           03  W-ADD-CONTENT-LEN         PIC 9(04) COMP.
           03  W-ADD-CONTENT             PIC X(2048).
           03  W-SCAN-IDX                PIC 9(05) COMP.
           03  W-KEEP-TOT                PIC 9(05) COMP.
           03  W-SEQ-IDX                 PIC 9(05) COMP.
           03  W-SEQ-TOT                 PIC 9(04) COMP.
           03  W-REMOVABLE-IDX           PIC 9(02) COMP.
           03  FILLER                    PIC X(01).
      *
       LINKAGE SECTION.
       COPY X70WOP.
       COPY X70WFLD.
       COPY X70PARM.
       COPY X70MR.
      *
       PROCEDURE DIVISION USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       BEGIN-X70R001.
      
           MOVE ZERO                          TO MR-RESULT.
      
           EVALUATE TRUE
              WHEN WRITER-OP-OPEN-OUTPUT
                 PERFORM OPEN-OUTPUT-FILE
              WHEN WRITER-OP-ADD-FIELD
                 PERFORM ADD-CALLER-FIELD
              WHEN WRITER-OP-COMMIT-RECORD
                 PERFORM COMMIT-ONE-RECORD
              WHEN WRITER-OP-CLOSE-OUTPUT
                 PERFORM CLOSE-OUTPUT-FILE
              WHEN OTHER
                 PERFORM RAISE-UNKNOWN-OPERATION-ERROR
           END-EVALUATE.
      
           GOBACK.
      *
       OPEN-OUTPUT-FILE.
           OPEN OUTPUT ISISOUT.
           IF NOT ISISOUT-OK
              PERFORM RAISE-OPEN-ERROR
           END-IF.
           MOVE ZERO                          TO NEXT-MFN.
           PERFORM RESET-BUILD-AREA.
      *
       CLOSE-OUTPUT-FILE.
           CLOSE ISISOUT.
           IF NOT ISISOUT-OK
              PERFORM RAISE-CLOSE-ERROR
           END-IF.
      *
       RESET-BUILD-AREA.
           MOVE ZERO                          TO ISF-BUILD-TOT.
           MOVE SPACE                         TO ISF-BUILD-STATUS.
      *
       ADD-CALLER-FIELD.
      * ADD-FIELD(tag, content) - tag must be greater than zero
           IF WFLD-TAG EQUAL ZERO
              PERFORM RAISE-ZERO-TAG-ERROR
           ELSE
              MOVE WFLD-TAG                   TO W-ADD-TAG
              MOVE WFLD-CONTENT-LEN            TO W-ADD-CONTENT-LEN
              MOVE WFLD-CONTENT                TO W-ADD-CONTENT
              PERFORM ADD-ONE-FIELD THRU ADD-ONE-FIELD-EXIT
           END-IF.
      *
       ADD-ONE-FIELD.
      * truncate content to the run's configured maximum field length,
      * leftmost characters kept - no rounding, no whitespace trimming
           IF W-ADD-CONTENT-LEN > PARM-MAX-FLD-LENGTH
              MOVE PARM-MAX-FLD-LENGTH        TO W-ADD-CONTENT-LEN
           END-IF.
      
           IF ISF-BUILD-TOT >= CC-MAX-FIELDS
              PERFORM APPLY-OVERFLOW-RULE
              IF ISF-BUILD-TOT >= CC-MAX-FIELDS
                 SET ISF-OVERFLOWED            TO TRUE
                 GO TO ADD-ONE-FIELD-EXIT
              END-IF
           END-IF.
      
           IF ISF-OVERFLOWED
      * record is already marked TOO-MANY-FIELDS - drop silently until
      * the next COMMIT-RECORD discards the whole record
              GO TO ADD-ONE-FIELD-EXIT
           END-IF.
      
           ADD 1                              TO ISF-BUILD-TOT.
           MOVE W-ADD-TAG                     TO ISF-BUILD-TAG (ISF-BUILD-TOT).
           MOVE W-ADD-CONTENT-LEN              TO
                                       ISF-BUILD-CONTENT-LEN (ISF-BUILD-TOT).
           MOVE W-ADD-CONTENT                  TO
                                       ISF-BUILD-CONTENT (ISF-BUILD-TOT).
           PERFORM NUMBER-THIS-OCCURRENCE.
      *
       ADD-ONE-FIELD-EXIT.
           EXIT.
      *
       NUMBER-THIS-OCCURRENCE.
      * the SEQ of a tag occurrence counts how many times the same tag
      * already appears earlier in the record being built - informational
      * only, not used by any control-break logic in this program
           MOVE ZERO                          TO W-SEQ-TOT.
           MOVE 1                             TO W-SEQ-IDX.
      
           PERFORM COUNT-ONE-PRIOR-OCCURRENCE
              UNTIL W-SEQ-IDX > ISF-BUILD-TOT.
      
           MOVE W-SEQ-TOT                     TO ISF-BUILD-SEQ (ISF-BUILD-TOT).
      *
       COUNT-ONE-PRIOR-OCCURRENCE.
           IF ISF-BUILD-TAG (W-SEQ-IDX) EQUAL ISF-BUILD-TAG (ISF-BUILD-TOT)
              ADD 1                           TO W-SEQ-TOT
           END-IF.
           ADD 1                              TO W-SEQ-IDX.
      *
       APPLY-OVERFLOW-RULE.
      * field-count overflow: if REMOVABLE-FIELD-TAGS is non-empty, delete
      * every occurrence of each tag in that set, then retry; an empty
      * set (or no room made) leaves the record over its field limit
      
           IF PARM-REMOVABLE-TOT EQUAL ZERO
              GO TO APPLY-OVERFLOW-RULE-EXIT
           END-IF.
      
           MOVE 1                             TO W-REMOVABLE-IDX.
           PERFORM REMOVE-ONE-REMOVABLE-TAG-SET
              UNTIL W-REMOVABLE-IDX > PARM-REMOVABLE-TOT.
      *
       APPLY-OVERFLOW-RULE-EXIT.
           EXIT.
      *
       REMOVE-ONE-REMOVABLE-TAG-SET.
           MOVE ZERO                          TO W-KEEP-TOT.
           MOVE 1                             TO W-SCAN-IDX.
      
           PERFORM COMPACT-ONE-BUILD-ENTRY
              UNTIL W-SCAN-IDX > ISF-BUILD-TOT.
      
           MOVE W-KEEP-TOT                    TO ISF-BUILD-TOT.
           ADD 1                              TO W-REMOVABLE-IDX.
      *
       COMPACT-ONE-BUILD-ENTRY.
           IF ISF-BUILD-TAG (W-SCAN-IDX) NOT EQUAL
                                      PARM-REMOVABLE-TAG (W-REMOVABLE-IDX)
              ADD 1                           TO W-KEEP-TOT
              IF W-KEEP-TOT NOT EQUAL W-SCAN-IDX
                 MOVE ISF-BUILD-EL (W-SCAN-IDX) TO ISF-BUILD-EL (W-KEEP-TOT)
              END-IF
           END-IF.
           ADD 1                              TO W-SCAN-IDX.
      *
       COMMIT-ONE-RECORD.
      * COMMIT-RECORD - optionally attach the FILE-NAME field (999) first,
      * subject to the same field-limit / overflow rule as ADD-FIELD
           IF PARM-CREATE-FILE-NAME-ON
              MOVE CC-FILE-NAME-TAG           TO W-ADD-TAG
              MOVE WFLD-FILE-NAME              TO W-ADD-CONTENT
              MOVE ZERO                       TO W-ADD-CONTENT-LEN
              INSPECT WFLD-FILE-NAME
                 TALLYING W-ADD-CONTENT-LEN FOR CHARACTERS BEFORE SPACE
              PERFORM ADD-ONE-FIELD THRU ADD-ONE-FIELD-EXIT
           END-IF.
      
           IF ISF-BUILD-TOT EQUAL ZERO
      * nothing was ever added to this record - discard without writing
              CONTINUE
           ELSE
              IF ISF-OVERFLOWED
      * too many fields - discard the whole record, report it as skipped
                 PERFORM RAISE-TOO-MANY-FIELDS-ERROR
              ELSE
                 ADD 1                        TO NEXT-MFN
                 PERFORM WRITE-ALL-BUILD-FIELDS
              END-IF
           END-IF.
      
           PERFORM RESET-BUILD-AREA.
      *
       WRITE-ALL-BUILD-FIELDS.
           MOVE 1                             TO W-SCAN-IDX.
           PERFORM WRITE-ONE-BUILD-FIELD
              UNTIL W-SCAN-IDX > ISF-BUILD-TOT
              OR MR-RESULT NOT EQUAL ZERO.
      *
       WRITE-ONE-BUILD-FIELD.
           MOVE NEXT-MFN                      TO ISF-MFN.
           SET ISF-ACTIVE                      TO TRUE.
           MOVE ISF-BUILD-TAG (W-SCAN-IDX)      TO ISF-TAG.
           MOVE ISF-BUILD-SEQ (W-SCAN-IDX)      TO ISF-SEQ.
           MOVE SPACE                         TO ISF-CONTENT.
           IF ISF-BUILD-CONTENT-LEN (W-SCAN-IDX) > ZERO
              MOVE ISF-BUILD-CONTENT (W-SCAN-IDX)
                     (1 : ISF-BUILD-CONTENT-LEN (W-SCAN-IDX))  TO ISF-CONTENT
           END-IF.
      
           WRITE ISISOUT-REC FROM ISF-RECORD.
           IF NOT ISISOUT-OK
              PERFORM RAISE-WRITE-ERROR
           END-IF.
      
           ADD 1                              TO W-SCAN-IDX.
      *
       RAISE-OPEN-ERROR.
           MOVE 30                           TO MR-RESULT.
           STRING 'unable to open ISISOUT, file status '
                                              DELIMITED BY SIZE
                  ISISOUT-FS                 DELIMITED BY SIZE
             INTO MR-DESCRIPTION.
           MOVE 'OPEN-OUTPUT-FILE'           TO MR-POSITION.
      *
       RAISE-CLOSE-ERROR.
           MOVE 31                           TO MR-RESULT.
           STRING 'unable to close ISISOUT, file status '
                                              DELIMITED BY SIZE
                  ISISOUT-FS                 DELIMITED BY SIZE
             INTO MR-DESCRIPTION.
           MOVE 'CLOSE-OUTPUT-FILE'          TO MR-POSITION.
      *
       RAISE-WRITE-ERROR.
           MOVE 32                           TO MR-RESULT.
           STRING 'unable to write ISISOUT, file status '
                                              DELIMITED BY SIZE
                  ISISOUT-FS                 DELIMITED BY SIZE
             INTO MR-DESCRIPTION.
           MOVE 'WRITE-ALL-BUILD-FIELDS'     TO MR-POSITION.
      *
       RAISE-ZERO-TAG-ERROR.
           MOVE 33                           TO MR-RESULT.
           MOVE ZERO                         TO W-ADD-TAG-N.
           STRING 'ADD-FIELD called with a zero tag '
                                              DELIMITED BY SIZE
                  W-ADD-TAG-X                DELIMITED BY SIZE
             INTO MR-DESCRIPTION.
           MOVE 'ADD-CALLER-FIELD'           TO MR-POSITION.
      *
       RAISE-TOO-MANY-FIELDS-ERROR.
           MOVE 34                           TO MR-RESULT.
           MOVE 'record discarded - too many fields (32767)'
                                              TO MR-DESCRIPTION.
           MOVE 'COMMIT-ONE-RECORD'          TO MR-POSITION.
      *
       RAISE-UNKNOWN-OPERATION-ERROR.
           MOVE 35                           TO MR-RESULT.
           STRING 'unknown writer operation code '
                                              DELIMITED BY SIZE
                  WRITER-OP-CODE              DELIMITED BY SIZE
             INTO MR-DESCRIPTION.
           MOVE 'BEGIN-X70R001'              TO MR-POSITION.
