      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70S001.
       AUTHOR.        L TADDEI.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  11/04/1991.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70S001
      * **++ passo ToSubfield: legge il file ISIS grezzo MFN per MFN e
      *      sposta ogni occorrenza del campo "guest" in un subcampo
      *      del campo "host" che lo precede o lo segue (PARMIN decide
      *      l'ordine), riscrivendo il record sul file ISIS di uscita
      *      tramite IsisWriter
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 11/04/91 LT  MI3225 ORIGINAL PROGRAM - GUEST-BEFORE-HOST   MI3225
      *              ONLY, HOST-BEFORE-GUEST ADDED LATER.          MI3225
      * 03/02/92 LT  MI3260 HOST-BEFORE-GUEST ORDER ADDED, GATED   MI3260
      *              BY PARM-GUEST-BEFORE-HOST SWITCH.             MI3260
      * 08/19/93 RC  MI3320 A RECORD WITH NO HOST AND NO GUEST     MI3320
      *              NOW PASSES THROUGH UNCHANGED - WAS SILENTLY   MI3320
      *              EMITTING AN EMPTY RECORD BEFORE THIS FIX.     MI3320
      * 04/06/95 LT  MI3400 GUEST FIELDS SEEN BEFORE THE FIRST     MI3400
      *              HOST IN HOST-BEFORE-GUEST MODE ARE NOW        MI3400
      *              DROPPED INSTEAD OF ATTACHED TO THE WRONG      MI3400
      *              HOST OCCURRENCE.                              MI3400
      * 12/02/98 RC  MI3511 Y2K - DATE-COMPILED LEFT BLANK, NO     MI3511
      *              2-DIGIT YEAR FIELDS IN THIS PROGRAM.          MI3511
      * 01/19/99 LT  MI3513 Y2K REVIEW SIGNED OFF - RC/LT.         MI3513
      * 09/03/03 LT  MI3651 ISF-STATUS NOW CHECKED - DELETED       MI3651
      *              RECORDS ARE SKIPPED INSTEAD OF REBUILT.       MI3651
      * 05/02/06 RC  MI3711 PROGRESS LINE ADDED EVERY TELL-TH      MI3711
      *              RECORD, SAME AS X70L001/X70M001.              MI3711
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           UPSI-0 ON STATUS IS W-TRACE-ON
                  OFF STATUS IS W-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PARMIN                ASSIGN TO PARMIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS PARMIN-FS.
           SELECT ISISIN                ASSIGN TO ISISIN
                                ORGANIZATION IS LINE SEQUENTIAL
                                FILE STATUS IS ISISIN-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  PARMIN.
       01  PARMIN-REC.
           03  PARMIN-DATA              PIC X(139).
           03  FILLER                 PIC X(01).
      *
       FD  ISISIN.
       01  ISISIN-REC.
           03  ISISIN-DATA              PIC X(2070).
           03  FILLER                 PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-ISIS-WRITER-PGM       PIC X(08) VALUE 'X70R001'.
           03  CC-TOO-MANY-FIELDS-RC    PIC 9(04) VALUE 34.
           03  FILLER                 PIC X(01).
       01  LS-FILE-STATUSES.
           03  PARMIN-FS                PIC X(02).
               88  PARMIN-OK                    VALUE '00'.
           03  ISISIN-FS                PIC X(02).
               88  ISISIN-OK                    VALUE '00'.
               88  ISISIN-EOF                   VALUE '10'.
           03  FILLER                 PIC X(01).
      *
       COPY X70ISF.
      *
       COPY X70WOP.
      *
       COPY X70WFLD.
      *
       COPY X70PARM.
      *
       COPY X70MR.
      *
      * --- one logical input record, accumulated field by field off
      *     ISISIN until the MFN changes (read-ahead control break) --
       01  WS-IN-RECORD.
           03  WS-IN-TOT                PIC 9(05) COMP VALUE ZERO.
           03  FILLER                 PIC X(01).
           03  WS-IN-TB.
               05  WS-IN-EL OCCURS 0 TO 32767
                                   DEPENDING ON WS-IN-TOT
                                   INDEXED BY WS-IN-IDX.
                   07  WS-IN-TAG            PIC 9(04).
                   07  WS-IN-CONTENT-LEN     PIC 9(04) COMP.
                   07  WS-IN-CONTENT         PIC X(2048).
      *
      * --- one suffix slot per WS-IN-TB entry, filled in only for  --
      *     HOST-TAG occurrences by COMPUTE-HOST-SUFFIXES ------------
       01  WS-SFX-RECORD.
           03  FILLER                 PIC X(01).
           03  WS-SFX-TB.
               05  WS-SFX-EL OCCURS 0 TO 32767
                                   DEPENDING ON WS-IN-TOT
                                   INDEXED BY WS-SFX-IDX.
                   07  WS-SFX-CONTENT       PIC X(2048).
                   07  WS-SFX-LEN            PIC 9(04) COMP.
      *
      * --- the rebuilt fields waiting to be sent to IsisWriter for  --
      *     this same logical record, in output order -----------------
       01  WS-OUT-RECORD.
           03  WS-OUT-TOT               PIC 9(05) COMP VALUE ZERO.
           03  FILLER                 PIC X(01).
           03  WS-OUT-TB.
               05  WS-OUT-EL OCCURS 0 TO 32767
                                    DEPENDING ON WS-OUT-TOT
                                    INDEXED BY WS-OUT-IDX.
                   07  WS-OUT-TAG            PIC 9(04).
                   07  WS-OUT-CONTENT-LEN     PIC 9(04) COMP.
                   07  WS-OUT-CONTENT         PIC X(2048).
      *
       LOCAL-STORAGE SECTION.
       01  LS-EMIT-FIELD.
           03  W-EMIT-TAG               PIC 9(04).
           03  W-EMIT-LEN                PIC 9(04) COMP.
           03  W-EMIT-CONTENT            PIC X(2048).
           03  FILLER                 PIC X(01).
      *
       01  LS-MERGE-WORK.
           03  W-HOST-IDX                PIC 9(05) COMP.
           03  W-PEND-CONTENT            PIC X(2048).
           03  W-PEND-LEN                 PIC 9(04) COMP.
           03  W-STRING-WORK             PIC X(2048).
           03  W-STRING-WORK2            PIC X(2048).
           03  W-BUILD-LEN                PIC 9(04) COMP.
           03  W-SCRATCH-CONTENT         PIC X(2048).
           03  W-SCRATCH-LEN              PIC 9(04) COMP.
           03  FILLER                    PIC X(01).
      *
       01  LS-SWITCHES.
           03  W-PROGRESS-SWITCH         PIC X(01).
               88  W-SHOW-PROGRESS-NOW          VALUE 'Y'.
           03  FILLER                   PIC X(01).
      *
       01  LS-UTILS.
           03  CURRENT-MFN               PIC 9(09).
           03  W-SCAN-IDX                PIC 9(05) COMP.
           03  W-TELL-CTR                PIC 9(09) COMP VALUE ZERO.
           03  W-START-TIME.
               05  W-START-HH                PIC 9(02).
               05  W-START-MM                PIC 9(02).
               05  W-START-SS                PIC 9(02).
               05  W-START-HS                PIC 9(02).
           03  W-CURRENT-TIME.
               05  W-CURRENT-HH              PIC 9(02).
               05  W-CURRENT-MM              PIC 9(02).
               05  W-CURRENT-SS              PIC 9(02).
               05  W-CURRENT-HS              PIC 9(02).
           03  W-START-TOTAL-SEC         PIC 9(07) COMP VALUE ZERO.
           03  W-CURRENT-TOTAL-SEC       PIC 9(07) COMP VALUE ZERO.
           03  W-ELAPSED-AREA.
               05  W-ELAPSED-N                   PIC 9(07)V9(02).
               05  W-ELAPSED-X REDEFINES W-ELAPSED-N
                               PIC X(09).
           03  FILLER                   PIC X(01).
      *
       01  LS-COUNTERS.
           03  W-RECORDS-READ            PIC 9(09) COMP VALUE ZERO.
           03  W-RECORDS-WRITTEN         PIC 9(09) COMP VALUE ZERO.
           03  W-RECORDS-SKIPPED-INACTIVE PIC 9(09) COMP VALUE ZERO.
           03  FILLER                    PIC X(01).
      *
       PROCEDURE DIVISION.
      *
      * --- driver: open everything, walk the input file one MFN    --
      *     group at a time, close, print the run summary -----------
       BEGIN-X70S001.
           MOVE ZERO                            TO W-RECORDS-READ
           MOVE ZERO                            TO W-RECORDS-WRITTEN
           MOVE ZERO                            TO W-RECORDS-SKIPPED-INACTIVE.
           ACCEPT W-START-TIME FROM TIME.

           PERFORM READ-RUN-PARAMETERS.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70S001-EXIT
           END-IF.

           PERFORM OPEN-ISIS-OUTPUT.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70S001-EXIT
           END-IF.

           PERFORM OPEN-INPUT-FILE.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BEGIN-X70S001-EXIT
           END-IF.

           PERFORM READ-ISISIN-FILE.
           PERFORM PROCESS-ONE-GROUP THRU PROCESS-ONE-GROUP-EXIT
              UNTIL ISISIN-EOF.

           PERFORM CLOSE-INPUT-FILE.
           PERFORM CLOSE-ISIS-OUTPUT.
       BEGIN-X70S001-EXIT.
           ACCEPT W-CURRENT-TIME FROM TIME.
           PERFORM COMPUTE-ELAPSED-TIME.
           PERFORM SHOW-RUN-SUMMARY.
           GOBACK.
      *
       READ-RUN-PARAMETERS.
           OPEN INPUT PARMIN.
           IF NOT PARMIN-OK
              PERFORM RAISE-PARMIN-OPEN-ERROR
              GO TO READ-RUN-PARAMETERS-EXIT
           END-IF.

           READ PARMIN INTO RUN-PARM.
           IF NOT PARMIN-OK
              PERFORM RAISE-PARMIN-READ-ERROR
           END-IF.

           CLOSE PARMIN.
       READ-RUN-PARAMETERS-EXIT.
           EXIT.
      *
       OPEN-ISIS-OUTPUT.
           SET WRITER-OP-OPEN-OUTPUT            TO TRUE.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       CLOSE-ISIS-OUTPUT.
           SET WRITER-OP-CLOSE-OUTPUT           TO TRUE.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
      *
       OPEN-INPUT-FILE.
           OPEN INPUT ISISIN.
           IF NOT ISISIN-OK
              PERFORM RAISE-ISISIN-OPEN-ERROR
           END-IF.
      *
       CLOSE-INPUT-FILE.
           CLOSE ISISIN.
      *
       READ-ISISIN-FILE.
           READ ISISIN INTO ISF-RECORD.
           IF ISISIN-OK
              ADD 1                             TO W-RECORDS-READ
           ELSE
              IF NOT ISISIN-EOF
                 PERFORM RAISE-ISISIN-READ-ERROR
              END-IF
           END-IF.
      *
      * --- ISF-RECORD already holds the first row of the new group  --
      *     on entry - ACCUMULATE-ONE-ROW builds WS-IN-TB if it is   --
      *     active, SKIP-ONE-GROUP-ROW just reads past it if not ----
       PROCESS-ONE-GROUP.
           MOVE ISF-MFN                        TO CURRENT-MFN.
           MOVE ZERO                           TO WS-IN-TOT.
           IF ISF-ACTIVE
              PERFORM ACCUMULATE-ONE-ROW
                 UNTIL ISISIN-EOF
                 OR ISF-MFN NOT EQUAL CURRENT-MFN
           ELSE
              ADD 1                            TO W-RECORDS-SKIPPED-INACTIVE
              PERFORM SKIP-ONE-GROUP-ROW
                 UNTIL ISISIN-EOF
                 OR ISF-MFN NOT EQUAL CURRENT-MFN
           END-IF.

           IF WS-IN-TOT > ZERO
              PERFORM MERGE-AND-WRITE-RECORD
           END-IF.

           IF W-TELL-CTR > ZERO
              IF (W-RECORDS-READ / W-TELL-CTR) * W-TELL-CTR
                                    EQUAL W-RECORDS-READ
                 PERFORM SHOW-PROGRESS-LINE
              END-IF
           END-IF.
       PROCESS-ONE-GROUP-EXIT.
           EXIT.
      *
       ACCUMULATE-ONE-ROW.
           ADD 1                                TO WS-IN-TOT.
           MOVE ISF-TAG                TO WS-IN-TAG (WS-IN-TOT).
           MOVE ISF-CONTENT            TO W-SCRATCH-CONTENT.
           PERFORM RTRIM-CONTENT.
           MOVE W-SCRATCH-LEN           TO WS-IN-CONTENT-LEN (WS-IN-TOT).
           MOVE ISF-CONTENT            TO WS-IN-CONTENT (WS-IN-TOT).
           PERFORM READ-ISISIN-FILE.
      *
       SKIP-ONE-GROUP-ROW.
           PERFORM READ-ISISIN-FILE.
      *
       RTRIM-CONTENT.
           MOVE 2048                            TO W-SCRATCH-LEN.
           PERFORM RTRIM-ONE-STEP
              UNTIL W-SCRATCH-LEN EQUAL ZERO
              OR W-SCRATCH-CONTENT (W-SCRATCH-LEN : 1) NOT EQUAL SPACE.
      *
       RTRIM-ONE-STEP.
           SUBTRACT 1                           FROM W-SCRATCH-LEN.
      *
      * --- pass 1 fills in the subfield suffix for every HOST-TAG   --
      *     occurrence in WS-IN-TB, pass 2 rebuilds WS-OUT-TB from   --
      *     WS-IN-TB using those suffixes - see COMPUTE-HOST-        --
      *     SUFFIXES and BUILD-OUTPUT-FIELDS below -------------------
       MERGE-AND-WRITE-RECORD.
           PERFORM COMPUTE-HOST-SUFFIXES.
           PERFORM BUILD-OUTPUT-FIELDS.
           IF WS-OUT-TOT > ZERO
              PERFORM WRITE-OUTPUT-RECORD
           END-IF.
      *
      * --- GUEST-BEFORE-HOST: a host's suffix is the guest run that --
      *     immediately precedes it. HOST-BEFORE-GUEST: a host's     --
      *     suffix is the guest run that follows it, up to the next  --
      *     host or end of record (the trailing flush below handles  --
      *     the end-of-record case) - guests with no host to attach  --
      *     to, either way, are simply dropped --------------------------
       COMPUTE-HOST-SUFFIXES.
           MOVE ZERO                            TO W-HOST-IDX.
           MOVE SPACE                           TO W-PEND-CONTENT.
           MOVE ZERO                            TO W-PEND-LEN.
           PERFORM COMPUTE-ONE-SUFFIX-STEP
              VARYING W-SCAN-IDX FROM 1 BY 1
              UNTIL W-SCAN-IDX > WS-IN-TOT.

           IF PARM-GUEST-BEFORE-HOST-ON
              GO TO COMPUTE-HOST-SUFFIXES-EXIT
           END-IF.
           IF W-HOST-IDX > ZERO
              PERFORM ASSIGN-PENDING-TO-HOST
           END-IF.
       COMPUTE-HOST-SUFFIXES-EXIT.
           EXIT.
      *
       COMPUTE-ONE-SUFFIX-STEP.
           IF WS-IN-TAG (W-SCAN-IDX) EQUAL PARM-GUEST-TAG
              PERFORM ACCUMULATE-ONE-GUEST-SUFFIX
           ELSE
              IF WS-IN-TAG (W-SCAN-IDX) EQUAL PARM-HOST-TAG
                 PERFORM PROCESS-ONE-HOST-OCCURRENCE
              END-IF
           END-IF.
      *
       ACCUMULATE-ONE-GUEST-SUFFIX.
           MOVE W-PEND-CONTENT                  TO W-STRING-WORK.
           STRING W-STRING-WORK (1 : W-PEND-LEN)   DELIMITED BY SIZE
                  '^'                             DELIMITED BY SIZE
                  PARM-SUBFIELD-CODE               DELIMITED BY SIZE
                  WS-IN-CONTENT (W-SCAN-IDX)
                      (1 : WS-IN-CONTENT-LEN (W-SCAN-IDX))
                                                    DELIMITED BY SIZE
             INTO W-STRING-WORK2.
           MOVE W-STRING-WORK2                  TO W-PEND-CONTENT.
           COMPUTE W-PEND-LEN = W-PEND-LEN + 2
                                + WS-IN-CONTENT-LEN (W-SCAN-IDX).
      *
      * --- GUEST-BEFORE-HOST: this host takes the pending run now    --
      *     and the list clears. HOST-BEFORE-GUEST: the PREVIOUS      --
      *     remembered host (if any) takes the pending run, then     --
      *     this host becomes the new remembered host -----------------
       PROCESS-ONE-HOST-OCCURRENCE.
           IF PARM-GUEST-BEFORE-HOST-ON
              MOVE W-SCAN-IDX                   TO W-HOST-IDX
              PERFORM ASSIGN-PENDING-TO-HOST
           ELSE
              IF W-HOST-IDX > ZERO
                 PERFORM ASSIGN-PENDING-TO-HOST
              ELSE
                 MOVE SPACE                      TO W-PEND-CONTENT
                 MOVE ZERO                       TO W-PEND-LEN
              END-IF
              MOVE W-SCAN-IDX                    TO W-HOST-IDX
           END-IF.
      *
       ASSIGN-PENDING-TO-HOST.
           MOVE W-PEND-CONTENT         TO WS-SFX-CONTENT (W-HOST-IDX).
           MOVE W-PEND-LEN              TO WS-SFX-LEN (W-HOST-IDX).
           MOVE SPACE                           TO W-PEND-CONTENT.
           MOVE ZERO                            TO W-PEND-LEN.
      *
      * --- pass 2: walk WS-IN-TB in original order - GUEST-TAG rows  --
      *     are dropped, HOST-TAG rows are rebuilt from their own     --
      *     content plus the WS-SFX-TB slot filled in above, every    --
      *     other row copies straight through unchanged ---------------
       BUILD-OUTPUT-FIELDS.
           MOVE ZERO                            TO WS-OUT-TOT.
           PERFORM BUILD-ONE-OUTPUT-STEP
              VARYING W-SCAN-IDX FROM 1 BY 1
              UNTIL W-SCAN-IDX > WS-IN-TOT.
      *
       BUILD-ONE-OUTPUT-STEP.
           IF WS-IN-TAG (W-SCAN-IDX) EQUAL PARM-HOST-TAG
              PERFORM EMIT-HOST-FIELD
           ELSE
              IF WS-IN-TAG (W-SCAN-IDX) NOT EQUAL PARM-GUEST-TAG
                 PERFORM COPY-ONE-PASSTHRU-FIELD
              END-IF
           END-IF.
      *
       COPY-ONE-PASSTHRU-FIELD.
           MOVE WS-IN-TAG (W-SCAN-IDX)          TO W-EMIT-TAG.
           MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)   TO W-EMIT-LEN.
           MOVE WS-IN-CONTENT (W-SCAN-IDX)       TO W-EMIT-CONTENT.
           PERFORM EMIT-ONE-OUTPUT-FIELD.
      *
       EMIT-HOST-FIELD.
           MOVE WS-IN-CONTENT (W-SCAN-IDX)      TO W-STRING-WORK.
           MOVE WS-IN-CONTENT-LEN (W-SCAN-IDX)   TO W-BUILD-LEN.
           IF WS-SFX-LEN (W-SCAN-IDX) > ZERO
              STRING W-STRING-WORK (1 : W-BUILD-LEN) DELIMITED BY SIZE
                     WS-SFX-CONTENT (W-SCAN-IDX)
                         (1 : WS-SFX-LEN (W-SCAN-IDX))
                                                       DELIMITED BY SIZE
                INTO W-STRING-WORK2
              MOVE W-STRING-WORK2               TO W-STRING-WORK
              COMPUTE W-BUILD-LEN = W-BUILD-LEN
                                    + WS-SFX-LEN (W-SCAN-IDX)
           END-IF.
           MOVE PARM-HOST-TAG                   TO W-EMIT-TAG.
           MOVE W-BUILD-LEN                      TO W-EMIT-LEN.
           MOVE W-STRING-WORK                    TO W-EMIT-CONTENT.
           PERFORM EMIT-ONE-OUTPUT-FIELD.
      *
       EMIT-ONE-OUTPUT-FIELD.
           ADD 1                                TO WS-OUT-TOT.
           MOVE W-EMIT-TAG          TO WS-OUT-TAG (WS-OUT-TOT).
           MOVE W-EMIT-LEN          TO WS-OUT-CONTENT-LEN (WS-OUT-TOT).
           MOVE SPACE               TO WS-OUT-CONTENT (WS-OUT-TOT).
           IF W-EMIT-LEN > ZERO
              MOVE W-EMIT-CONTENT (1 : W-EMIT-LEN)
                         TO WS-OUT-CONTENT (WS-OUT-TOT)
                                       (1 : W-EMIT-LEN)
           END-IF.
      *
      * --- send the rebuilt fields to IsisWriter, one ADD-FIELD per --
      *     WS-OUT-TB entry, then COMMIT-RECORD -----------------------
       WRITE-OUTPUT-RECORD.
           MOVE 1                               TO WS-OUT-IDX.
           PERFORM SEND-ONE-OUTPUT-FIELD THRU
              SEND-ONE-OUTPUT-FIELD-EXIT
              VARYING WS-OUT-IDX FROM 1 BY 1
              UNTIL WS-OUT-IDX > WS-OUT-TOT.

           SET WRITER-OP-COMMIT-RECORD          TO TRUE.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
           IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
              MOVE ZERO                         TO MR-RESULT
           ELSE
              IF MR-RESULT EQUAL ZERO
                 ADD 1                          TO W-RECORDS-WRITTEN
              END-IF
           END-IF.
      *
       SEND-ONE-OUTPUT-FIELD.
           MOVE WS-OUT-TAG (WS-OUT-IDX)          TO WFLD-TAG.
           MOVE WS-OUT-CONTENT-LEN (WS-OUT-IDX)  TO WFLD-CONTENT-LEN.
           MOVE SPACE                            TO WFLD-CONTENT.
           MOVE WS-OUT-CONTENT (WS-OUT-IDX)
                              (1 : WS-OUT-CONTENT-LEN (WS-OUT-IDX))
                      TO WFLD-CONTENT (1 : WS-OUT-CONTENT-LEN
                                                      (WS-OUT-IDX)).

           SET WRITER-OP-ADD-FIELD              TO TRUE.
           CALL CC-ISIS-WRITER-PGM USING WRITER-OPERATION-AREA
                                WFLD-AREA
                                RUN-PARM
                                MR.
           IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
              MOVE ZERO                         TO MR-RESULT
           END-IF.
       SEND-ONE-OUTPUT-FIELD-EXIT.
           EXIT.
      *
       SHOW-PROGRESS-LINE.
           ACCEPT W-CURRENT-TIME FROM TIME.
           PERFORM COMPUTE-ELAPSED-TIME.
           DISPLAY 'X70S001 RECORDS READ=' W-RECORDS-READ
                   ' WRITTEN=' W-RECORDS-WRITTEN
                   ' ELAPSED=' W-ELAPSED-X.
      *
       COMPUTE-ELAPSED-TIME.
           COMPUTE W-START-TOTAL-SEC =
                   (W-START-HH * 3600) + (W-START-MM * 60) + W-START-SS.
           COMPUTE W-CURRENT-TOTAL-SEC =
                   (W-CURRENT-HH * 3600) + (W-CURRENT-MM * 60)
                                          + W-CURRENT-SS.
           IF W-CURRENT-TOTAL-SEC < W-START-TOTAL-SEC
              ADD 86400                         TO W-CURRENT-TOTAL-SEC
           END-IF.
           COMPUTE W-ELAPSED-N =
                   (W-CURRENT-TOTAL-SEC - W-START-TOTAL-SEC).
      *
       SHOW-RUN-SUMMARY.
           DISPLAY '----------------------------------------------'.
           DISPLAY 'X70S001 TOSUBFIELD PASS - RUN SUMMARY'.
           DISPLAY 'RECORDS READ .......... ' W-RECORDS-READ.
           DISPLAY 'RECORDS WRITTEN ....... ' W-RECORDS-WRITTEN.
           DISPLAY 'RECORDS SKIPPED (DEL).. ' W-RECORDS-SKIPPED-INACTIVE.
           DISPLAY 'ELAPSED (SECONDS) ..... ' W-ELAPSED-X.
           DISPLAY '----------------------------------------------'.
           IF MR-RESULT NOT EQUAL ZERO
              DISPLAY 'X70S001 ABORTED - MR-RESULT=' MR-RESULT
                      ' ' MR-DESCRIPTION
              MOVE 12                           TO RETURN-CODE
           END-IF.
      *
       RAISE-PARMIN-OPEN-ERROR.
           MOVE 260                             TO MR-RESULT.
           MOVE 'PARMIN OPEN ERROR'              TO MR-DESCRIPTION.
           MOVE PARMIN-FS                        TO MR-POSITION.
      *
       RAISE-PARMIN-READ-ERROR.
           MOVE 261                             TO MR-RESULT.
           MOVE 'PARMIN READ ERROR'              TO MR-DESCRIPTION.
           MOVE PARMIN-FS                        TO MR-POSITION.
      *
       RAISE-ISISIN-OPEN-ERROR.
           MOVE 262                             TO MR-RESULT.
           MOVE 'ISISIN OPEN ERROR'              TO MR-DESCRIPTION.
           MOVE ISISIN-FS                        TO MR-POSITION.
      *
       RAISE-ISISIN-READ-ERROR.
           MOVE 263                             TO MR-RESULT.
           MOVE 'ISISIN READ ERROR'              TO MR-DESCRIPTION.
           MOVE ISISIN-FS                        TO MR-POSITION.
           SET ISISIN-EOF                        TO TRUE.
