      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70T001.
       AUTHOR.        R CAVALLO.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  05/14/1991.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70T001
      * **++ programma per compilare la tabella di conversione in un
      *      albero dei tag e calcolarne il livello di salvataggio
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 05/14/91 RC  MI3180 ORIGINAL PROGRAM.                  MI3180
      * 06/02/91 RC  MI3180 ADDED DUPLICATE-ATTRIBUTE CHECK.    MI3180
      * 09/21/91 RC  MI3201 FIXED ROOT-NAME COMPARE ON BLANKS.  MI3201
      * 11/30/91 LT  MI3214 SAVE-LEVEL WALK NOW STOPS ON THE    MI3214
      *              FIRST BRANCHING NODE, NOT THE LAST.        MI3214
      * 03/11/92 RC  MI3260 RECORD-SAVE NOW COMPUTED BOTTOM-UP  MI3260
      *              PER REVISED SPEC FROM BIREME.              MI3260
      * 08/19/93 LT  MI3340 COMMENT CLEANUP, NO LOGIC CHANGE.   MI3340
      * 02/07/95 RC  MI3390 RAISED TREE-MAP LIMIT TO 500 NODES. MI3390
      * 10/02/96 LT  MI3455 ADDED DIFFERENT-LEAF-TAG CHECK.     MI3455
      * 12/01/98 RC  MI3510 Y2K - DATE-COMPILED LEFT BLANK,     MI3510
      *              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.    MI3510
      * 01/19/99 LT  MI3512 Y2K REVIEW SIGNED OFF - RC/LT.      MI3512
      * 07/08/02 RC  MI3610 SUPPORT FOR ATTRIBUTE-ONLY LEAF     MI3610
      *              SEGMENTS ("@name") ADDED.                  MI3610
      * 04/30/05 LT  MI3688 MINOR - TRIMMED TRAILING BLANKS     MI3688
      *              BEFORE COMPARING PATH SEGMENTS.             MI3688
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
      * class used to recognize a numeric TAG-TEXT (decimal digits only;
      * tags in the conversion table are always 4-digit zero-padded)
           CLASS TAG-TEXT-VALID IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CONVTAB               ASSIGN TO CONVTAB
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS CONVTAB-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  CONVTAB.
       01  CONVTAB-REC.
           03  CONVTAB-DATA               PIC X(249).
           03  FILLER                    PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-NULL-TAG-TEXT          PIC X(02)  VALUE '-1'.
           03  CC-NULL-TAG-NUM           PIC S9(04) VALUE -1.
           03  CC-ATTR-MARKER            PIC X(01)  VALUE '@'.
           03  CC-PATH-SEP               PIC X(01)  VALUE '/'.
           03  CC-COMMENT-MARKER         PIC X(01)  VALUE '#'.
           03  FILLER                    PIC X(01).
      *
       01  LS-FILE-STATUSES.
           03  CONVTAB-FS                PIC X(02).
               88  CONVTAB-OK                VALUE '00'.
               88  CONVTAB-EOF               VALUE '10'.
           03  FILLER                    PIC X(01).
      *
       LOCAL-STORAGE SECTION.
       01  LS-UTILS.
           03  LINE-NUM                  PIC 9(07) COMP VALUE ZERO.
           03  SEG-TOT                   PIC 9(02) COMP.
           03  SEG-IDX                   PIC 9(02) COMP.
           03  SEG-START                 PIC 9(04) COMP.
           03  SEG-END                   PIC 9(04) COMP.
           03  SEG-LEN                   PIC 9(04) COMP.
           03  PATH-LEN                  PIC 9(04) COMP.
           03  TAG-NUM                   PIC S9(04).
           03  TAG-NUM-X REDEFINES TAG-NUM
                                         PIC X(04).
           03  PARENT-NODE               PIC 9(04) COMP.
           03  CHILD-NODE                PIC 9(04) COMP.
           03  PREV-SIBLING              PIC 9(04) COMP.
           03  NEW-NODE                  PIC 9(04) COMP.
           03  FOUND-SWITCH              PIC X(01).
               88  SEGMENT-FOUND             VALUE 'Y'.
           03  IS-LAST-SEGMENT           PIC X(01).
               88  LAST-SEGMENT-ON           VALUE 'Y'.
           03  IS-ATTR-SEGMENT           PIC X(01).
               88  ATTR-SEGMENT-ON           VALUE 'Y'.
           03  WALK-NODE                 PIC 9(04) COMP.
           03  WALK-LEVEL                PIC 9(04) COMP.
           03  WALK-CHILD-TOT            PIC 9(04) COMP.
           03  WALK-ONLY-CHILD           PIC 9(04) COMP.
           03  WALK-GRANDCHILD-TOT       PIC 9(04) COMP.
           03  WALK-DONE                 PIC X(01).
               88  WALK-DONE-ON              VALUE 'Y'.
           03  FILLER                    PIC X(01).
      *
       01  SEGMENT-TABLE-AREA.
           03  SEG-TABLE-TOT             PIC 9(02) COMP.
           03  FILLER                    PIC X(01).
           03  SEG-TABLE OCCURS 20 TIMES INDEXED BY SEG-TABLE-IDX.
               05  SEG-TABLE-TEXT        PIC X(40).
               05  FILLER REDEFINES SEG-TABLE-TEXT.
                   07  SEG-TABLE-MARKER      PIC X(01).
                   07  SEG-TABLE-NAME-ONLY   PIC X(39).
               05  SEG-TABLE-ATTR        PIC X(01).
      *
       LINKAGE SECTION.
       COPY X70CTLN.
       COPY X70TREE.
       COPY X70MR.
      *
       PROCEDURE DIVISION USING TREE-AREA
                                MR.
      *
       BEGIN-X70T001.
           MOVE ZERO                         TO MR-RESULT.
           MOVE ZERO                         TO TREE-NODE-TOT.
           MOVE ZERO                         TO TREE-ROOT-NODE.
           MOVE ZERO                         TO TREE-SAVE-LEVEL.
           MOVE ZERO                         TO TREE-SAVE-NODE.

           PERFORM OPEN-CONVTAB-FILE.
           PERFORM READ-CONVTAB-FILE.

           PERFORM BUILD-TREE-FROM-RULES THRU BUILD-TREE-FROM-RULES-EXIT
              UNTIL CONVTAB-EOF
              OR MR-RESULT NOT EQUAL ZERO.

           PERFORM CLOSE-CONVTAB-FILE.

           IF MR-RESULT EQUAL ZERO
              PERFORM COMPUTE-SAVE-LEVEL
           END-IF.

           GOBACK.
      *
       OPEN-CONVTAB-FILE.
           OPEN INPUT CONVTAB.
           IF NOT CONVTAB-OK
              PERFORM RAISE-CONVTAB-OPEN-ERROR
           END-IF.
      *
       READ-CONVTAB-FILE.
           READ CONVTAB INTO CTL-LINE.
           IF NOT CONVTAB-OK AND NOT CONVTAB-EOF
              PERFORM RAISE-CONVTAB-READ-ERROR
           END-IF.
      *
       CLOSE-CONVTAB-FILE.
           CLOSE CONVTAB.
      *
       BUILD-TREE-FROM-RULES.
           ADD 1                              TO LINE-NUM.

           IF CTL-LINE EQUAL SPACE
              GO TO BUILD-TREE-FROM-RULES-EXIT
           END-IF.
           IF CTL-TAG-TEXT (1:1) EQUAL CC-COMMENT-MARKER
              GO TO BUILD-TREE-FROM-RULES-EXIT
           END-IF.

           PERFORM SPLIT-PATH-INTO-SEGMENTS.

           IF SEG-TABLE-TOT EQUAL ZERO
              GO TO BUILD-TREE-FROM-RULES-EXIT
           END-IF.

           PERFORM CHECK-ROOT-SEGMENT.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BUILD-TREE-FROM-RULES-EXIT
           END-IF.

           PERFORM WALK-AND-EXTEND-TREE.
           IF MR-RESULT NOT EQUAL ZERO
              GO TO BUILD-TREE-FROM-RULES-EXIT
           END-IF.

       BUILD-TREE-FROM-RULES-EXIT.
           IF MR-RESULT EQUAL ZERO
              PERFORM READ-CONVTAB-FILE
           END-IF.
      *
       SPLIT-PATH-INTO-SEGMENTS.
      * re-tokenize CTL-PATH-TEXT on '/' into SEG-TABLE; the first
      * character is never a separator (leading '/' is implicit).
           MOVE ZERO                         TO SEG-TABLE-TOT.
           INSPECT CTL-PATH-TEXT
              TALLYING PATH-LEN FOR CHARACTERS BEFORE SPACE.
           MOVE 1                             TO SEG-START.

           PERFORM SCAN-ONE-PATH-SEGMENT
              UNTIL SEG-START > PATH-LEN.
      *
       SCAN-ONE-PATH-SEGMENT.
           SET SEGMENT-FOUND                  TO FALSE.
           MOVE SEG-START                     TO SEG-END.

           PERFORM FIND-NEXT-SLASH
              UNTIL SEGMENT-FOUND OR SEG-END > PATH-LEN.

           COMPUTE SEG-LEN = SEG-END - SEG-START.
           IF SEG-LEN > ZERO
              ADD 1                           TO SEG-TABLE-TOT
              MOVE SPACE              TO SEG-TABLE (SEG-TABLE-TOT)
              MOVE CTL-PATH-TEXT (SEG-START : SEG-LEN)
                                    TO SEG-TABLE-TEXT (SEG-TABLE-TOT)
              MOVE 'N'                TO SEG-TABLE-ATTR (SEG-TABLE-TOT)
              IF SEG-TABLE-TEXT (SEG-TABLE-TOT) (1:1)
                                              EQUAL CC-ATTR-MARKER
                 MOVE 'Y'             TO SEG-TABLE-ATTR (SEG-TABLE-TOT)
              END-IF
           END-IF.

           COMPUTE SEG-START = SEG-END + 1.
      *
       FIND-NEXT-SLASH.
           IF CTL-PATH-TEXT (SEG-END : 1) EQUAL CC-PATH-SEP
              SET SEGMENT-FOUND               TO TRUE
           ELSE
              ADD 1                           TO SEG-END
           END-IF.
      *
       CHECK-ROOT-SEGMENT.
           IF TREE-NODE-TOT EQUAL ZERO
              PERFORM CREATE-ROOT-NODE
           ELSE
              IF SEG-TABLE-TEXT (1) NOT EQUAL NOD-NAME (TREE-ROOT-NODE)
                 PERFORM RAISE-DIFFERENT-ROOT-ERROR
              END-IF
           END-IF.
      *
       CREATE-ROOT-NODE.
           PERFORM ALLOCATE-NEW-NODE.
           MOVE NEW-NODE                      TO TREE-ROOT-NODE.
           MOVE SEG-TABLE-TEXT (1)            TO NOD-NAME (NEW-NODE).
           MOVE ZERO                          TO NOD-PARENT (NEW-NODE).
      *
       WALK-AND-EXTEND-TREE.
           MOVE TREE-ROOT-NODE                TO PARENT-NODE.
           MOVE 2                             TO SEG-IDX.

           PERFORM EXTEND-ONE-SEGMENT THRU EXTEND-ONE-SEGMENT-EXIT
              UNTIL SEG-IDX > SEG-TABLE-TOT
              OR MR-RESULT NOT EQUAL ZERO.
      *
       EXTEND-ONE-SEGMENT.
           SET LAST-SEGMENT-ON                TO FALSE.
           IF SEG-IDX EQUAL SEG-TABLE-TOT
              SET LAST-SEGMENT-ON              TO TRUE
           END-IF.

           SET ATTR-SEGMENT-ON                TO FALSE.
           IF SEG-TABLE-ATTR (SEG-IDX) EQUAL 'Y'
              SET ATTR-SEGMENT-ON              TO TRUE
           END-IF.

           IF ATTR-SEGMENT-ON AND NOT LAST-SEGMENT-ON
              PERFORM RAISE-ATTR-NOT-AT-LEAF-ERROR
              GO TO EXTEND-ONE-SEGMENT-EXIT
           END-IF.

           PERFORM FIND-CHILD-NODE.

           IF CHILD-NODE EQUAL ZERO
              PERFORM ALLOCATE-NEW-NODE
              MOVE NEW-NODE                    TO CHILD-NODE
              IF ATTR-SEGMENT-ON
                 MOVE SEG-TABLE-NAME-ONLY (SEG-IDX)
                                           TO NOD-NAME (CHILD-NODE)
                 SET NOD-ATTRIBUTE (CHILD-NODE) TO TRUE
              ELSE
                 MOVE SEG-TABLE-TEXT (SEG-IDX)  TO NOD-NAME (CHILD-NODE)
              END-IF
              MOVE PARENT-NODE                  TO NOD-PARENT
                                                    (CHILD-NODE)
              PERFORM LINK-CHILD-NODE
           ELSE
              IF ATTR-SEGMENT-ON
                 PERFORM RAISE-DUPLICATE-ATTR-ERROR
                 GO TO EXTEND-ONE-SEGMENT-EXIT
              END-IF
           END-IF.

           IF LAST-SEGMENT-ON
              PERFORM ASSIGN-LEAF-TAG
           END-IF.

           MOVE CHILD-NODE                    TO PARENT-NODE.

       EXTEND-ONE-SEGMENT-EXIT.
           ADD 1                              TO SEG-IDX.
      *
       FIND-CHILD-NODE.
           MOVE ZERO                          TO CHILD-NODE.
           MOVE NOD-FIRST-CHILD (PARENT-NODE)  TO WALK-NODE.

           PERFORM SCAN-SIBLING-CHAIN
              UNTIL WALK-NODE EQUAL ZERO
              OR CHILD-NODE NOT EQUAL ZERO.
      *
       SCAN-SIBLING-CHAIN.
           IF NOD-NAME (WALK-NODE) EQUAL SEG-TABLE-TEXT (SEG-IDX)
           OR (ATTR-SEGMENT-ON
               AND NOD-NAME (WALK-NODE) EQUAL
                      SEG-TABLE-NAME-ONLY (SEG-IDX))
              MOVE WALK-NODE                  TO CHILD-NODE
           ELSE
              MOVE NOD-NEXT-SIBLING (WALK-NODE) TO WALK-NODE
           END-IF.
      *
       LINK-CHILD-NODE.
      * thread the new node onto its parent's child/sibling chain
           IF NOD-FIRST-CHILD (PARENT-NODE) EQUAL ZERO
              MOVE CHILD-NODE       TO NOD-FIRST-CHILD (PARENT-NODE)
           ELSE
              MOVE NOD-FIRST-CHILD (PARENT-NODE) TO PREV-SIBLING
              PERFORM FIND-LAST-SIBLING
                 UNTIL NOD-NEXT-SIBLING (PREV-SIBLING) EQUAL ZERO
              MOVE CHILD-NODE TO NOD-NEXT-SIBLING (PREV-SIBLING)
           END-IF.
      *
       FIND-LAST-SIBLING.
           MOVE NOD-NEXT-SIBLING (PREV-SIBLING) TO PREV-SIBLING.
      *
       ASSIGN-LEAF-TAG.
           PERFORM PARSE-TAG-NUMBER.

           IF NOD-TAG (CHILD-NODE) EQUAL CC-NULL-TAG-NUM
              MOVE TAG-NUM                     TO NOD-TAG (CHILD-NODE)
           ELSE
              IF NOD-TAG (CHILD-NODE) NOT EQUAL TAG-NUM
                 PERFORM RAISE-DIFFERENT-LEAF-TAG-ERROR
              END-IF
           END-IF.
      *
       PARSE-TAG-NUMBER.
           IF CTL-TAG-TEXT (1:2) EQUAL CC-NULL-TAG-TEXT
              MOVE -1                          TO TAG-NUM
           ELSE
              IF CTL-TAG-TEXT (1:4) IS TAG-TEXT-VALID
                 MOVE CTL-TAG-TEXT (1:4)        TO TAG-NUM
              ELSE
                 PERFORM RAISE-BAD-TAG-TEXT-ERROR
              END-IF
           END-IF.
      *
       ALLOCATE-NEW-NODE.
           ADD 1                               TO TREE-NODE-TOT.
           MOVE TREE-NODE-TOT                  TO NEW-NODE.
           INITIALIZE NOD-NAME       (NEW-NODE)
                      NOD-TAG        (NEW-NODE)
                      NOD-PARENT     (NEW-NODE)
                      NOD-FIRST-CHILD (NEW-NODE)
                      NOD-NEXT-SIBLING (NEW-NODE)
                      NOD-FLAGS      (NEW-NODE).
           MOVE CC-NULL-TAG-NUM                TO NOD-TAG (NEW-NODE).
      *
      * --- SAVE-LEVEL / RECORD-SAVE COMPUTATION -----------------------
       COMPUTE-SAVE-LEVEL.
           MOVE TREE-ROOT-NODE                 TO WALK-NODE.
           MOVE 1                              TO WALK-LEVEL.
           SET WALK-DONE-ON                    TO FALSE.

           PERFORM WALK-ONE-SAVE-LEVEL-STEP
              UNTIL WALK-DONE-ON.
      *
       WALK-ONE-SAVE-LEVEL-STEP.
           PERFORM COUNT-CHILDREN-OF-WALK-NODE.

           EVALUATE WALK-CHILD-TOT
              WHEN ZERO
                 PERFORM FLAG-RECORD-SAVE-HERE
              WHEN 1
                 PERFORM CHECK-ONLY-CHILD-GRANDCHILDREN
              WHEN OTHER
                 PERFORM FLAG-RECORD-SAVE-HERE
           END-EVALUATE.
      *
       COUNT-CHILDREN-OF-WALK-NODE.
           MOVE ZERO                           TO WALK-CHILD-TOT.
           MOVE NOD-FIRST-CHILD (WALK-NODE)     TO CHILD-NODE.
           MOVE ZERO                            TO WALK-ONLY-CHILD.

           PERFORM COUNT-ONE-CHILD
              UNTIL CHILD-NODE EQUAL ZERO.
      *
       COUNT-ONE-CHILD.
           ADD 1                                TO WALK-CHILD-TOT.
           MOVE CHILD-NODE                      TO WALK-ONLY-CHILD.
           MOVE NOD-NEXT-SIBLING (CHILD-NODE)    TO CHILD-NODE.
      *
       CHECK-ONLY-CHILD-GRANDCHILDREN.
           MOVE NOD-FIRST-CHILD (WALK-ONLY-CHILD) TO CHILD-NODE.
           MOVE ZERO                              TO WALK-GRANDCHILD-TOT.

           PERFORM COUNT-ONE-GRANDCHILD
              UNTIL CHILD-NODE EQUAL ZERO.

           IF WALK-GRANDCHILD-TOT EQUAL ZERO
              PERFORM FLAG-RECORD-SAVE-HERE
           ELSE
              MOVE WALK-ONLY-CHILD                TO WALK-NODE
              ADD 1                                TO WALK-LEVEL
           END-IF.
      *
       COUNT-ONE-GRANDCHILD.
           ADD 1                                 TO WALK-GRANDCHILD-TOT.
           MOVE NOD-NEXT-SIBLING (CHILD-NODE)     TO CHILD-NODE.
      *
       FLAG-RECORD-SAVE-HERE.
           SET NOD-IS-RECORD-SAVE (WALK-NODE)     TO TRUE.
           MOVE WALK-NODE                         TO TREE-SAVE-NODE.
           MOVE WALK-LEVEL                        TO TREE-SAVE-LEVEL.
           SET WALK-DONE-ON                       TO TRUE.
      *
      * --- CONFIGURATION ERRORS ---------------------------------------
       RAISE-CONVTAB-OPEN-ERROR.
           MOVE 101                            TO MR-RESULT.
           MOVE 'conversion table file open error'
                                                TO MR-DESCRIPTION.
           MOVE SPACE                          TO MR-POSITION.
           GO TO BEGIN-X70T001-EXIT.
      *
       RAISE-CONVTAB-READ-ERROR.
           MOVE 102                            TO MR-RESULT.
           MOVE 'conversion table file read error'
                                                TO MR-DESCRIPTION.
           MOVE SPACE                          TO MR-POSITION.
           GO TO BEGIN-X70T001-EXIT.
      *
       RAISE-DIFFERENT-ROOT-ERROR.
           MOVE 110                            TO MR-RESULT.
           MOVE 'different root element name in conversion table'
                                                TO MR-DESCRIPTION.
           MOVE CTL-PATH-TEXT (1:40)            TO MR-POSITION.
      *
       RAISE-ATTR-NOT-AT-LEAF-ERROR.
           MOVE 111                            TO MR-RESULT.
           MOVE 'attribute is not at the leaf'   TO MR-DESCRIPTION.
           MOVE CTL-PATH-TEXT (1:40)            TO MR-POSITION.
      *
       RAISE-DUPLICATE-ATTR-ERROR.
           MOVE 112                            TO MR-RESULT.
           MOVE 'duplicated attribute'          TO MR-DESCRIPTION.
           MOVE SEG-TABLE-TEXT (SEG-IDX)        TO MR-POSITION.
      *
       RAISE-DIFFERENT-LEAF-TAG-ERROR.
           MOVE 113                            TO MR-RESULT.
           STRING 'different leaf tag, got '    DELIMITED BY SIZE
                  TAG-NUM-X                     DELIMITED BY SIZE
             INTO MR-DESCRIPTION.
           MOVE CTL-PATH-TEXT (1:40)            TO MR-POSITION.
      *
       RAISE-BAD-TAG-TEXT-ERROR.
           MOVE 114                            TO MR-RESULT.
           MOVE 'tag text is not numeric and not -1'
                                                TO MR-DESCRIPTION.
           MOVE CTL-TAG-TEXT                    TO MR-POSITION.
      *
       BEGIN-X70T001-EXIT.
           PERFORM CLOSE-CONVTAB-FILE.
           GOBACK.
