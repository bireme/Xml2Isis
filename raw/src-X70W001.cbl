      CBL OPT(2) DYNAM
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X70W001.
       AUTHOR.        L TORRES.
       INSTALLATION.  BIREME-PAHO SYSTEMS DEVELOPMENT.
       DATE-WRITTEN.  06/20/1991.
       DATE-COMPILED.
       SECURITY.      NONE.
      *----------------------------------------------------------------
      * X70W001
      * **++ cammina lo stream di eventi dell'elemento XML lungo
      *      l'albero dei tag compilato da X70T001, e richiama
      *      X70R001 per costruire i record ISIS
      *----------------------------------------------------------------
      * C H A N G E   L O G
      *------------------------------------------------------------
      * 06/20/91 LT  MI3190 ORIGINAL PROGRAM.                  MI3190
      * 07/15/91 LT  MI3190 ADDED ALLOW-SUBELEMS RAW MARKUP    MI3190
      *              PASSTHROUGH FOR UNMAPPED SUBTREES.        MI3190
      * 10/03/91 RC  MI3220 FIXED VISITED-FLAG RESET ON A      MI3220
      *              RE-ENTERED REPEATING GROUP NODE.          MI3220
      * 02/18/92 LT  MI3280 CREATE-MISSING-FIELDS NOW WALKS    MI3280
      *              THE WHOLE SUBTREE, NOT JUST DIRECT        MI3280
      *              CHILDREN.                                 MI3280
      * 06/09/92 RC  MI3300 ATTRIBUTE VALUES NOW CARRY THEIR   MI3300
      *              OWN LENGTH - DROPPED THE OLD BEFORE-      MI3300
      *              SPACE SCAN, IT CUT TEXT AT THE FIRST      MI3300
      *              EMBEDDED BLANK.                            MI3300
      * 01/14/93 LT  MI3350 ROOT-NAME MISMATCH NO LONGER       MI3350
      *              ABORTS THE WHOLE RUN - SKIPS TO THE NEXT   MI3350
      *              INPUT FILE INSTEAD (RC 201).               MI3350
      * 09/27/93 RC  MI3410 TOO-MANY-FIELDS FROM X70R001 NOW   MI3410
      *              DISCARDS THE RECORD AND CONTINUES.        MI3410
      * 04/11/95 LT  MI3470 RAISED NODE STACK TO 500 TO MATCH  MI3470
      *              THE TREE-MAP LIMIT IN X70T001.            MI3470
      * 12/04/98 RC  MI3520 Y2K - DATE-COMPILED LEFT BLANK,    MI3520
      *              NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.   MI3520
      * 01/19/99 LT  MI3513 Y2K REVIEW SIGNED OFF - RC/LT.     MI3513
      * 08/22/02 RC  MI3620 ELEMENT-EVENT STREAM NAME NOW      MI3620
      *              RESOLVED AT RUN TIME (ASSIGN TO DYNAMIC). MI3620
      * 05/30/05 LT  MI3695 MINOR - COMMENT CLEANUP ON THE     MI3695
      *              SKIP-LEVEL BRANCH, NO LOGIC CHANGE.        MI3695
      *------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
      * class used to validate the event-type code on every line of
      * the flattened element-event stream read in place of a raw
      * StAX parse (see NON-GOALS)
           CLASS EVTTYPE-VALID IS 'S', 'C', 'E'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EVTIN                 ASSIGN TO DYNAMIC WALK-FILE-NAME
                                  ORGANIZATION IS LINE SEQUENTIAL
                                  FILE STATUS IS EVTIN-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
       FD  EVTIN.
       01  EVTIN-REC.
           03  EVTIN-DATA               PIC X(7545).
           03  FILLER                 PIC X(01).
      *
       WORKING-STORAGE SECTION.
       01  WK-LITERALS.
           03  CC-NULL-TAG             PIC S9(04) VALUE -1.
           03  CC-INFINITE-LEVEL        PIC 9(04) COMP VALUE 9999.
           03  CC-TOO-MANY-FIELDS-RC    PIC 9(04) VALUE 34.
           03  CC-ACC-CAPACITY          PIC 9(04) COMP VALUE 2048.
           03  CC-WRITER-PGM            PIC X(08) VALUE 'X70R001'.
           03  FILLER                 PIC X(01).
      *
       01  LS-FILE-STATUSES.
           03  EVTIN-FS                PIC X(02).
               88  EVTIN-OK                    VALUE '00'.
               88  EVTIN-EOF                   VALUE '10'.
           03  FILLER                 PIC X(01).
      *
      * COPY X70EVT carries the current element-event line read from
      * EVTIN - moved into with READ ... INTO, the same way X70T001
      * reads CTL-LINE off of CONVTAB
       COPY X70EVT.
      *
       01  ACCUMULATOR-AREA.
      * one raw-content accumulator per tree node, parallel to
      * TREE-MAP in X70TREE - holds the text/markup collected for a
      * node between its start-element and end-element events
           03  ACC-NODE-MAX             PIC 9(04) COMP VALUE 500.
           03  FILLER                 PIC X(01).
           03  ACC-LIST.
               05  ACC-EL OCCURS 500 TIMES INDEXED BY ACC-IDX.
                   07  ACC-CONTENT-LEN        PIC 9(04) COMP.
                   07  FILLER                PIC X(01).
                   07  ACC-CONTENT            PIC X(2048).
                   07  FILLER                PIC X(01).
      *
       01  STACK-AREA.
      * shared depth-first-search stack, used one walk at a time by
      * RESET-VISITED-SUBTREE and by EMIT-MISSING-FIELDS - COBOL has
      * no PERFORM recursion, this replaces it
           03  STACK-TOP                PIC 9(04) COMP VALUE ZERO.
           03  FILLER                 PIC X(01).
           03  STACK-TB.
               05  STACK-EL OCCURS 500 TIMES PIC 9(04) COMP.
           03  FILLER                 PIC X(01).
      *
      * COPY X70WOP/X70WFLD are owned here - this program is the
      * CALLer, not the callee, so its request areas to X70R001 are
      * WORKING-STORAGE, not LINKAGE
       COPY X70WOP.
       COPY X70WFLD.
      *
       LOCAL-STORAGE SECTION.
       01  LS-UTILS.
           03  WALK-CURRENT-NODE        PIC 9(04) COMP VALUE ZERO.
           03  CUR-LEVEL                PIC 9(04) COMP VALUE ZERO.
           03  SKIP-LEVEL               PIC 9(04) COMP VALUE ZERO.
           03  CHILD-NODE               PIC 9(04) COMP.
           03  WALK-NODE                PIC 9(04) COMP.
           03  MISS-NODE                PIC 9(04) COMP.
           03  ATTR-NODE                PIC 9(04) COMP.
           03  ATTR-IDX                 PIC 9(02) COMP.
           03  W-APPEND-LEN             PIC 9(04) COMP.
           03  W-APPEND-TEXT            PIC X(2048).
           03  W-FIELDS-ADDED-THIS-RECORD PIC 9(04) COMP VALUE ZERO.
           03  W-LEVEL-AREA.
               05  W-LEVEL-N                PIC 9(04).
               05  W-LEVEL-X REDEFINES W-LEVEL-N
                                   PIC X(04).
           03  ATTR-MATCH-SWITCH        PIC X(01).
               88  ATTR-MATCHED-ON             VALUE 'Y'.
           03  WALK-DONE-SWITCH         PIC X(01).
               88  WALK-DONE-ON                VALUE 'Y'.
           03  FILLER                 PIC X(01).
      *
       LINKAGE SECTION.
       COPY X70TREE.
       COPY X70WFIL.
       COPY X70PARM.
       COPY X70MR.
      *
       PROCEDURE DIVISION USING TREE-AREA
                                WALK-FILE-AREA
                                RUN-PARM
                                MR.
      *
       BEGIN-X70W001.
           MOVE ZERO                          TO MR-RESULT.
           MOVE ZERO                          TO WALK-CURRENT-NODE.
           MOVE ZERO                          TO CUR-LEVEL.
           MOVE CC-INFINITE-LEVEL              TO SKIP-LEVEL.
           MOVE ZERO                          TO WALK-RECORDS-WRITTEN.
           MOVE ZERO                          TO W-FIELDS-ADDED-THIS-RECORD.
           SET WALK-DONE-ON                    TO FALSE.

           PERFORM OPEN-EVTIN-FILE.

           IF MR-RESULT EQUAL ZERO
              PERFORM READ-EVTIN-FILE
              PERFORM WALK-ONE-EVENT THRU WALK-ONE-EVENT-EXIT
                 UNTIL EVTIN-EOF
                 OR WALK-DONE-ON
                 OR MR-RESULT NOT EQUAL ZERO
           END-IF.

           GO TO BEGIN-X70W001-EXIT.
      *
       OPEN-EVTIN-FILE.
           OPEN INPUT EVTIN.
           IF NOT EVTIN-OK
              PERFORM RAISE-EVTIN-OPEN-ERROR
           END-IF.
      *
       READ-EVTIN-FILE.
           READ EVTIN INTO EVT-RECORD.
           IF NOT EVTIN-OK AND NOT EVTIN-EOF
              PERFORM RAISE-EVTIN-READ-ERROR
           END-IF.
      *
       CLOSE-EVTIN-FILE.
           CLOSE EVTIN.
      *
       WALK-ONE-EVENT.
           EVALUATE TRUE
              WHEN EVT-IS-START
                 PERFORM PROCESS-START-EVENT THRU PROCESS-START-EVENT-EXIT
              WHEN EVT-IS-CHARACTER
                 PERFORM PROCESS-CHAR-EVENT THRU PROCESS-CHAR-EVENT-EXIT
              WHEN EVT-IS-END
                 PERFORM PROCESS-END-EVENT
              WHEN OTHER
                 PERFORM RAISE-BAD-EVENT-TYPE-ERROR
           END-EVALUATE.
      *
       WALK-ONE-EVENT-EXIT.
           IF MR-RESULT EQUAL ZERO AND NOT WALK-DONE-ON
              PERFORM READ-EVTIN-FILE
           END-IF.
      *
      * --- S (START-ELEMENT) EVENT -------------------------------------
       PROCESS-START-EVENT.
           ADD 1                               TO CUR-LEVEL.

           IF SKIP-LEVEL NOT EQUAL CC-INFINITE-LEVEL
              AND CUR-LEVEL >= SKIP-LEVEL
      * already inside an unmapped subtree - stay out of the tree,
      * optionally echo the tag back into the boundary node's content
              IF PARM-ALLOW-SUBELEMS-ON
                 PERFORM APPEND-RAW-START-MARKER
              END-IF
              GO TO PROCESS-START-EVENT-EXIT
           END-IF.

           IF WALK-CURRENT-NODE EQUAL ZERO
              PERFORM MATCH-ROOT-ELEMENT
              GO TO PROCESS-START-EVENT-EXIT
           END-IF.

           PERFORM FIND-CHILD-OF-CURRENT.

           IF CHILD-NODE EQUAL ZERO
      * no mapping for this element - open an unmapped subtree; the
      * element that opened it, and everything below it, is skipped
              IF PARM-ALLOW-SUBELEMS-ON
                 PERFORM APPEND-RAW-START-MARKER
              END-IF
              COMPUTE SKIP-LEVEL = CUR-LEVEL + 1
           ELSE
              MOVE CHILD-NODE                     TO WALK-CURRENT-NODE
              PERFORM RESET-VISITED-SUBTREE
              PERFORM MATCH-ATTRIBUTE-CHILDREN
           END-IF.
      *
       PROCESS-START-EVENT-EXIT.
           EXIT.
      *
       MATCH-ROOT-ELEMENT.
           IF EVT-NAME EQUAL NOD-NAME (TREE-ROOT-NODE)
              MOVE TREE-ROOT-NODE                 TO WALK-CURRENT-NODE
              PERFORM RESET-VISITED-SUBTREE
              PERFORM MATCH-ATTRIBUTE-CHILDREN
           ELSE
              PERFORM RAISE-ROOT-MISMATCH
           END-IF.
      *
       FIND-CHILD-OF-CURRENT.
           MOVE ZERO                          TO CHILD-NODE.
           MOVE NOD-FIRST-CHILD (WALK-CURRENT-NODE) TO WALK-NODE.

           PERFORM SCAN-FOR-ELEMENT-CHILD
              UNTIL WALK-NODE EQUAL ZERO
              OR CHILD-NODE NOT EQUAL ZERO.
      *
       SCAN-FOR-ELEMENT-CHILD.
           IF NOT NOD-ATTRIBUTE (WALK-NODE)
              AND NOD-NAME (WALK-NODE) EQUAL EVT-NAME
              MOVE WALK-NODE                      TO CHILD-NODE
           ELSE
              MOVE NOD-NEXT-SIBLING (WALK-NODE)    TO WALK-NODE
           END-IF.
      *
      * --- ATTRIBUTE MATCH (fired once, at the moment the owning
      *     element's start-event is matched - attributes have no
      *     S/C/E event sequence of their own) ------------------------
       MATCH-ATTRIBUTE-CHILDREN.
           MOVE NOD-FIRST-CHILD (WALK-CURRENT-NODE) TO WALK-NODE.

           PERFORM MATCH-ONE-ATTRIBUTE-CHILD
              UNTIL WALK-NODE EQUAL ZERO.
      *
       MATCH-ONE-ATTRIBUTE-CHILD.
           IF NOD-ATTRIBUTE (WALK-NODE)
              MOVE WALK-NODE                      TO ATTR-NODE
              MOVE 1                               TO ATTR-IDX
              SET ATTR-MATCHED-ON                  TO FALSE

              PERFORM SCAN-ONE-EVENT-ATTR
                 UNTIL ATTR-IDX > EVT-ATTR-COUNT
                 OR ATTR-MATCHED-ON
           END-IF.

           MOVE NOD-NEXT-SIBLING (WALK-NODE)      TO WALK-NODE.
      *
       SCAN-ONE-EVENT-ATTR.
           IF EVT-ATTR-NAME (ATTR-IDX) EQUAL NOD-NAME (ATTR-NODE)
              SET ATTR-MATCHED-ON                  TO TRUE
              SET NOD-WAS-VISITED (ATTR-NODE)       TO TRUE
              IF NOD-TAG (ATTR-NODE) NOT EQUAL CC-NULL-TAG
                 PERFORM EMIT-ATTRIBUTE-FIELD
              END-IF
           ELSE
              ADD 1                                TO ATTR-IDX
           END-IF.
      *
       EMIT-ATTRIBUTE-FIELD.
           MOVE NOD-TAG (ATTR-NODE)              TO WFLD-TAG.
           MOVE EVT-ATTR-VALUE-LEN (ATTR-IDX) TO WFLD-CONTENT-LEN.
           MOVE SPACE                           TO WFLD-CONTENT.
           MOVE EVT-ATTR-VALUE (ATTR-IDX)    TO WFLD-CONTENT.
           PERFORM CALL-ADD-FIELD THRU CALL-ADD-FIELD-EXIT.
      *
       APPEND-RAW-START-MARKER.
           MOVE SPACE                           TO W-APPEND-TEXT.
           MOVE 1                                TO W-APPEND-LEN.
           STRING '<'                            DELIMITED BY SIZE
                 EVT-NAME                             DELIMITED BY SPACE
                 '>'                                   DELIMITED BY SIZE
              INTO W-APPEND-TEXT
              WITH POINTER W-APPEND-LEN.
           SUBTRACT 1                           FROM W-APPEND-LEN.
           PERFORM APPLY-APPEND-TO-CURRENT THRU APPLY-APPEND-TO-CURRENT-EXIT.
      *
       APPEND-RAW-END-MARKER.
           MOVE SPACE                           TO W-APPEND-TEXT.
           MOVE 1                                TO W-APPEND-LEN.
           STRING '</'                           DELIMITED BY SIZE
                 EVT-NAME                             DELIMITED BY SPACE
                 '>'                                   DELIMITED BY SIZE
              INTO W-APPEND-TEXT
              WITH POINTER W-APPEND-LEN.
           SUBTRACT 1                           FROM W-APPEND-LEN.
           PERFORM APPLY-APPEND-TO-CURRENT THRU APPLY-APPEND-TO-CURRENT-EXIT.
      *
      * --- C (CHARACTER / CDATA) EVENT ----------------------------------
       PROCESS-CHAR-EVENT.
           IF WALK-CURRENT-NODE EQUAL ZERO
              GO TO PROCESS-CHAR-EVENT-EXIT
           END-IF.

           IF SKIP-LEVEL NOT EQUAL CC-INFINITE-LEVEL
              AND CUR-LEVEL >= SKIP-LEVEL
              AND NOT PARM-ALLOW-SUBELEMS-ON
              GO TO PROCESS-CHAR-EVENT-EXIT
           END-IF.

           IF NOD-TAG (WALK-CURRENT-NODE) EQUAL CC-NULL-TAG
              GO TO PROCESS-CHAR-EVENT-EXIT
           END-IF.

           PERFORM APPEND-EVENT-TEXT.
      *
       PROCESS-CHAR-EVENT-EXIT.
           EXIT.
      *
       APPEND-EVENT-TEXT.
           MOVE EVT-TEXT-LEN                    TO W-APPEND-LEN.
           MOVE SPACE                           TO W-APPEND-TEXT.
           IF W-APPEND-LEN > ZERO
              MOVE EVT-TEXT (1 : W-APPEND-LEN)
                 TO W-APPEND-TEXT (1 : W-APPEND-LEN)
           END-IF.
           PERFORM APPLY-APPEND-TO-CURRENT THRU APPLY-APPEND-TO-CURRENT-EXIT.
      *
       APPLY-APPEND-TO-CURRENT.
           IF W-APPEND-LEN EQUAL ZERO
              GO TO APPLY-APPEND-TO-CURRENT-EXIT
           END-IF.

           IF (ACC-CONTENT-LEN (WALK-CURRENT-NODE) + W-APPEND-LEN)
                 > CC-ACC-CAPACITY
              COMPUTE W-APPEND-LEN =
                 CC-ACC-CAPACITY - ACC-CONTENT-LEN (WALK-CURRENT-NODE)
           END-IF.

           IF W-APPEND-LEN > ZERO
              MOVE W-APPEND-TEXT (1 : W-APPEND-LEN)
                 TO ACC-CONTENT (WALK-CURRENT-NODE)
                 (ACC-CONTENT-LEN (WALK-CURRENT-NODE) + 1 : W-APPEND-LEN)
              ADD W-APPEND-LEN
                 TO ACC-CONTENT-LEN (WALK-CURRENT-NODE)
           END-IF.
      *
       APPLY-APPEND-TO-CURRENT-EXIT.
           EXIT.
      *
      * --- E (END-ELEMENT) EVENT -----------------------------------------
       PROCESS-END-EVENT.
           IF SKIP-LEVEL NOT EQUAL CC-INFINITE-LEVEL
              AND (CUR-LEVEL + 1) >= SKIP-LEVEL
              PERFORM CLOSE-SKIPPED-ELEMENT
           ELSE
              PERFORM FLUSH-CURRENT-FIELD THRU FLUSH-CURRENT-FIELD-EXIT
              IF CUR-LEVEL >= TREE-SAVE-LEVEL AND PARM-CREATE-MISSING-ON
                 PERFORM EMIT-MISSING-FIELDS
              END-IF
              IF WALK-CURRENT-NODE EQUAL TREE-SAVE-NODE
                 PERFORM COMMIT-CURRENT-RECORD
              END-IF
              PERFORM MOVE-CURRENT-TO-PARENT
           END-IF.

           SUBTRACT 1                           FROM CUR-LEVEL.
      *
       CLOSE-SKIPPED-ELEMENT.
           IF PARM-ALLOW-SUBELEMS-ON
              PERFORM APPEND-RAW-END-MARKER
           END-IF.

           IF (CUR-LEVEL + 1) EQUAL SKIP-LEVEL
              MOVE CC-INFINITE-LEVEL               TO SKIP-LEVEL
           END-IF.
      *
       FLUSH-CURRENT-FIELD.
           SET NOD-WAS-VISITED (WALK-CURRENT-NODE) TO TRUE.

           IF NOD-TAG (WALK-CURRENT-NODE) EQUAL CC-NULL-TAG
              GO TO FLUSH-CURRENT-FIELD-EXIT
           END-IF.

           IF ACC-CONTENT-LEN (WALK-CURRENT-NODE) EQUAL ZERO
              AND NOT PARM-CREATE-MISSING-ON
              GO TO FLUSH-CURRENT-FIELD-EXIT
           END-IF.

           MOVE NOD-TAG (WALK-CURRENT-NODE)      TO WFLD-TAG.
           MOVE ACC-CONTENT-LEN (WALK-CURRENT-NODE) TO WFLD-CONTENT-LEN.
           MOVE SPACE                            TO WFLD-CONTENT.
           IF WFLD-CONTENT-LEN > ZERO
              MOVE ACC-CONTENT (WALK-CURRENT-NODE) (1 : WFLD-CONTENT-LEN)
                 TO WFLD-CONTENT (1 : WFLD-CONTENT-LEN)
           END-IF.
           MOVE ZERO                            TO
                                  ACC-CONTENT-LEN (WALK-CURRENT-NODE).

           PERFORM CALL-ADD-FIELD THRU CALL-ADD-FIELD-EXIT.
      *
       FLUSH-CURRENT-FIELD-EXIT.
           EXIT.
      *
       MOVE-CURRENT-TO-PARENT.
           IF WALK-CURRENT-NODE EQUAL TREE-ROOT-NODE
              SET WALK-DONE-ON                     TO TRUE
              MOVE ZERO                            TO WALK-CURRENT-NODE
           ELSE
              MOVE NOD-PARENT (WALK-CURRENT-NODE)   TO WALK-CURRENT-NODE
           END-IF.
      *
      * --- SUBTREE WALKS (no PERFORM recursion - STACK-AREA replaces it) -
       RESET-VISITED-SUBTREE.
           MOVE ZERO                            TO STACK-TOP.
           PERFORM PUSH-CHILDREN-OF-CURRENT.

           PERFORM RESET-ONE-VISITED-NODE
              UNTIL STACK-TOP EQUAL ZERO.
      *
       RESET-ONE-VISITED-NODE.
           MOVE STACK-EL (STACK-TOP)             TO MISS-NODE.
           SUBTRACT 1                           FROM STACK-TOP.

           SET NOD-WAS-VISITED (MISS-NODE)       TO FALSE.

           MOVE NOD-FIRST-CHILD (MISS-NODE)      TO WALK-NODE.
           PERFORM PUSH-ONE-NODE
              UNTIL WALK-NODE EQUAL ZERO.
      *
       PUSH-CHILDREN-OF-CURRENT.
           MOVE NOD-FIRST-CHILD (WALK-CURRENT-NODE) TO WALK-NODE.
           PERFORM PUSH-ONE-NODE
              UNTIL WALK-NODE EQUAL ZERO.
      *
       PUSH-ONE-NODE.
           ADD 1                                 TO STACK-TOP.
           MOVE WALK-NODE                        TO STACK-EL (STACK-TOP).
           MOVE NOD-NEXT-SIBLING (WALK-NODE)      TO WALK-NODE.
      *
      * MISSING-FIELD rule - every tagged descendant not visited this
      * record gets an empty ISIS-FIELD occurrence of its own
       EMIT-MISSING-FIELDS.
           MOVE ZERO                            TO STACK-TOP.
           PERFORM PUSH-CHILDREN-OF-CURRENT.

           PERFORM EMIT-ONE-MISSING-FIELD
              UNTIL STACK-TOP EQUAL ZERO.
      *
       EMIT-ONE-MISSING-FIELD.
           MOVE STACK-EL (STACK-TOP)             TO MISS-NODE.
           SUBTRACT 1                           FROM STACK-TOP.

           IF NOD-TAG (MISS-NODE) NOT EQUAL CC-NULL-TAG
              AND NOT NOD-WAS-VISITED (MISS-NODE)
              MOVE NOD-TAG (MISS-NODE)             TO WFLD-TAG
              MOVE ZERO                           TO WFLD-CONTENT-LEN
              MOVE SPACE                          TO WFLD-CONTENT
              PERFORM CALL-ADD-FIELD THRU CALL-ADD-FIELD-EXIT
              SET NOD-WAS-VISITED (MISS-NODE)      TO TRUE
           END-IF.

           MOVE NOD-FIRST-CHILD (MISS-NODE)      TO WALK-NODE.
           PERFORM PUSH-ONE-NODE
              UNTIL WALK-NODE EQUAL ZERO.
      *
      * --- CALLS TO X70R001 (IsisWriter) - ADD-FIELD / COMMIT-RECORD ---
       CALL-ADD-FIELD.
           SET WRITER-OP-ADD-FIELD              TO TRUE.
           CALL CC-WRITER-PGM USING WRITER-OPERATION-AREA
                               WFLD-AREA
                               RUN-PARM
                               MR.

           IF MR-RESULT NOT EQUAL ZERO
              GO TO CALL-ADD-FIELD-EXIT
           END-IF.

           ADD 1                                TO W-FIELDS-ADDED-THIS-RECORD.
      *
       CALL-ADD-FIELD-EXIT.
           EXIT.
      *
       COMMIT-CURRENT-RECORD.
           PERFORM CALL-COMMIT-RECORD.
      *
       CALL-COMMIT-RECORD.
           MOVE WALK-FILE-NAME                  TO WFLD-FILE-NAME.
           SET WRITER-OP-COMMIT-RECORD          TO TRUE.
           CALL CC-WRITER-PGM USING WRITER-OPERATION-AREA
                               WFLD-AREA
                               RUN-PARM
                               MR.

      * CC-TOO-MANY-FIELDS-RC mirrors X70R001's own internal error
      * code 34 - by SPEC this record is discarded, already accounted
      * for on X70R001's side, so it is not a fatal condition here
           IF MR-RESULT EQUAL CC-TOO-MANY-FIELDS-RC
              MOVE ZERO                           TO MR-RESULT
           ELSE
              IF W-FIELDS-ADDED-THIS-RECORD > ZERO
                 AND MR-RESULT EQUAL ZERO
                 ADD 1                              TO WALK-RECORDS-WRITTEN
              END-IF
           END-IF.

           MOVE ZERO                            TO W-FIELDS-ADDED-THIS-RECORD.
      *
      * --- ROOT-MISMATCH (non-fatal - skip this file, not the run) ----
       RAISE-ROOT-MISMATCH.
           IF PARM-CREATE-MISSING-ON
              MOVE TREE-ROOT-NODE                 TO WALK-CURRENT-NODE
              PERFORM EMIT-MISSING-FIELDS
              PERFORM COMMIT-CURRENT-RECORD
           END-IF.

           SET WALK-DONE-ON                     TO TRUE.
           MOVE 201                             TO MR-RESULT.
           MOVE 'root element name does not match conversion tree'
                       TO MR-DESCRIPTION.
           MOVE EVT-NAME                        TO MR-POSITION.
      *
      * --- CONFIGURATION / STREAM ERRORS (fatal - abort the run) -------
       RAISE-EVTIN-OPEN-ERROR.
           MOVE 210                             TO MR-RESULT.
           STRING 'element-event stream open error, file status '
                 DELIMITED BY SIZE
                 EVTIN-FS             DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE WALK-FILE-NAME (1:60)           TO MR-POSITION.
           GO TO BEGIN-X70W001-EXIT.
      *
       RAISE-EVTIN-READ-ERROR.
           MOVE 211                             TO MR-RESULT.
           STRING 'element-event stream read error, file status '
                 DELIMITED BY SIZE
                 EVTIN-FS             DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE WALK-FILE-NAME (1:60)           TO MR-POSITION.
      *
       RAISE-BAD-EVENT-TYPE-ERROR.
           MOVE 212                             TO MR-RESULT.
           STRING 'unknown element-event type code '
                 DELIMITED BY SIZE
                 EVT-TYPE             DELIMITED BY SIZE
              INTO MR-DESCRIPTION.
           MOVE CUR-LEVEL                       TO W-LEVEL-N.
           STRING 'WALK-ONE-EVENT AT LEVEL '    DELIMITED BY SIZE
                 W-LEVEL-X             DELIMITED BY SIZE
              INTO MR-POSITION.
      *
       BEGIN-X70W001-EXIT.
           PERFORM CLOSE-EVTIN-FILE.
           GOBACK.
